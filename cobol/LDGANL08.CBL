000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL08.
000300 AUTHOR.                 D J HALVORSEN.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           07/19/93.
000600 DATE-COMPILED.          07/26/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL08  -  NET-WORTH VALUATION REPORT.                    *
001100*  LOADS THE ACCOUNT TABLE, SWEEPS POSTINGS ACCUMULATING       *
001200*  NATIVE BALANCE AND COST BASIS PER ACCOUNT, MARKS EACH TO     *
001300*  BASE CURRENCY, AND PRINTS A TWO-LEVEL CONTROL-BREAK REPORT.  *
001400****************************************************************
001410*
001420*    THIS IS THE LAST STEP IN THE SUITE - IT DOES NOT CARE WHAT
001430*    MONTH OR YEAR IT IS RUN FOR, IT SIMPLY VALUES EVERY ACCOUNT
001440*    AS OF THE LAST POSTING ON THE FILE.  RUNNING IT MID-MONTH
001450*    GIVES A VALUATION AS OF WHATEVER HAS BEEN POSTED SO FAR.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    07/19/93  DJH  0000  ORIGINAL CODING.
001810*                         SINGLE-LEVEL REPORT, NO ASSET/NON-
001820*                         ASSET SPLIT, NO CURRENCY BREAKDOWN.
001900*    11/02/93  AL   0011  CURRENCY BREAKDOWN SECTION ADDED.
001910*                         TREASURY WANTED TO SEE HOW MUCH NET
001920*                         WORTH SITS IN EACH CURRENCY, NOT JUST
001930*                         THE CONSOLIDATED BASE-CURRENCY FIGURE.
002000*    04/30/96  MKS  0022  MISSING FX PAIR NOW DEFAULTS TO 1
002100*                         WITH A WARNING LINE, PER ACCOUNTING.
002110*                         BEFORE THIS CHANGE A MISSING RATE
002120*                         ABENDED THE RUN ON A SUBSCRIPT ERROR -
002130*                         ACCOUNTING PREFERRED A DEGRADED BUT
002140*                         COMPLETE REPORT WITH A FLAGGED LINE.
002200*    10/14/98  AL   0031  YEAR 2000 - NO 2-DIGIT YEARS CARRIED
002300*                         IN THIS PROGRAM.
002400*    06/18/99  MKS  0035  Y2K SIGN-OFF.
002500*    09/02/00  DJH  0041  "EXTERNAL" BOOKKEEPING ACCOUNT NOW
002600*                         EXCLUDED FROM ALL TOTALS.
002610*                         THIS ACCOUNT EXISTS ONLY SO POSTINGS
002620*                         HAVE A PLUG LEG WHEN MONEY CROSSES THE
002630*                         BOUNDARY OF WHAT THIS LEDGER TRACKS -
002640*                         IT HAS NO REAL-WORLD VALUE OF ITS OWN.
002700*    04/17/02  RTP  0073  REVIEWED 3120-FX-LOOKUP'S SEARCH
002710*                         AGAINST THE RATE TABLE - CONFIRMED
002720*                         THE AT-END PATH AND THE WHEN PATH
002730*                         CANNOT BOTH FIRE FOR THE SAME LOOKUP,
002740*                         SINCE SEARCH STOPS AT THE FIRST MATCH.
002750*                         NO CODE CHANGE.
002760*    11/05/02  RTP  0079  REVIEWED 3130-ACCUM-CURRENCY'S
002770*                         LIABILITY-SIGN FLIP - CONFIRMED A
002780*                         NON-ASSET ACCOUNT EXACTLY AT ZERO
002790*                         BASE VALUE TAKES THE ADD PATH RATHER
002792*                         THAN THE COMPUTE PATH, WHICH IS
002794*                         HARMLESS SINCE ADDING ZERO AND
002796*                         SUBTRACTING ZERO REACH THE SAME
002798*                         RESULT.  NO CODE CHANGE.
002800*    ----------
002900*
003000*    NOTE - REPORTING BASE CURRENCY FOR THIS SHOP IS USD.  THE
003100*    "EXTERNAL" ACCOUNT IS A BOOKKEEPING PLUG AND CARRIES NO
003200*    REAL NET WORTH, SO IT NEVER ENTERS THE TOTALS BELOW.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
003950*    ACCOUNTS AND FXRATES ARE BOTH FULLY LOADED AND CLOSED
003960*    BEFORE POSTINGS IS EVEN OPENED - ONLY POSTINGS AND RPTFILE
003970*    ARE STILL OPEN DURING THE MAIN SWEEP.
004000*
004100     SELECT ACCOUNTS
004200     ASSIGN TO ACCOUNTS
004300     ORGANIZATION IS SEQUENTIAL.
004400*
004500     SELECT POSTINGS
004600     ASSIGN TO POSTINGS
004700     ORGANIZATION IS SEQUENTIAL.
004800*
004900     SELECT FXRATES
005000     ASSIGN TO FXRATES
005100     ORGANIZATION IS SEQUENTIAL.
005200*
005300     SELECT RPTFILE
005400     ASSIGN TO RPTFILE
005500     ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  ACCOUNTS
006100     LABEL RECORD IS STANDARD
006200     DATA RECORD IS ACCOUNT-REC.
006250*    THE HOUSE ACCOUNT MASTER - ONE RECORD PER ACCOUNT, LOADED
006260*    ENTIRELY INTO WS-ACCT-TABLE-AREA AT 1000-INIT.
006300*
006400 01  ACCOUNT-REC.
006450*    ONE RECORD PER ACCOUNT - ASSUMED SMALL ENOUGH (300 OR FEWER)
006460*    TO FIT ENTIRELY IN THE WS-ACCT-TABLE-AREA TABLE; SEE THE
006470*    11/30/99 CHANGE LOG ENTRY FOR WHAT HAPPENS IF THAT CEILING
006480*    IS EVER EXCEEDED.
006500     05  ACCT-ID              PIC X(8).
006600     05  ACCT-NAME            PIC X(20).
006610*            UPPERCASED INTO WS-UPPER-NAME BY 3110-UPPER-NAME
006620*            SOLELY TO TEST FOR THE LITERAL "EXTERNAL" BOOKKEEPING
006630*            ACCOUNT - THE ORIGINAL CASE IS STILL WHAT PRINTS ON
006640*            THE DETAIL LINE.
006700     05  ACCT-TYPE            PIC X(1).
006750         88  ACCT-IS-ASSET    VALUE 'A'.
006760*            ANY OTHER VALUE IS TREATED AS A NON-ASSET (LIABILITY
006770*            OR EQUITY-STYLE) ACCOUNT - THE REPORT ONLY SPLITS
006780*            TWO WAYS, NOT BY THE FULL RANGE OF TYPE CODES THE
006790*            CHART OF ACCOUNTS MAY EVENTUALLY CARRY.
006800     05  ACCT-CURRENCY        PIC X(3).
006900     05  ACCT-START-BAL       PIC S9(11)V99.
006910*        OPENING NATIVE BALANCE - ROLLED INTO BOTH THE NATIVE
006920*        BALANCE AND COST BASIS ACCUMULATORS AT LOAD TIME SO A
006930*        BRAND-NEW ACCOUNT WITH NO POSTINGS YET STILL REPORTS
006940*        CORRECTLY.
007000     05  FILLER               PIC X(6).
007100*
007200 FD  POSTINGS
007300     LABEL RECORD IS STANDARD
007400     DATA RECORD IS POSTING-REC.
007450*    THE FULL POSTING STREAM - SWEPT ONCE, TOP TO BOTTOM, TO
007460*    ROLL EVERY TRANSACTION INTO ITS ACCOUNT'S RUNNING BALANCE.
007500*
007600 01  POSTING-REC.
007700     05  PST-TXN-ID           PIC X(8).
007800     05  PST-TXN-DATE         PIC 9(8).
007900     05  PST-ACCT-ID          PIC X(8).
008000     05  PST-AMOUNT           PIC S9(11)V99.
008010*        NATIVE-CURRENCY AMOUNT - ROLLED INTO TBL-NATIVE-BAL
008020*        UNCONVERTED.
008100     05  PST-CURRENCY         PIC X(3).
008200     05  PST-BASE-AMOUNT      PIC S9(11)V99.
008210*        HOME-CURRENCY AMOUNT AS OF POSTING TIME - ROLLED INTO
008220*        TBL-COST-BASIS, WHICH THIS PROGRAM RE-EXPRESSES AS OF
008230*        TODAY'S RATE RATHER THAN TRUSTING THE ORIGINAL POSTED
008240*        RATE TO STILL BE CURRENT.
008300     05  PST-FX-RATE          PIC 9(3)V9(6).
008400     05  PST-CATEGORY-ID      PIC X(8).
008500     05  PST-CAT-TYPE         PIC X(1).
008510*        NOT TESTED BY THIS PROGRAM - A NET-WORTH VALUATION
008520*        DOES NOT CARE WHETHER A POSTING WAS THE INCOME OR
008530*        EXPENSE LEG, ONLY WHICH ACCOUNT IT MOVED MONEY IN OR
008540*        OUT OF.
008600     05  PST-FUND-ID          PIC X(8).
008610*        FUND ALLOCATION TAG CARRIED BY THE POSTING STREAM FOR
008620*        LDGANL06'S BENEFIT - THIS PROGRAM READS STRAIGHT PAST
008630*        IT, SINCE NET WORTH DOES NOT CARE WHICH FUND A TRANSFER
008640*        WAS CHARGED AGAINST.
008700     05  PST-STATUS           PIC X(12).
008800     05  PST-SOURCE           PIC X(10).
008810*        ALSO UNUSED HERE - KEPT ONLY SO THIS PROGRAM'S COPY OF
008820*        THE POSTING LAYOUT STAYS THE SAME LENGTH AS EVERY OTHER
008830*        PROGRAM'S, IN CASE A FUTURE PASS EVER NEEDS TO COPY ONE
008840*        RECORD LAYOUT ACROSS THE WHOLE SUITE.
008850     05  FILLER               PIC X(10).
008900*
009000 FD  FXRATES
009100     LABEL RECORD IS STANDARD
009200     DATA RECORD IS FXRATE-REC.
009250*    TODAY'S EXCHANGE RATES - ONE RECORD PER CURRENCY PAIR,
009260*    LOADED INTO WS-RATE-TABLE-AREA AT 1000-INIT AND SEARCHED
009270*    BY 3120-FX-LOOKUP FOR EACH NON-BASE-CURRENCY ACCOUNT.
009300*
009400 01  FXRATE-REC.
009500     05  FXR-PAIR             PIC X(6).
009510*        SIX CHARACTERS - THE FROM-CURRENCY CODE FOLLOWED
009520*        IMMEDIATELY BY THE TO-CURRENCY CODE, NO SEPARATOR.
009600     05  FXR-RATE             PIC 9(3)V9(6).
009610*        MULTIPLIER APPLIED TO THE FROM-CURRENCY AMOUNT TO YIELD
009620*        THE TO-CURRENCY AMOUNT - SIX DECIMAL PLACES SO A THIN
009630*        CURRENCY PAIR (MANY UNITS PER BASE UNIT) DOES NOT LOSE
009640*        PRECISION WHEN APPLIED TO LARGE NATIVE BALANCES.
009700     05  FILLER               PIC X(5).
009800*
009900 FD  RPTFILE
010000     LABEL RECORD IS OMITTED
010100     RECORD CONTAINS 132 CHARACTERS
010200     LINAGE IS 60 WITH FOOTING AT 55
010300     DATA RECORD IS PRTLINE.
010350*    THE PRINTED VALUATION REPORT - SAME LINAGE/AT-EOP
010360*    CONVENTION AS EVERY OTHER PRINT FILE IN THE SUITE.
010400*
010500 01  PRTLINE                  PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900 77  WS-ACCT-COUNT           PIC 9(4)    COMP        VALUE ZERO.
010910*    HOW MANY ACCOUNTS ARE ON THE TABLE - UPPER BOUND FOR EVERY
010920*    LOOP THAT WALKS WS-ACCT-TABLE-AREA.
010930*
010940*    THIS PROGRAM CARRIES THREE SEPARATE IN-MEMORY TABLES -
010942*    WS-ACCT-TABLE-AREA (EVERY ACCOUNT), WS-RATE-TABLE-AREA
010944*    (EVERY FX PAIR), AND WS-CUR-TABLE-AREA (ONE SLOT PER
010946*    DISTINCT CURRENCY, BUILT UP RATHER THAN LOADED FROM A
010948*    FILE).  THE ACCOUNT AND RATE TABLES ARE SCANNED WITH A
010950*    COBOL SEARCH, SINCE BOTH ARE WALKED ONCE PER POSTING OR
010952*    ACCOUNT AND ARE WORTH THE SEARCH OVERHEAD; THE CURRENCY
010954*    TABLE IS SCANNED WITH A PLAIN PERFORM-VARYING LINEAR SCAN,
010956*    SINCE IT IS WALKED AT MOST A FEW TIMES PER ACCOUNT AND
010958*    RARELY HOLDS MORE THAN A HANDFUL OF ENTRIES.  NONE OF THE
010960*    THREE IS EVER RESORTED OR REKEYED DURING A SCAN - ONLY THE
010962*    ACCOUNT TABLE IS SORTED, AND ONLY ONCE, AT 3000-CLOSING,
010964*    AFTER ALL SCANNING AGAINST IT IS FINISHED.
011000 01  WORK-AREA.
011100     05  MORE-ACCTS          PIC XXX                VALUE 'YES'.
011150         88  NO-MORE-ACCTS   VALUE 'NO'.
011200     05  MORE-RECS           PIC XXX                VALUE 'YES'.
011250         88  NO-MORE-RECS    VALUE 'NO'.
011300     05  MORE-RATES          PIC XXX                VALUE 'YES'.
011350         88  NO-MORE-RATES   VALUE 'NO'.
011400     05  C-PCTR              PIC S99     COMP        VALUE ZERO.
011500*        CURRENT PAGE NUMBER - ADVANCED EACH TIME 9200-HEADING
011510*        FIRES, WHETHER FOR THE FIRST PAGE OR AN AT-EOP BREAK.
011600     05  WS-ACCT-IDX         PIC 9(4)    COMP        VALUE ZERO.
011700     05  WS-RATE-COUNT       PIC 9(4)    COMP        VALUE ZERO.
011800     05  WS-CUR-COUNT        PIC 9(4)    COMP        VALUE ZERO.
011900     05  WS-CUR-IDX          PIC 9(4)    COMP        VALUE ZERO.
012000     05  WS-FOUND-SW         PIC X                   VALUE 'N'.
012050         88  ACCT-FOUND      VALUE 'Y'.
012060*            SHARED BY THREE DIFFERENT SEARCHES IN THIS PROGRAM
012070*            (ACCOUNT LOOKUP, FX-PAIR LOOKUP, CURRENCY-SLOT
012080*            LOOKUP) - ALWAYS RESET TO 'N' IMMEDIATELY BEFORE
012090*            EACH ONE STARTS, SO THE NAME "ACCT-FOUND" IS A
012100*            LITTLE LOOSE BUT THE FLAG ITSELF IS NEVER SHARED
012110*            ACROSS TWO SEARCHES AT ONCE.
012200     05  WS-BASE-CCY         PIC X(3)                VALUE 'USD'.
012210*        REPORTING BASE CURRENCY - SEE THE NOTE AT THE TOP OF
012220*        THE PROGRAM.  HARD-CODED RATHER THAN READ FROM A
012230*        CONTROL FILE SINCE THIS SHOP HAS ONLY EVER REPORTED IN
012240*        USD.
012300*
012400 01  WS-ACCT-COUNT-PAIR.
012500     05  WS-ACCT-COUNT-HALF  PIC 9(4)    COMP.
012600     05  WS-SORT-PASS-HALF   PIC 9(4)    COMP.
012700 01  WS-ACCT-COUNT-ALT REDEFINES WS-ACCT-COUNT-PAIR
012800                       PIC 9(8)   COMP.
012850*    NOT REFERENCED DIRECTLY - CHECKPOINT-CONVENIENCE PAIR, SAME
012860*    HOUSE CONVENTION USED THROUGHOUT THE SUITE.
012900*
013000 01  WS-SORT-WORK.
013010*    LOOP BOUNDS FOR THE BUBBLE SORT THAT ORDERS THE ACCOUNT
013020*    TABLE FOR PRINTING - SEE 3200-SORT-PASS/3210-SORT-COMPARE.
013100     05  WS-SORT-LIMIT       PIC 9(4)    COMP        VALUE ZERO.
013200     05  WS-SORT-PTR         PIC 9(4)    COMP        VALUE ZERO.
013300*
013400 01  WS-ACCT-TABLE-AREA.
013410*    IN-MEMORY ACCOUNT LEDGER, LOADED ONCE FROM ACCOUNTS AND
013420*    THEN UPDATED POSTING BY POSTING DURING THE MAIN SWEEP -
013430*    THIS IS THE CENTRAL WORKING TABLE FOR THE WHOLE PROGRAM.
013500     05  WS-ACCT-ENTRY OCCURS 300 TIMES
013600                       INDEXED BY ACCT-IDX.
013610*            300 ACCOUNTS IS A GENEROUS CEILING ABOVE THE CHART
013620*            OF ACCOUNTS THIS SHOP HAS EVER CARRIED - SAME SCALE
013630*            AS THE CATEGORY AND RULE TABLES ELSEWHERE IN THE
013640*            SUITE.
013700         10  TBL-ACCT-ID          PIC X(8).
013800         10  TBL-ACCT-NAME        PIC X(20).
013900         10  TBL-ACCT-TYPE        PIC X(1).
014000         10  TBL-ACCT-CCY         PIC X(3).
014100         10  TBL-MAJOR-KEY        PIC X(1).
014110             88  TBL-IS-ASSET     VALUE 'A'.
014120*                THE CONTROL-BREAK KEY FOR 3300-PRINT-ONE-ACCT -
014130*                'A' SORTS BEFORE 'N' SO ASSET ACCOUNTS ALWAYS
014140*                PRINT BEFORE NON-ASSET ACCOUNTS.
014200         10  TBL-NATIVE-BAL       PIC S9(11)V99.
014300         10  TBL-COST-BASIS       PIC S9(11)V99.
014400         10  TBL-FX-RATE          PIC 9(3)V9(6).
014500         10  TBL-BASE-VALUE       PIC S9(11)V99.
014600         10  TBL-UNREALIZED       PIC S9(11)V99.
014610*                BASE-VALUE MINUS COST-BASIS - A POSITIVE
014620*                FIGURE MEANS THE ACCOUNT'S HOME-CURRENCY VALUE
014630*                HAS RISEN SINCE THE UNDERLYING POSTINGS WERE
014640*                MADE, PURELY FROM FX MOVEMENT.
014700*
014800 01  WS-SWAP-ENTRY.
014810*    SCRATCH SLOT USED ONLY BY 3220-SWAP-ENTRIES TO HOLD ONE
014820*    ACCOUNT ENTRY WHILE TWO ADJACENT TABLE SLOTS ARE EXCHANGED
014830*    DURING THE SORT - FIELD FOR FIELD, SAME SHAPE AS
014840*    WS-ACCT-ENTRY.
014900     05  SWP-ACCT-ID          PIC X(8).
015000     05  SWP-ACCT-NAME        PIC X(20).
015100     05  SWP-ACCT-TYPE        PIC X(1).
015200     05  SWP-ACCT-CCY         PIC X(3).
015300     05  SWP-MAJOR-KEY        PIC X(1).
015400     05  SWP-NATIVE-BAL       PIC S9(11)V99.
015500     05  SWP-COST-BASIS       PIC S9(11)V99.
015600     05  SWP-FX-RATE          PIC 9(3)V9(6).
015700     05  SWP-BASE-VALUE       PIC S9(11)V99.
015800     05  SWP-UNREALIZED       PIC S9(11)V99.
015900*
016000 01  WS-RATE-TABLE-AREA.
016010*    IN-MEMORY COPY OF FXRATES, LOADED ONCE AT 1000-INIT.  A
016020*    PAIR NOT ON THIS TABLE DRIVES THE MISSING-RATE WARNING
016030*    PATH IN 3120-FX-LOOKUP - SEE THE 04/30/96 CHANGE LOG ENTRY.
016100     05  WS-RATE-ENTRY OCCURS 200 TIMES
016200                       INDEXED BY RATE-IDX.
016300         10  TBL-PAIR             PIC X(6).
016400         10  TBL-RATE             PIC 9(3)V9(6).
016500*
016600 01  WS-CUR-TABLE-AREA.
016610*    ONE SLOT PER DISTINCT CURRENCY SEEN ON THE ACCOUNT TABLE -
016620*    BUILT UP DYNAMICALLY DURING 3100-VALUE-ONE-ACCT'S PASS, NOT
016630*    PRE-LOADED FROM ANY FILE.
016700     05  WS-CUR-ENTRY OCCURS 20 TIMES
016800                      INDEXED BY CUR-IDX.
016810*            TWENTY IS WELL ABOVE THE NUMBER OF DISTINCT
016820*            CURRENCIES THIS SHOP HAS EVER HELD ACCOUNTS IN.
016900         10  TBL-CUR-CCY          PIC X(3).
017000         10  TBL-CUR-NATIVE       PIC S9(13)V99.
017100         10  TBL-CUR-BASE         PIC S9(13)V99.
017200*
017300 01  GT-WORK.
017310*    RUN-WIDE GRAND TOTALS - ACCUMULATED ACROSS EVERY ACCOUNT AS
017320*    3100-VALUE-ONE-ACCT VALUES EACH ONE, PRINTED ONCE AT THE
017330*    BOTTOM OF THE REPORT BY 3000-CLOSING.
017400     05  GT-ASSETS           PIC S9(13)V99          VALUE ZERO.
017500     05  GT-LIABILITIES      PIC S9(13)V99          VALUE ZERO.
017510*        ALWAYS ACCUMULATED AS A POSITIVE FIGURE REGARDLESS OF
017520*        THE SIGN OF THE UNDERLYING BASE VALUE - SEE 3130-
017530*        ACCUM-CURRENCY FOR HOW A NEGATIVE NON-ASSET BALANCE IS
017540*        FLIPPED ON THE WAY IN.
017600     05  GT-NETWORTH         PIC S9(13)V99          VALUE ZERO.
017700     05  GT-UNREALIZED       PIC S9(13)V99          VALUE ZERO.
017800 01  GT-WORK-ALT REDEFINES GT-WORK  PIC X(56).
017810*    NOT REFERENCED DIRECTLY - A SINGLE-FIELD VIEW OF THE WHOLE
017820*    GRAND-TOTAL AREA FOR A QUICK DUMP WHILE TRACING A BALANCING
017830*    PROBLEM.
017840*
017850 01  WS-PCT-WORK.
017900     05  WS-CUR-PCT          PIC S9(3)V99           VALUE ZERO.
018000     05  WS-MAJOR-HOLD       PIC X                  VALUE SPACE.
018010*        CONTROL-BREAK HOLD FIELD FOR TBL-MAJOR-KEY - COMPARED
018020*        AGAINST THE CURRENT ACCOUNT'S KEY IN 3300-PRINT-ONE-
018030*        ACCT TO DECIDE WHEN A NEW MAJOR-HEADING IS DUE.
018100*
018200 01  WS-LOOKUP-PAIR-WORK.
018210*    BUILT FRESH FOR EACH NON-BASE-CURRENCY ACCOUNT BY 3120-FX-
018220*    LOOKUP - THE ACCOUNT'S CURRENCY FOLLOWED BY THE BASE
018230*    CURRENCY, MATCHING THE SHAPE OF FXR-PAIR ON THE RATE FILE.
018300     05  WS-LOOKUP-FROM      PIC X(3).
018400     05  WS-LOOKUP-TO        PIC X(3).
018500 01  WS-LOOKUP-PAIR REDEFINES WS-LOOKUP-PAIR-WORK  PIC X(6).
018510*    SINGLE-FIELD VIEW USED FOR THE ACTUAL STRING COMPARE
018520*    AGAINST TBL-PAIR IN THE SEARCH CONDITION.
018600*
018700 01  WS-CASE-WORK.
018710*    SOURCE AND TARGET ALPHABETS FOR THE INSPECT ... CONVERTING
018720*    IN 3110-UPPER-NAME - THE ONLY CASE-FOLDING THIS PROGRAM
018730*    DOES, SINCE THE "EXTERNAL" ACCOUNT TEST MUST NOT DEPEND ON
018740*    HOW SOMEONE TYPED THE NAME ON THE ACCOUNT MASTER.
018800     05  WS-LOWER-ALPHABET   PIC X(26)  VALUE
018900         'abcdefghijklmnopqrstuvwxyz'.
019000     05  WS-UPPER-ALPHABET   PIC X(26)  VALUE
019100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019200 01  WS-UPPER-NAME           PIC X(20)  VALUE SPACES.
019210*    UPPERCASED COPY OF THE CURRENT ACCOUNT NAME - ONLY ITS
019220*    FIRST EIGHT CHARACTERS ARE ACTUALLY TESTED, AGAINST THE
019230*    LITERAL 'EXTERNAL'.
019300*
019310*    THE TWELVE PRINT-LINE RECORDS BELOW (TITLE-LINE-1/2,
019320*    COLUMN-HEADING, MAJOR-LINE, DETAIL-LINE, WARNING-LINE, THE
019330*    FOUR GRANDTOTAL-LINES, CUR-BREAK-HEADING, CUR-BREAK-LINE,
019340*    AND BLANK-LINE) ARE MOVED INTO PRTLINE ONE AT A TIME BY
019350*    WRITE ... FROM - NONE OF THEM IS EVER WRITTEN DIRECTLY.
019360*    BLANK-LINE IS DECLARED BUT NOT ACTUALLY REFERENCED BY ANY
019370*    WRITE IN THIS VERSION OF THE PROGRAM - SPACING BETWEEN
019380*    SECTIONS IS HANDLED ENTIRELY THROUGH AFTER ADVANCING
019390*    CLAUSES INSTEAD.
019400 01  TITLE-LINE-1.
019500     05  FILLER              PIC X(10)   VALUE SPACES.
019600     05  FILLER              PIC X(30)
019700         VALUE 'LEDGERA FINANCIAL SYSTEMS'.
019800     05  FILLER              PIC X(72)   VALUE SPACES.
019900     05  FILLER              PIC X(5)    VALUE 'PAGE:'.
020000     05  O-PCTR              PIC Z9.
020100*
020200 01  TITLE-LINE-2.
020300     05  FILLER              PIC X(10)   VALUE SPACES.
020400     05  FILLER              PIC X(26)
020500         VALUE 'NET WORTH VALUATION REPORT'.
020600     05  FILLER              PIC X(96)   VALUE SPACES.
020700*
020800 01  COLUMN-HEADING.
020900     05  FILLER              PIC X(3)    VALUE SPACES.
021000     05  FILLER              PIC X(20)   VALUE 'ACCOUNT'.
021100     05  FILLER              PIC X(5)    VALUE 'CCY'.
021200     05  FILLER              PIC X(10)   VALUE SPACES.
021300     05  FILLER              PIC X(11)   VALUE 'NATIVE BAL'.
021400     05  FILLER              PIC X(7)    VALUE SPACES.
021500     05  FILLER              PIC X(8)    VALUE 'FX RATE'.
021600     05  FILLER              PIC X(7)    VALUE SPACES.
021700     05  FILLER              PIC X(10)   VALUE 'BASE VALUE'.
021800     05  FILLER              PIC X(6)    VALUE SPACES.
021900     05  FILLER              PIC X(10)   VALUE 'COST BASIS'.
022000     05  FILLER              PIC X(6)    VALUE SPACES.
022100     05  FILLER              PIC X(10)   VALUE 'UNREALIZED'.
022200*
022210*    THE COLUMN LAYOUT ABOVE MATCHES DETAIL-LINE'S FIELD
022220*    POSITIONS EXACTLY - EACH HEADING LITERAL LINES UP OVER THE
022230*    NUMERIC COLUMN IT NAMES, WHICH IS WHY THE FILLER WIDTHS
022240*    HERE LOOK UNRELATED TO DETAIL-LINE'S BUT ARE NOT.
022300 01  MAJOR-LINE.
022400     05  FILLER              PIC X(3)    VALUE SPACES.
022500     05  O-MAJOR-HEADING     PIC X(20).
022600     05  FILLER              PIC X(109)  VALUE SPACES.
022700*
022800 01  DETAIL-LINE.
022900     05  FILLER              PIC X(3)    VALUE SPACES.
023000     05  O-ACCT-NAME         PIC X(20).
023100     05  FILLER              PIC X(2)    VALUE SPACES.
023200     05  O-ACCT-CCY          PIC X(3).
023300     05  FILLER              PIC X(8)    VALUE SPACES.
023400     05  O-NATIVE-BAL        PIC Z,ZZZ,ZZ9.99-.
023500     05  FILLER              PIC X(3)    VALUE SPACES.
023600     05  O-FX-RATE           PIC ZZ9.999999.
023700     05  FILLER              PIC X(2)    VALUE SPACES.
023800     05  O-BASE-VALUE        PIC Z,ZZZ,ZZ9.99-.
023900     05  FILLER              PIC X(2)    VALUE SPACES.
024000     05  O-COST-BASIS        PIC Z,ZZZ,ZZ9.99-.
024100     05  FILLER              PIC X(2)    VALUE SPACES.
024200     05  O-UNREALIZED        PIC Z,ZZZ,ZZ9.99-.
024300*
024310*    THE ONLY DETAIL-SHAPED LINE IN THIS REPORT THAT IS NOT
024320*    DRIVEN BY A TABLE WALK - IT IS WRITTEN INLINE, FROM WITHIN
024330*    3120-FX-LOOKUP ITSELF, AT THE MOMENT THE MISSING RATE IS
024340*    DISCOVERED, SO IT APPEARS IMMEDIATELY BEFORE THE DETAIL
024350*    LINE FOR THE AFFECTED ACCOUNT RATHER THAN GATHERED INTO A
024360*    SEPARATE EXCEPTIONS SECTION.
024400 01  WARNING-LINE.
024410*    PRINTED INLINE WITH THE DETAIL LINES WHENEVER 3120-FX-
024420*    LOOKUP CANNOT FIND A RATE FOR AN ACCOUNT'S CURRENCY - SEE
024430*    THE 04/30/96 CHANGE LOG ENTRY.
024500     05  FILLER              PIC X(5)    VALUE SPACES.
024600     05  FILLER              PIC X(30)
024700         VALUE '*** FX PAIR NOT FOUND, USING 1'.
024800     05  FILLER              PIC X(6)    VALUE SPACES.
024900     05  O-WARN-PAIR         PIC X(6).
025000     05  FILLER              PIC X(85)   VALUE SPACES.
025100*
025200 01  GRANDTOTAL-LINE-1.
025300     05  FILLER              PIC X(5)    VALUE SPACES.
025400     05  FILLER              PIC X(14)   VALUE 'TOTAL ASSETS'.
025500     05  O-GT-ASSETS         PIC Z,ZZZ,ZZZ,ZZ9.99-.
025600     05  FILLER              PIC X(90)   VALUE SPACES.
025700*
025710*    GRANDTOTAL-LINE-1 THROUGH -4 ARE FOUR SEPARATE RECORDS
025720*    RATHER THAN ONE RECORD WITH FOUR OCCURRENCES - EACH HAS A
025730*    DIFFERENT CAPTION WIDTH AND A DIFFERENT AMOUNT PICTURE, SO
025740*    GIVING THEM SEPARATE 01-LEVELS WAS SIMPLER THAN BUILDING
025750*    ONE GENERIC TOTAL-LINE RECORD THAT COULD SERVE ALL FOUR.
025800 01  GRANDTOTAL-LINE-2.
025900     05  FILLER              PIC X(5)    VALUE SPACES.
026000     05  FILLER              PIC X(14)   VALUE 'TOTAL LIABS.'.
026100     05  O-GT-LIAB           PIC Z,ZZZ,ZZZ,ZZ9.99-.
026200     05  FILLER              PIC X(90)   VALUE SPACES.
026300*
026400 01  GRANDTOTAL-LINE-3.
026500     05  FILLER              PIC X(5)    VALUE SPACES.
026600     05  FILLER              PIC X(14)   VALUE 'NET WORTH'.
026700     05  O-GT-NETWORTH       PIC Z,ZZZ,ZZZ,ZZ9.99-.
026800     05  FILLER              PIC X(90)   VALUE SPACES.
026900*
027000 01  GRANDTOTAL-LINE-4.
027100     05  FILLER              PIC X(5)    VALUE SPACES.
027200     05  FILLER              PIC X(20)   VALUE 'TOTAL UNREALIZED FX'.
027300     05  O-GT-UNREAL         PIC Z,ZZZ,ZZZ,ZZ9.99-.
027400     05  FILLER              PIC X(84)   VALUE SPACES.
027500*
027600 01  CUR-BREAK-HEADING.
027700     05  FILLER              PIC X(5)    VALUE SPACES.
027800     05  FILLER              PIC X(18)   VALUE 'CURRENCY BREAKDOWN'.
027900     05  FILLER              PIC X(109)  VALUE SPACES.
028000*
028010*    CUR-BREAK-HEADING IS PRINTED EXACTLY ONCE, AFTER THE FOUR
028020*    GRANDTOTAL LINES, NO MATTER HOW MANY CURRENCIES ARE IN THE
028030*    BREAKDOWN TABLE - IT IS NOT A PER-CURRENCY CONTROL-BREAK
028040*    HEADING THE WAY MAJOR-LINE IS FOR THE ASSET/NON-ASSET
028050*    SPLIT.
028100 01  CUR-BREAK-LINE.
028200     05  FILLER              PIC X(5)    VALUE SPACES.
028300     05  O-CUR-CCY           PIC X(3).
028400     05  FILLER              PIC X(5)    VALUE SPACES.
028500     05  O-CUR-NATIVE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
028600     05  FILLER              PIC X(3)    VALUE SPACES.
028700     05  O-CUR-BASE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
028800     05  FILLER              PIC X(3)    VALUE SPACES.
028900     05  O-CUR-PCT           PIC ZZ9.99-.
029000     05  FILLER              PIC X       VALUE '%'.
029100     05  FILLER              PIC X(70)   VALUE SPACES.
029200*
029210*    RESERVED FOR A FUTURE SEPARATOR LINE BETWEEN THE MAJOR-KEY
029220*    SECTIONS OR BETWEEN THE GRAND TOTALS AND THE CURRENCY
029230*    BREAKDOWN - NOT CURRENTLY WRITTEN ANYWHERE, SINCE THE
029240*    ADVANCING CLAUSES ON THE SURROUNDING WRITES ALREADY OPEN UP
029250*    ENOUGH WHITE SPACE FOR THIS REPORT'S LAYOUT.
029300 01  BLANK-LINE.
029400     05  FILLER              PIC X(132)  VALUE SPACES.
029500*
029600 PROCEDURE DIVISION.
029610*    0000 IS THE DRIVER, 1000/1100/1200 LOAD THE ACCOUNT AND FX
029620*    TABLES AND PRIME THE POSTING READ, 2000/2100 SWEEP THE
029630*    POSTING FILE, 3000 AND ITS 3100-3700 HELPERS VALUE, SORT,
029640*    AND PRINT THE FINISHED TABLES, 9000-9300 ARE THE SHARED
029650*    READS AND PAGE HEADING.
029660*
029670*    OVERALL FLOW, FOR WHOEVER IS TRACING A BALANCE COMPLAINT -
029680*
029690*    1.  LOAD EVERY ACCOUNT (1100-LOAD-ACCT) AND EVERY FX RATE
029700*        (1200-LOAD-RATE) INTO MEMORY.  BOTH TABLES ARE STATIC
029702*        FOR THE REST OF THE RUN.
029704*    2.  SWEEP THE ENTIRE POSTING FILE ONE RECORD AT A TIME
029706*        (2000-MAINLINE), ROLLING EACH POSTING'S NATIVE AND
029708*        BASE-CURRENCY AMOUNT INTO ITS ACCOUNT'S RUNNING
029710*        FIGURES.  NOTHING IS PRINTED DURING THIS PASS.
029712*    3.  ONLY AFTER EVERY POSTING HAS BEEN SWEPT DOES 3000-
029714*        CLOSING VALUE EACH ACCOUNT TO BASE CURRENCY, SORT THE
029716*        TABLE, AND PRINT THE REPORT - A VALUATION TAKEN MID-
029718*        SWEEP WOULD BE INCOMPLETE, SO NOTHING IS VALUED UNTIL
029720*        THE WHOLE FILE HAS BEEN READ.
029730*
029740*    THIS TWO-PASS SHAPE (ACCUMULATE EVERYTHING, THEN VALUE AND
029750*    PRINT) IS WHY THE ACCOUNT TABLE CARRIES BOTH A RUNNING
029760*    NATIVE BALANCE AND A SEPARATE COST-BASIS FIGURE - NEITHER
029770*    IS CONVERTED TO BASE CURRENCY UNTIL THE SWEEP IS COMPLETE
029780*    AND TODAY'S RATE TABLE CAN BE APPLIED UNIFORMLY.
029790*
029800 0000-LDGANL08.
029810*    DRIVER.
029900*
030000     PERFORM 1000-INIT.
030100     PERFORM 2000-MAINLINE
030200         UNTIL NO-MORE-RECS.
030300     PERFORM 3000-CLOSING.
030400     STOP RUN.
030500*
030600 1000-INIT.
030610*    LOAD THE ACCOUNT TABLE FROM ACCOUNTS, LOAD THE FX RATE
030620*    TABLE FROM FXRATES, THEN OPEN THE POSTING FILE AND THE
030630*    REPORT AND PRIME THE FIRST POSTING READ.  BOTH TABLES MUST
030640*    BE FULLY LOADED BEFORE THE POSTING SWEEP BEGINS SINCE EVERY
030650*    POSTING NEEDS TO FIND ITS ACCOUNT ON THE TABLE.
030700*
030800     OPEN INPUT ACCOUNTS.
030900     PERFORM 9000-READ-ACCT.
031000     PERFORM 1100-LOAD-ACCT
031100         UNTIL NO-MORE-ACCTS.
031200     CLOSE ACCOUNTS.
031300*
031400     OPEN INPUT FXRATES.
031500     PERFORM 9100-READ-RATE.
031600     PERFORM 1200-LOAD-RATE
031700         UNTIL NO-MORE-RATES.
031800     CLOSE FXRATES.
031900*
032000     OPEN INPUT POSTINGS.
032100     OPEN OUTPUT RPTFILE.
032200     PERFORM 9200-HEADING.
032300     PERFORM 9300-READ.
032400*
032500 1100-LOAD-ACCT.
032510*    COPY ONE ACCOUNT-REC INTO THE NEXT TABLE SLOT, SEEDING
032520*    BOTH THE NATIVE BALANCE AND THE COST BASIS FROM THE
032530*    ACCOUNT'S OPENING BALANCE, AND SETTING THE MAJOR CONTROL-
032540*    BREAK KEY USED BY THE PRINT PASS LATER.
032600*
032700     ADD 1 TO WS-ACCT-COUNT.
032800     SET ACCT-IDX TO WS-ACCT-COUNT.
032900*
033000     MOVE ACCT-ID          TO TBL-ACCT-ID (ACCT-IDX).
033100     MOVE ACCT-NAME         TO TBL-ACCT-NAME (ACCT-IDX).
033200     MOVE ACCT-TYPE         TO TBL-ACCT-TYPE (ACCT-IDX).
033300     MOVE ACCT-CURRENCY     TO TBL-ACCT-CCY (ACCT-IDX).
033400     MOVE ACCT-START-BAL    TO TBL-NATIVE-BAL (ACCT-IDX).
033500     MOVE ACCT-START-BAL    TO TBL-COST-BASIS (ACCT-IDX).
033600*
033700     IF ACCT-IS-ASSET
033800         MOVE 'A' TO TBL-MAJOR-KEY (ACCT-IDX)
033900     ELSE
034000         MOVE 'N' TO TBL-MAJOR-KEY (ACCT-IDX)
034100     END-IF.
034200*
034300     PERFORM 9000-READ-ACCT.
034400*
034500 1200-LOAD-RATE.
034510*    COPY ONE FXRATE-REC INTO THE NEXT RATE-TABLE SLOT - NO
034520*    VALIDATION OF THE PAIR FORMAT IS DONE HERE, A BAD PAIR
034530*    SIMPLY NEVER MATCHES ANY LOOKUP LATER.
034600*
034700     ADD 1 TO WS-RATE-COUNT.
034800     SET RATE-IDX TO WS-RATE-COUNT.
034900     MOVE FXR-PAIR TO TBL-PAIR (RATE-IDX).
035000     MOVE FXR-RATE TO TBL-RATE (RATE-IDX).
035100     PERFORM 9100-READ-RATE.
035200*
035300 2000-MAINLINE.
035310*    FOR EACH POSTING, FIND ITS ACCOUNT ON THE TABLE AND ROLL
035320*    ITS NATIVE AND BASE-CURRENCY AMOUNTS INTO THAT ACCOUNT'S
035330*    RUNNING FIGURES.  A POSTING WHOSE ACCOUNT IS NOT ON THE
035340*    TABLE IS FLAGGED BY 2100-FIND-ACCT'S DISPLAY AND OTHERWISE
035350*    SILENTLY SKIPPED - IT CANNOT BE ADDED TO A TABLE SLOT THAT
035360*    DOES NOT EXIST.
035400*
035500     PERFORM 2100-FIND-ACCT.
035600*
035700     IF ACCT-FOUND
035800         ADD PST-AMOUNT      TO TBL-NATIVE-BAL (ACCT-IDX)
035900         ADD PST-BASE-AMOUNT TO TBL-COST-BASIS (ACCT-IDX)
036000     END-IF.
036050*    NOTE THAT PST-BASE-AMOUNT ROLLS INTO TBL-COST-BASIS, NOT INTO
036060*    TBL-BASE-VALUE - TBL-BASE-VALUE IS NOT SET UNTIL THE CLOSING
036070*    VALUATION PASS RE-EXPRESSES TBL-NATIVE-BAL AT TODAY'S RATE,
036080*    WHICH IS HOW TBL-UNREALIZED ENDS UP MEASURING THE CHANGE
036090*    BETWEEN THE ORIGINAL POSTED RATE AND TODAY'S RATE.
036100*
036200     PERFORM 9300-READ.
036300*
036400 2100-FIND-ACCT.
036410*    SEARCH THE ACCOUNT TABLE FOR THE CURRENT POSTING'S ACCOUNT
036420*    ID.  UNLIKE THE LINEAR SCANS USED ELSEWHERE IN THE SUITE,
036430*    THIS USES A COBOL SEARCH SINCE THE ACCOUNT TABLE IS WALKED
036440*    ONCE PER POSTING AND THE POSTING FILE CAN RUN TO MANY
036450*    THOUSANDS OF RECORDS.
036500*
036600     MOVE 'N' TO WS-FOUND-SW.
036700     SET ACCT-IDX TO 1.
036800     SEARCH WS-ACCT-ENTRY
036900         AT END
037000             DISPLAY 'LDGANL08 - ACCOUNT NOT ON FILE '
037100                 PST-ACCT-ID
037200         WHEN TBL-ACCT-ID (ACCT-IDX) = PST-ACCT-ID
037300             MOVE 'Y' TO WS-FOUND-SW
037400     END-SEARCH.
037500*
037600 3000-CLOSING.
037610*    VALUE EVERY ACCOUNT TO BASE CURRENCY, SORT THE TABLE FOR
037620*    PRESENTATION, PRINT THE DETAIL AND GRAND-TOTAL LINES, THEN
037630*    THE CURRENCY BREAKDOWN SECTION, AND CLOSE OUT.
037640*
037650*    NOTE THE ORDER OF OPERATIONS - 3100-VALUE-ONE-ACCT RUNS
037660*    ACROSS THE WHOLE TABLE FIRST, BUILDING UP THE CURRENCY-
037670*    BREAKDOWN TABLE AND THE GRAND TOTALS AS A SIDE EFFECT OF
037680*    VALUING EACH ACCOUNT.  ONLY AFTER THAT PASS COMPLETES DOES
037690*    THE SORT RUN, AND ONLY AFTER THE SORT COMPLETES DOES
037692*    PRINTING BEGIN.  THIS MEANS THE GRAND TOTALS PRINTED AT THE
037694*    BOTTOM OF THE REPORT REFLECT EVERY ACCOUNT EVEN THOUGH THE
037696*    SORT HAS REORDERED THE TABLE BY THE TIME THEY ARE WRITTEN -
037698*    THE TOTALS WERE ACCUMULATED BEFORE THE SORT EVER TOUCHED
037699*    THE TABLE, SO THE REORDERING CANNOT AFFECT THEM.
037700*
037800     PERFORM 3100-VALUE-ONE-ACCT
037900         VARYING WS-ACCT-IDX FROM 1 BY 1
038000             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
038100*
038200     MOVE WS-ACCT-COUNT TO WS-SORT-LIMIT.
038300     PERFORM 3200-SORT-PASS
038400         VARYING WS-SORT-PASS-HALF FROM 1 BY 1
038500             UNTIL WS-SORT-PASS-HALF > WS-ACCT-COUNT.
038600*
038700     MOVE SPACE TO WS-MAJOR-HOLD.
038800     PERFORM 3300-PRINT-ONE-ACCT
038900         VARYING WS-ACCT-IDX FROM 1 BY 1
039000             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
039100*
039200     COMPUTE GT-NETWORTH = GT-ASSETS - GT-LIABILITIES.
039300     MOVE GT-ASSETS      TO O-GT-ASSETS.
039400     MOVE GT-LIABILITIES TO O-GT-LIAB.
039500     MOVE GT-NETWORTH    TO O-GT-NETWORTH.
039600     MOVE GT-UNREALIZED  TO O-GT-UNREAL.
039610*    NET WORTH IS DERIVED HERE, NOT ACCUMULATED DIRECTLY, SO IT
039620*    IS ALWAYS EXACTLY ASSETS MINUS LIABILITIES AS OF THIS
039630*    PRINT, EVEN IF A FUTURE CHANGE ALTERS HOW GT-ASSETS OR
039640*    GT-LIABILITIES ARE ROLLED UP IN 3130-ACCUM-CURRENCY.
039650*
039700     WRITE PRTLINE FROM GRANDTOTAL-LINE-1 AFTER ADVANCING 2 LINES.
039800     WRITE PRTLINE FROM GRANDTOTAL-LINE-2 AFTER ADVANCING 1 LINES.
039900     WRITE PRTLINE FROM GRANDTOTAL-LINE-3 AFTER ADVANCING 1 LINES.
040000     WRITE PRTLINE FROM GRANDTOTAL-LINE-4 AFTER ADVANCING 1 LINES.
040100*
040110*    THE CURRENCY BREAKDOWN PRINTS UNCONDITIONALLY, EVEN WHEN
040120*    EVERY ACCOUNT ON FILE IS IN THE BASE CURRENCY AND THE
040130*    BREAKDOWN TABLE THEREFORE HOLDS ONLY ONE ENTRY - THERE IS NO
040140*    SPECIAL-CASE SKIP FOR A SINGLE-CURRENCY LEDGER.
040150*
040200     WRITE PRTLINE FROM CUR-BREAK-HEADING AFTER ADVANCING 2 LINES.
040300     PERFORM 3700-PRINT-ONE-CUR
040400         VARYING WS-CUR-IDX FROM 1 BY 1
040500             UNTIL WS-CUR-IDX > WS-CUR-COUNT.
040600*
040610*    POSTINGS AND RPTFILE ARE THE ONLY TWO FILES STILL OPEN AT
040620*    THIS POINT - ACCOUNTS AND FXRATES WERE ALREADY CLOSED BACK
040630*    IN 1000-INIT ONCE THEIR RESPECTIVE TABLES WERE LOADED.
040700     CLOSE POSTINGS.
040800     CLOSE RPTFILE.
040900*
041000 3100-VALUE-ONE-ACCT.
041010*    MARK ONE ACCOUNT TO BASE CURRENCY AND ROLL IT INTO THE
041020*    CURRENCY BREAKDOWN TABLE AND GRAND TOTALS - EXCEPT FOR THE
041030*    "EXTERNAL" BOOKKEEPING ACCOUNT, WHICH IS BLANKED OUT OF ITS
041040*    OWN TABLE SLOT SO IT SIMPLY NEVER PRINTS OR ACCUMULATES.
041050*    SEE THE 09/02/00 CHANGE LOG ENTRY.
041060*
041062*    THE SPACES TEST ON TBL-ACCT-ID GUARDS AGAINST RE-VALUING A
041064*    SLOT THAT WAS ALREADY BLANKED OUT BY AN EARLIER CALL - ONCE
041066*    AN ACCOUNT IS RECOGNIZED AS "EXTERNAL" AND ITS ID IS WIPED,
041068*    NOTHING FURTHER IN THIS PARAGRAPH CAN ACT ON THAT SLOT AGAIN,
041070*    WHICH MATTERS BECAUSE THE SAME SLOT IS ALSO TESTED LATER BY
041072*    3300-PRINT-ONE-ACCT USING THE IDENTICAL SPACES CHECK.
041100*
041200     SET ACCT-IDX TO WS-ACCT-IDX.
041300*
041320     IF TBL-ACCT-ID (ACCT-IDX) = SPACES
041340         GO TO 3100-EXIT
041360     END-IF.
041380*
041400     PERFORM 3110-UPPER-NAME.
041500     IF WS-UPPER-NAME (1:8) = 'EXTERNAL'
041600         MOVE SPACES TO TBL-ACCT-ID (ACCT-IDX)
041700         GO TO 3100-EXIT
041800     END-IF.
041850*
041900     PERFORM 3120-FX-LOOKUP.
042000     COMPUTE TBL-BASE-VALUE (ACCT-IDX) ROUNDED =
042100         TBL-NATIVE-BAL (ACCT-IDX) * TBL-FX-RATE (ACCT-IDX).
042200     COMPUTE TBL-UNREALIZED (ACCT-IDX) =
042300         TBL-BASE-VALUE (ACCT-IDX)
042400             - TBL-COST-BASIS (ACCT-IDX).
042500     PERFORM 3130-ACCUM-CURRENCY.
042650*
042680 3100-EXIT.
042700*    REACHED EITHER BY ONE OF THE TWO GO TOs ABOVE - AN ALREADY
042720*    BLANKED SLOT OR A FRESHLY-RECOGNIZED "EXTERNAL" ACCOUNT - OR
042740*    BY FALLING OFF THE BOTTOM AFTER A NORMAL ACCOUNT IS VALUED.
042780     EXIT.
042800*
042900 3110-UPPER-NAME.
042910*    UPPERCASE THE CURRENT ACCOUNT'S NAME SO THE "EXTERNAL" TEST
042920*    ABOVE DOES NOT CARE HOW THE NAME WAS KEYED ONTO THE ACCOUNT
042930*    MASTER.
043000*
043100     MOVE TBL-ACCT-NAME (ACCT-IDX) TO WS-UPPER-NAME.
043200     INSPECT WS-UPPER-NAME
043300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
043400*
043500 3120-FX-LOOKUP.
043510*    AN ACCOUNT ALREADY IN BASE CURRENCY GETS A RATE OF 1 WITH
043520*    NO LOOKUP NEEDED.  OTHERWISE BUILD THE FROM/TO PAIR AND
043530*    SEARCH THE RATE TABLE - A MISSING PAIR DEFAULTS TO A RATE
043540*    OF 1 AND PRINTS A WARNING LINE RATHER THAN ABENDING.  SEE
043550*    THE 04/30/96 CHANGE LOG ENTRY.
043560*
043562*    THE PAIR IS ALWAYS BUILT AS ACCOUNT-CURRENCY FOLLOWED BY
043564*    BASE-CURRENCY (NEVER THE REVERSE) - THE RATE FILE IS
043566*    EXPECTED TO CARRY ONLY THE DIRECTION THIS PROGRAM LOOKS UP,
043568*    NOT BOTH A PAIR AND ITS INVERSE.  IF THE RATE FILE IS EVER
043570*    SUPPLIED WITH ONLY THE REVERSE DIRECTION FOR SOME CURRENCY,
043572*    THAT ACCOUNT FALLS THROUGH TO THE MISSING-RATE WARNING PATH
043574*    JUST AS IF NO RATE HAD BEEN SUPPLIED AT ALL - THIS PROGRAM
043576*    DOES NOT ATTEMPT TO INVERT A RATE IT FINDS IN THE WRONG
043578*    DIRECTION.
043600*
043700     IF TBL-ACCT-CCY (ACCT-IDX) = WS-BASE-CCY
043800         MOVE 1 TO TBL-FX-RATE (ACCT-IDX)
043900     ELSE
044000         STRING TBL-ACCT-CCY (ACCT-IDX) WS-BASE-CCY
044100             DELIMITED BY SIZE INTO WS-LOOKUP-PAIR
044200         MOVE 'N' TO WS-FOUND-SW
044300         SET RATE-IDX TO 1
044400         SEARCH WS-RATE-ENTRY
044500             AT END
044600                 MOVE 1 TO TBL-FX-RATE (ACCT-IDX)
044700                 MOVE WS-LOOKUP-PAIR TO O-WARN-PAIR
044800                 WRITE PRTLINE FROM WARNING-LINE
044900                     AFTER ADVANCING 1 LINES
045000             WHEN TBL-PAIR (RATE-IDX) = WS-LOOKUP-PAIR
045100                 MOVE TBL-RATE (RATE-IDX)
045200                     TO TBL-FX-RATE (ACCT-IDX)
045300         END-SEARCH
045400     END-IF.
045500*
045600 3130-ACCUM-CURRENCY.
045610*    FIND OR CREATE THIS ACCOUNT'S CURRENCY SLOT ON THE
045620*    BREAKDOWN TABLE, ROLL THE ACCOUNT'S NATIVE AND BASE FIGURES
045630*    INTO IT, AND ADD THE ACCOUNT INTO THE ASSET, LIABILITY, AND
045640*    UNREALIZED GRAND TOTALS.
045700*
045800     MOVE 'N' TO WS-FOUND-SW.
045900     PERFORM 3131-FIND-CURRENCY
046000         VARYING WS-CUR-IDX FROM 1 BY 1
046100             UNTIL WS-CUR-IDX > WS-CUR-COUNT
046200                 OR ACCT-FOUND.
046300*
046400     IF NOT ACCT-FOUND
046500         ADD 1 TO WS-CUR-COUNT
046600         SET CUR-IDX TO WS-CUR-COUNT
046700         MOVE TBL-ACCT-CCY (ACCT-IDX) TO TBL-CUR-CCY (CUR-IDX)
046800         MOVE 0 TO TBL-CUR-NATIVE (CUR-IDX)
046900         MOVE 0 TO TBL-CUR-BASE (CUR-IDX)
047000     END-IF.
047100*
047200     ADD TBL-NATIVE-BAL (ACCT-IDX) TO TBL-CUR-NATIVE (CUR-IDX).
047300     ADD TBL-BASE-VALUE (ACCT-IDX) TO TBL-CUR-BASE (CUR-IDX).
047400*
047500     IF TBL-IS-ASSET (ACCT-IDX)
047600         ADD TBL-BASE-VALUE (ACCT-IDX) TO GT-ASSETS
047700     ELSE
047800         IF TBL-BASE-VALUE (ACCT-IDX) < 0
047820             COMPUTE GT-LIABILITIES =
047840                 GT-LIABILITIES - TBL-BASE-VALUE (ACCT-IDX)
047860         ELSE
047880             ADD TBL-BASE-VALUE (ACCT-IDX) TO GT-LIABILITIES
047900         END-IF
048000     END-IF.
048100*        A NON-ASSET ACCOUNT WITH A POSITIVE BASE VALUE (MORE
048110*        PAID IN THAN OWED) STILL ADDS TO TOTAL LIABILITIES
048120*        RATHER THAN SUBTRACTING - THIS REPORT SHOWS LIABILITIES
048130*        AS A MAGNITUDE, NOT A SIGNED CONTRA-BALANCE.
048200     ADD TBL-UNREALIZED (ACCT-IDX) TO GT-UNREALIZED.
048300*
048400 3131-FIND-CURRENCY.
048410*    TESTS ONE CURRENCY-BREAKDOWN SLOT AGAINST THE CURRENT
048420*    ACCOUNT'S CURRENCY.
048500*
048600     IF TBL-CUR-CCY (WS-CUR-IDX) = TBL-ACCT-CCY (ACCT-IDX)
048700         SET CUR-IDX TO WS-CUR-IDX
048800         MOVE 'Y' TO WS-FOUND-SW
048900     END-IF.
049000*
049100 3200-SORT-PASS.
049110*    ONE FULL BUBBLE-SORT PASS OVER THE ACCOUNT TABLE.
049200*
049300     PERFORM 3210-SORT-COMPARE
049400         VARYING WS-SORT-PTR FROM 1 BY 1
049500             UNTIL WS-SORT-PTR > WS-SORT-LIMIT - 1.
049600*
049700 3210-SORT-COMPARE.
049710*    COMPARE TWO ADJACENT SLOTS AND SWAP IF OUT OF ORDER - THE
049720*    SORT KEY IS MAJOR KEY (ASSET BEFORE NON-ASSET) FIRST, THEN
049730*    CURRENCY CODE ASCENDING WITHIN EACH MAJOR GROUP, SO THE
049740*    REPORT READS ASSETS GROUPED BY CURRENCY, THEN NON-ASSETS
049750*    GROUPED BY CURRENCY.
049800*
049900     SET ACCT-IDX TO WS-SORT-PTR.
050000     IF TBL-MAJOR-KEY (ACCT-IDX) > TBL-MAJOR-KEY (ACCT-IDX + 1)
050100         OR (TBL-MAJOR-KEY (ACCT-IDX) =
050200                 TBL-MAJOR-KEY (ACCT-IDX + 1)
050300             AND TBL-ACCT-CCY (ACCT-IDX) >
050400                 TBL-ACCT-CCY (ACCT-IDX + 1))
050500         PERFORM 3220-SWAP-ENTRIES
050600     END-IF.
050700*
050800 3220-SWAP-ENTRIES.
050810*    EXCHANGE TWO ADJACENT TABLE SLOTS FIELD BY FIELD THROUGH
050820*    WS-SWAP-ENTRY - NO GROUP-LEVEL MOVE IS USED SINCE THE TWO
050830*    SLOTS ARE NOT ADJACENT IN A SINGLE GROUP ITEM THAT COULD BE
050840*    MOVED AS A WHOLE.
050900*
051000     MOVE TBL-ACCT-ID (ACCT-IDX)     TO SWP-ACCT-ID.
051100     MOVE TBL-ACCT-NAME (ACCT-IDX)   TO SWP-ACCT-NAME.
051200     MOVE TBL-ACCT-TYPE (ACCT-IDX)   TO SWP-ACCT-TYPE.
051300     MOVE TBL-ACCT-CCY (ACCT-IDX)    TO SWP-ACCT-CCY.
051400     MOVE TBL-MAJOR-KEY (ACCT-IDX)   TO SWP-MAJOR-KEY.
051500     MOVE TBL-NATIVE-BAL (ACCT-IDX)  TO SWP-NATIVE-BAL.
051600     MOVE TBL-COST-BASIS (ACCT-IDX)  TO SWP-COST-BASIS.
051700     MOVE TBL-FX-RATE (ACCT-IDX)     TO SWP-FX-RATE.
051800     MOVE TBL-BASE-VALUE (ACCT-IDX)  TO SWP-BASE-VALUE.
051900     MOVE TBL-UNREALIZED (ACCT-IDX)  TO SWP-UNREALIZED.
052000*
052100     MOVE TBL-ACCT-ID (ACCT-IDX + 1)    TO TBL-ACCT-ID (ACCT-IDX).
052200     MOVE TBL-ACCT-NAME (ACCT-IDX + 1)  TO TBL-ACCT-NAME (ACCT-IDX).
052300     MOVE TBL-ACCT-TYPE (ACCT-IDX + 1)  TO TBL-ACCT-TYPE (ACCT-IDX).
052400     MOVE TBL-ACCT-CCY (ACCT-IDX + 1)   TO TBL-ACCT-CCY (ACCT-IDX).
052500     MOVE TBL-MAJOR-KEY (ACCT-IDX + 1)  TO TBL-MAJOR-KEY (ACCT-IDX).
052600     MOVE TBL-NATIVE-BAL (ACCT-IDX + 1) TO TBL-NATIVE-BAL (ACCT-IDX).
052700     MOVE TBL-COST-BASIS (ACCT-IDX + 1) TO TBL-COST-BASIS (ACCT-IDX).
052800     MOVE TBL-FX-RATE (ACCT-IDX + 1)    TO TBL-FX-RATE (ACCT-IDX).
052900     MOVE TBL-BASE-VALUE (ACCT-IDX + 1) TO TBL-BASE-VALUE (ACCT-IDX).
053000     MOVE TBL-UNREALIZED (ACCT-IDX + 1) TO TBL-UNREALIZED (ACCT-IDX).
053100*
053200     MOVE SWP-ACCT-ID     TO TBL-ACCT-ID (ACCT-IDX + 1).
053300     MOVE SWP-ACCT-NAME   TO TBL-ACCT-NAME (ACCT-IDX + 1).
053400     MOVE SWP-ACCT-TYPE   TO TBL-ACCT-TYPE (ACCT-IDX + 1).
053500     MOVE SWP-ACCT-CCY    TO TBL-ACCT-CCY (ACCT-IDX + 1).
053600     MOVE SWP-MAJOR-KEY   TO TBL-MAJOR-KEY (ACCT-IDX + 1).
053700     MOVE SWP-NATIVE-BAL  TO TBL-NATIVE-BAL (ACCT-IDX + 1).
053800     MOVE SWP-COST-BASIS  TO TBL-COST-BASIS (ACCT-IDX + 1).
053900     MOVE SWP-FX-RATE     TO TBL-FX-RATE (ACCT-IDX + 1).
054000     MOVE SWP-BASE-VALUE  TO TBL-BASE-VALUE (ACCT-IDX + 1).
054100     MOVE SWP-UNREALIZED  TO TBL-UNREALIZED (ACCT-IDX + 1).
054200*
054300 3300-PRINT-ONE-ACCT.
054310*    PRINT ONE DETAIL LINE, FIRST PERFORMING A MAJOR-HEADING
054320*    BREAK IF THIS ACCOUNT'S MAJOR KEY DIFFERS FROM THE LAST ONE
054330*    PRINTED.  A BLANKED-OUT SLOT (THE EXTERNAL ACCOUNT) IS
054340*    SKIPPED ENTIRELY AND NEVER PARTICIPATES IN THE CONTROL
054350*    BREAK.
054400*
054500     SET ACCT-IDX TO WS-ACCT-IDX.
054600     IF TBL-ACCT-ID (ACCT-IDX) NOT = SPACES
054700         IF TBL-MAJOR-KEY (ACCT-IDX) NOT = WS-MAJOR-HOLD
054800             MOVE TBL-MAJOR-KEY (ACCT-IDX) TO WS-MAJOR-HOLD
054900             PERFORM 3400-MAJOR-HEADING
055000         END-IF
055100         MOVE TBL-ACCT-NAME (ACCT-IDX) TO O-ACCT-NAME
055200         MOVE TBL-ACCT-CCY (ACCT-IDX)  TO O-ACCT-CCY
055300         MOVE TBL-NATIVE-BAL (ACCT-IDX) TO O-NATIVE-BAL
055400         MOVE TBL-FX-RATE (ACCT-IDX)   TO O-FX-RATE
055500         MOVE TBL-BASE-VALUE (ACCT-IDX) TO O-BASE-VALUE
055600         MOVE TBL-COST-BASIS (ACCT-IDX) TO O-COST-BASIS
055700         MOVE TBL-UNREALIZED (ACCT-IDX) TO O-UNREALIZED
055800         WRITE PRTLINE FROM DETAIL-LINE
055900             AFTER ADVANCING 1 LINES
056000                 AT EOP PERFORM 9200-HEADING
056100     END-IF.
056200*
056300 3400-MAJOR-HEADING.
056310*    PRINT THE "ASSET ACCOUNTS" OR "NON-ASSET ACCOUNTS" BANNER -
056320*    THE ONLY CONTROL-BREAK HEADING IN THIS REPORT.
056400*
056500     IF TBL-IS-ASSET (ACCT-IDX)
056600         MOVE 'ASSET ACCOUNTS' TO O-MAJOR-HEADING
056700     ELSE
056800         MOVE 'NON-ASSET ACCOUNTS' TO O-MAJOR-HEADING
056900     END-IF.
057000     WRITE PRTLINE FROM MAJOR-LINE
057100         AFTER ADVANCING 2 LINES.
057200*
057300 3700-PRINT-ONE-CUR.
057310*    PRINT ONE CURRENCY-BREAKDOWN LINE, INCLUDING THAT
057320*    CURRENCY'S SHARE OF CONSOLIDATED NET WORTH AS A PERCENT -
057330*    GUARDED AGAINST A ZERO NET WORTH, WHICH WOULD OTHERWISE
057340*    DIVIDE BY ZERO.
057400*
057500     SET CUR-IDX TO WS-CUR-IDX.
057600     MOVE TBL-CUR-CCY (CUR-IDX)   TO O-CUR-CCY.
057700     MOVE TBL-CUR-NATIVE (CUR-IDX) TO O-CUR-NATIVE.
057800     MOVE TBL-CUR-BASE (CUR-IDX)   TO O-CUR-BASE.
057900*
058000     IF GT-NETWORTH = 0
058100         MOVE 0 TO O-CUR-PCT
058200     ELSE
058300         COMPUTE WS-CUR-PCT ROUNDED =
058400             TBL-CUR-BASE (CUR-IDX) / GT-NETWORTH * 100
058500         MOVE WS-CUR-PCT TO O-CUR-PCT
058600     END-IF.
058700*
058800     WRITE PRTLINE FROM CUR-BREAK-LINE
058900         AFTER ADVANCING 1 LINES
059000             AT EOP PERFORM 9200-HEADING.
059100*
059200 9000-READ-ACCT.
059210*    NEXT ACCOUNT OFF ACCOUNTS DURING THE TABLE LOAD AT 1000-
059220*    INIT - NOT CALLED AGAIN AFTER THE LOAD LOOP ENDS.
059300*
059400     READ ACCOUNTS
059500         AT END MOVE 'NO' TO MORE-ACCTS
059600     END-READ.
059700*
059800 9100-READ-RATE.
059810*    NEXT RATE OFF FXRATES DURING THE TABLE LOAD AT 1000-INIT -
059820*    NOT CALLED AGAIN AFTER THE LOAD LOOP ENDS.
059900*
060000     READ FXRATES
060100         AT END MOVE 'NO' TO MORE-RATES
060200     END-READ.
060300*
060400 9200-HEADING.
060410*    PAGE TOP - TITLE AND COLUMN HEADING.  CALLED ONCE AT
060420*    STARTUP AND AGAIN BY THE AT-EOP PHRASE ON EITHER THE
060430*    DETAIL-LINE WRITE OR THE CUR-BREAK-LINE WRITE WHENEVER THE
060440*    PAGE FILLS.
060500*
060600     ADD 1 TO C-PCTR.
060700     MOVE C-PCTR TO O-PCTR.
060800     WRITE PRTLINE FROM TITLE-LINE-1
060900         AFTER ADVANCING PAGE.
061000     WRITE PRTLINE FROM TITLE-LINE-2
061100         AFTER ADVANCING 1 LINES.
061200     WRITE PRTLINE FROM COLUMN-HEADING
061300         AFTER ADVANCING 2 LINES.
061400*
061500 9300-READ.
061510*    NEXT POSTING, OR SIGNAL END OF FILE.
061600*
061700     READ POSTINGS
061800         AT END MOVE 'NO' TO MORE-RECS
061900     END-READ.

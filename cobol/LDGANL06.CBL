000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL06.
000300 AUTHOR.                 ASHLEY LINDQUIST.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           05/11/93.
000600 DATE-COMPILED.          05/17/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL06  -  INCOME ALLOCATION / WORKING-CAPITAL SWEEP.      *
001100*  PREFORM ACCURATE DECISIONS PER MONTH ON HOW THE PRIOR        *
001200*  MONTH'S WORKING-CAPITAL INCOME GETS BUDGETED ACROSS THE      *
001300*  FUND TABLE.  ALLOCATION REPORT FILE WILL BE GENERATED.       *
001400****************************************************************
001410*
001420*    EVERY MONTH'S ALLOCATION IS DECIDED FROM THE PRIOR MONTH'S
001430*    NET INCOME, NOT THE CURRENT MONTH'S - WS-PREV-INCOME IS
001440*    WHAT 2900-MONTH-BREAK ACTUALLY ALLOCATES, AND THE CURRENT
001450*    MONTH'S ACCUMULATING INCOME ONLY BECOMES "PREVIOUS" ONCE
001460*    THE NEXT MONTH BREAK FIRES.  THIS IS DELIBERATE - THE PRIOR
001470*    MONTH IS THE ONLY ONE WHOSE ACTUAL FIXED EXPENSES ARE
001480*    ALREADY KNOWN WHEN THE ALLOCATION DECISION IS MADE.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    05/11/93  AL   0000  ORIGINAL CODING.
001810*                         ONE FUND, NO SELF-FUNDING, NO
001820*                         WORKING-CAPITAL BENCHMARK ALERT.
001900*    09/14/93  AL   0012  SELF-FUNDING RATIO K AND THE /(1+K)
002000*                         REMAINDER ADJUSTMENT ADDED.
002010*                         A SELF-FUNDING FUND DEDUCTS ITS OWN
002020*                         ALLOCATION FROM THE SAVINGS REMAINDER
002030*                         BEFORE THE REMAINDER IS SPLIT ACROSS
002040*                         THE OTHER FUNDS - K IS THE SUM OF EACH
002050*                         SELF-FUNDING FUND'S EFFECTIVE PERCENT,
002060*                         AND THE REMAINDER IS SOLVED FOR SO THE
002070*                         FUNDS STILL ADD UP TO THE FULL AMOUNT
002080*                         AVAILABLE AFTER THE SELF-FUNDED SHARE.
002100*    02/08/95  MKS  0025  WC OPTIMIZATION ALERT ADDED.
002110*                         TREASURY WANTED A CONSOLE FLAG ANY
002120*                         MONTH THE WORKING-CAPITAL FUND CLOSED
002130*                         MORE THAN TEN PERCENT ABOVE WHAT WAS
002140*                         ACTUALLY ALLOCATED TO IT THAT MONTH -
002150*                         A SIGN THE FUND IS CARRYING MORE CASH
002160*                         THAN IT NEEDS TO.
002200*    10/14/98  AL   0038  YEAR 2000 - PERIOD KEY CARRIES FULL
002300*                         4-DIGIT YEAR, NO WINDOWING.
002400*    06/18/99  MKS  0043  Y2K SIGN-OFF.
002500*    11/29/00  AL   0050  OVERRIDE AMOUNT (WC) AND OVERRIDE
002600*                         PERCENT (NON-WC FUNDS) SUPPORTED.
002610*                         LETS A FUND MANAGER PIN A FUND TO A
002620*                         FIXED FIGURE FOR A SCENARIO RUN
002630*                         WITHOUT CHANGING THE UNDERLYING
002640*                         DEFAULT PERCENT ON THE FUND TABLE.
002700*    ----------
002800*
002900*    NOTE - FUNDCTL IS A HOUSE CONTROL FILE CARRYING THE FUND
003000*    TABLE (ID, NAME, DEFAULT %, SELF-FUNDING %, OVERRIDES, AND
003100*    THE WORKING-CAPITAL FUND'S OPENING/MINIMUM BALANCE) FOR
003200*    THE SCENARIO BEING RUN.  SAME SHAPE AS THE ASSUMPT CARD
003300*    USED BY LDGANL01.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004050*    POSTINGS MUST ARRIVE IN ASCENDING TRANSACTION-DATE ORDER -
004060*    THIS PROGRAM DETECTS A MONTH BREAK BY COMPARING EACH
004070*    RECORD'S YEAR-MONTH TO THE LAST ONE SEEN, NOT BY ANY SORT
004080*    OR KEY LOOKUP OF ITS OWN.
004100*
004200     SELECT FUNDCTL
004300     ASSIGN TO FUNDCTL
004400     ORGANIZATION IS SEQUENTIAL.
004500*
004600     SELECT POSTINGS
004700     ASSIGN TO POSTINGS
004800     ORGANIZATION IS SEQUENTIAL.
004900*
005000     SELECT ALLOCOUT
005100     ASSIGN TO ALLOCOUT
005200     ORGANIZATION IS SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  FUNDCTL
005800     LABEL RECORD IS STANDARD
005900     DATA RECORD IS FUNDCTL-REC.
006000*    ONE RECORD PER BUDGETED FUND - LOADED ENTIRELY INTO
006010*    WS-FUND-TABLE-AREA AT 1000-INIT AND NEVER RE-READ DURING
006020*    THE MAIN POSTING LOOP.
006100 01  FUNDCTL-REC.
006200     05  FND-FUND-ID          PIC X(8).
006300     05  FND-FUND-NAME        PIC X(20).
006400     05  FND-IS-WC            PIC X(1).
006450         88  FND-IS-WORKING-CAP   VALUE 'Y'.
006460*            EXACTLY ONE FUND ON THE TABLE IS EXPECTED TO CARRY
006470*            THIS FLAG - THE WORKING-CAPITAL FUND GETS THE FIRST
006480*            CLAIM ON AVAILABLE INCOME EVERY MONTH, EVERY OTHER
006490*            FUND SPLITS WHAT IS LEFT.
006500     05  FND-DEFAULT-PCT      PIC 9(3)V99.
006600     05  FND-SELF-FUND-PCT    PIC 9(3)V99.
006610*        ZERO FOR A FUND THAT DOES NOT SELF-FUND - SEE THE
006620*        09/14/93 CHANGE LOG ENTRY FOR WHAT SELF-FUNDING MEANS.
006700     05  FND-OVERRIDE-FLAG    PIC X(1).
006750         88  FND-HAS-OVERRIDE     VALUE 'Y'.
006800     05  FND-OVERRIDE-PCT     PIC 9(3)V99.
006900     05  FND-OVERRIDE-AMT     PIC S9(11)V99.
006910*        OVERRIDE-PCT APPLIES TO A NON-WC FUND, OVERRIDE-AMT TO
006920*        THE WC FUND - SEE 025000-025200 IN 2900-MONTH-BREAK AND
006930*        2925-EFFECTIVE-PCT FOR WHERE EACH IS ACTUALLY USED.
007000     05  FND-WC-OPENING-BAL   PIC S9(11)V99.
007100     05  FND-WC-MIN-BAL       PIC S9(11)V99.
007110*        ONLY MEANINGFUL ON THE ONE RECORD WHERE FND-IS-WORKING-
007120*        CAP IS 'Y' - IGNORED ON EVERY OTHER FUND.
007200     05  FILLER               PIC X(10).
007300*
007400 FD  POSTINGS
007500     LABEL RECORD IS STANDARD
007600     DATA RECORD IS POSTING-REC.
007610*    THE FULL POSTING STREAM FROM EARLIER STEPS IN THE SUITE -
007620*    THIS PROGRAM ONLY CARES ABOUT CATEGORIZED INCOME AND
007630*    EXPENSE LEGS, EVERYTHING ELSE ON THE FILE PASSES THROUGH
007640*    UNUSED.
007700*
007800 01  POSTING-REC.
007900     05  PST-TXN-ID           PIC X(8).
008000     05  PST-TXN-DATE         PIC 9(8).
008100     05  PST-ACCT-ID          PIC X(8).
008200     05  PST-AMOUNT           PIC S9(11)V99.
008300     05  PST-CURRENCY         PIC X(3).
008400     05  PST-BASE-AMOUNT      PIC S9(11)V99.
008410*        ALWAYS THE FIELD THIS PROGRAM ACCUMULATES FROM - PST-
008420*        AMOUNT IS LEFT IN ITS ORIGINAL TRANSACTION CURRENCY,
008430*        PST-BASE-AMOUNT IS ALWAYS HOME CURRENCY.
008500     05  PST-FX-RATE          PIC 9(3)V9(6).
008600     05  PST-CATEGORY-ID      PIC X(8).
008700     05  PST-CAT-TYPE         PIC X(1).
008750         88  PST-IS-INCOME-LEG    VALUE 'I'.
008760         88  PST-IS-EXPENSE-LEG   VALUE 'E'.
008800     05  PST-FUND-ID          PIC X(8).
008900     05  PST-STATUS           PIC X(12).
009000     05  PST-SOURCE           PIC X(10).
009050     05  FILLER               PIC X(10).
009100*
009200 FD  ALLOCOUT
009300     LABEL RECORD IS STANDARD
009400     DATA RECORD IS ALLOCOUT-REC.
009410*    ONE RECORD PER MONTH ALLOCATED - WRITTEN BY 2900-MONTH-
009420*    BREAK AS EACH MONTH BOUNDARY IS CROSSED, PLUS ONE FINAL
009430*    RECORD FORCED OUT AT 3000-CLOSING FOR THE LAST MONTH ON
009440*    THE POSTING FILE.
009500*
009600 01  ALLOCOUT-REC.
009700     05  ALC-YEAR             PIC 9(4).
009800     05  ALC-MONTH            PIC 9(2).
009900     05  ALC-CUR-INCOME       PIC S9(11)V99.
009910*        THE MONTH'S OWN INCOME, STILL ACCUMULATING AT THE TIME
009920*        THIS RECORD IS WRITTEN - NOT THE FIGURE ALLOCATED.
010000     05  ALC-NET-INCOME       PIC S9(11)V99.
010010*        THE PRIOR MONTH'S INCOME - THIS IS THE FIGURE ACTUALLY
010020*        ALLOCATED ACROSS THE FUND TABLE THIS MONTH.
010100     05  ALC-ALLOC-FIXED      PIC S9(11)V99.
010200     05  ALC-ACTUAL-FIXED     PIC S9(11)V99.
010300     05  ALC-FIXED-OPT        PIC S9(11)V99.
010310*        ALLOCATED-MINUS-ACTUAL FOR THE WORKING-CAPITAL FUND -
010320*        POSITIVE MEANS THE FUND RECEIVED MORE THAN ACTUAL FIXED
010330*        EXPENSES NEEDED THAT MONTH, NEGATIVE MEANS LESS.
010400     05  ALC-SAVINGS-REM      PIC S9(11)V99.
010500     05  ALC-WC-PREV-CLOSE    PIC S9(11)V99.
010600     05  ALC-FUND-TABLE OCCURS 10 TIMES.
010610*        SAME TEN-SLOT CEILING AS WS-FUND-TABLE-AREA BELOW - THE
010620*        FUND TABLE THIS STEP LOADED IS MIRRORED HERE SO THE
010630*        REPORT SHOWS EVERY FUND'S SHARE SIDE BY SIDE WITH THE
010640*        MONTH'S TOTALS.
010700         10  ALC-FUND-PCT     PIC 9(3)V99.
010800         10  ALC-FUND-AMT     PIC S9(11)V99.
010850     05  ALC-WC-PCT-INCOME    PIC 9(3)V99.
010870     05  ALC-SAVE-PCT-INCOME  PIC 9(3)V99.
010900     05  FILLER               PIC X(3).
011000*
011100 WORKING-STORAGE SECTION.
011150 77  WS-FUND-COUNT           PIC 9(4)    COMP       VALUE ZERO.
011160*    HOW MANY FUNDS 1100-LOAD-FUNDS LOADED - ALSO THE UPPER
011170*    BOUND FOR EVERY VARYING LOOP THAT WALKS THE FUND TABLE.
011200*
011300 01  WORK-AREA.
011400     05  MORE-FUNDS          PIC XXX               VALUE 'YES'.
011450         88  NO-MORE-FUNDS       VALUE 'NO'.
011500     05  MORE-RECS           PIC XXX               VALUE 'YES'.
011550         88  NO-MORE-RECS        VALUE 'NO'.
011700     05  WS-WC-FUND-IDX      PIC 9(4)    COMP       VALUE ZERO.
011710*        SUBSCRIPT OF THE ONE FUND-TABLE ENTRY WHERE TBL-IS-
011720*        WORKING-CAP IS TRUE - SET ONCE AT LOAD TIME, READ BACK
011730*        REPEATEDLY BY 2900-MONTH-BREAK.
011800     05  WS-FUND-IDX         PIC 9(4)    COMP       VALUE ZERO.
011900     05  WS-EFF-PCT          PIC 9(3)V99            VALUE ZERO.
011910*        SET BY 2925-EFFECTIVE-PCT FOR WHICHEVER FUND IS
011920*        CURRENTLY BEING TESTED - OVERRIDE PERCENT IF ONE IS ON
011930*        FILE FOR THIS FUND, DEFAULT PERCENT OTHERWISE.
012000*
012100 01  WS-FUND-COUNT-PAIR.
012200     05  WS-FUND-COUNT-HALF  PIC 9(4)    COMP.
012300     05  WS-WC-IDX-HALF      PIC 9(4)    COMP.
012400 01  WS-FUND-COUNT-ALT REDEFINES WS-FUND-COUNT-PAIR
012500                       PIC 9(8)   COMP.
012510*    NOT REFERENCED DIRECTLY - CHECKPOINT-CONVENIENCE PAIR LIKE
012520*    THE SIMILAR REDEFINES ELSEWHERE IN THE SUITE.
012600*
012700 01  WS-FUND-TABLE-AREA.
012710*    IN-MEMORY COPY OF FUNDCTL, LOADED ONCE AT 1000-INIT - A
012720*    FUND TABLE CHANGE DOES NOT TAKE EFFECT MID-RUN.
012800     05  WS-FUND-ENTRY OCCURS 10 TIMES
012900                       INDEXED BY TBL-IDX.
012910*            TEN IS THE PRACTICAL CEILING THIS SHOP HAS USED
012920*            FOR THE FUND TABLE SINCE THE PROGRAM WAS FIRST
012930*            WRITTEN - THE REPORT LAYOUT IN ALC-FUND-TABLE
012940*            MATCHES IT EXACTLY.
013000         10  TBL-FUND-ID          PIC X(8).
013100         10  TBL-IS-WC            PIC X(1).
013110             88  TBL-IS-WORKING-CAP  VALUE 'Y'.
013200         10  TBL-DEFAULT-PCT      PIC 9(3)V99.
013300         10  TBL-SELF-FUND-PCT    PIC 9(3)V99.
013400         10  TBL-OVERRIDE-FLAG    PIC X(1).
013410             88  TBL-HAS-OVERRIDE    VALUE 'Y'.
013500         10  TBL-OVERRIDE-PCT     PIC 9(3)V99.
013600         10  TBL-OVERRIDE-AMT     PIC S9(11)V99.
013700*
013800 01  WS-YM-WORK.
013810*    THE YEAR-MONTH OF WHICHEVER POSTING IS CURRENTLY BEING
013820*    ACCUMULATED - COMPARED AGAINST THE PRIOR POSTING'S YEAR-
013830*    MONTH IN 2000-MAINLINE TO DETECT A MONTH BOUNDARY.
013900     05  WS-YM-HOLD-YEAR     PIC 9(4)               VALUE ZERO.
014000     05  WS-YM-HOLD-MONTH    PIC 99                 VALUE ZERO.
014100 01  WS-YM-HOLD REDEFINES WS-YM-WORK  PIC 9(6).
014110*    SINGLE-FIELD VIEW USED FOR THE COMPARISON ITSELF, SINCE
014120*    PST-TXN-DATE(1:6) IS ALSO A SIX-DIGIT YEAR-MONTH STRING.
014200*
014300 01  WS-MONTH-ACCUM.
014310*    RESET TO ZERO AT THE END OF EVERY 2900-MONTH-BREAK - THESE
014320*    THREE FIELDS ONLY EVER HOLD FIGURES FOR THE MONTH CURRENTLY
014330*    IN PROGRESS.
014400     05  WS-CUR-INCOME       PIC S9(11)V99          VALUE ZERO.
014500     05  WS-ACTUAL-FIXED     PIC S9(11)V99          VALUE ZERO.
014600     05  WS-PREV-INCOME      PIC S9(11)V99          VALUE ZERO.
014610*        NOT RESET BY THE MONTH BREAK - CARRIES THE JUST-
014620*        COMPLETED MONTH'S INCOME FORWARD TO BE THE AMOUNT
014630*        ALLOCATED AT THE NEXT MONTH BREAK.
014700*
014800 01  WS-WC-WORK.
014900     05  WS-WC-BALANCE       PIC S9(11)V99          VALUE ZERO.
014910*        RUNNING WORKING-CAPITAL FUND BALANCE - CARRIED FORWARD
014920*        MONTH TO MONTH, UPDATED AT THE END OF EVERY 2900-MONTH-
014930*        BREAK, NEVER RESET DURING THE RUN.
015000     05  WS-WC-MIN-BAL       PIC S9(11)V99          VALUE ZERO.
015100     05  WS-WC-AMOUNT        PIC S9(11)V99          VALUE ZERO.
015200     05  WS-WC-SHORTFALL     PIC S9(11)V99          VALUE ZERO.
015300     05  WS-K-SUM            PIC S9(5)V9(6)         VALUE ZERO.
015310*        SUM OF EVERY SELF-FUNDING FUND'S EFFECTIVE PERCENT,
015320*        EXPRESSED AS A DECIMAL FRACTION NOT A PERCENTAGE - SEE
015330*        2905-K-ONE-FUND FOR HOW IT IS BUILT AND THE 09/14/93
015340*        CHANGE LOG ENTRY FOR WHY IT EXISTS.
015400     05  WS-SAVINGS-REM      PIC S9(11)V99          VALUE ZERO.
015500     05  WS-SELF-FUND-DEDUCT PIC S9(11)V99          VALUE ZERO.
015600     05  WS-WC-BENCHMARK-110 PIC S9(11)V99          VALUE ZERO.
015610*        110% OF THIS MONTH'S WC ALLOCATION - THE THRESHOLD
015620*        WS-WC-BALANCE HAS TO CLEAR BEFORE THE OPTIMIZATION
015630*        ALERT FIRES.
015700     05  WS-WC-SURPLUS       PIC S9(11)V99          VALUE ZERO.
015750     05  WS-WC-PCT-INCOME    PIC 9(3)V99            VALUE ZERO.
015760     05  WS-SAVE-PCT-INCOME  PIC 9(3)V99            VALUE ZERO.
015800*
015810 01  WS-WC-FLAT REDEFINES WS-WC-WORK.
015820     05  FILLER              PIC X(125).
015825*        NOT REFERENCED DIRECTLY - A SINGLE-FIELD VIEW OF THE
015826*        WHOLE WORKING-CAPITAL WORK AREA FOR A DUMP OR DISPLAY
015827*        WHILE TRACING A BALANCE DISCREPANCY.
015830*
015900 01  ALERT-LINE.
015910*    THE ONE CONSOLE LINE THIS PROGRAM CAN DISPLAY MID-RUN,
015920*    ONCE PER MONTH THE WC OPTIMIZATION CHECK TRIPS - SEE THE
015930*    02/08/95 CHANGE LOG ENTRY.
016000     05  FILLER              PIC X(20)  VALUE
016100         'WC OPTIMIZATION -  '.
016200     05  O-ALERT-YEAR        PIC 9(4).
016300     05  FILLER              PIC X       VALUE '-'.
016400     05  O-ALERT-MONTH       PIC 99.
016500     05  FILLER              PIC X(10)  VALUE ' SURPLUS '.
016600     05  O-ALERT-SURPLUS     PIC $$$,$$$,$$9.99.
016700     05  FILLER              PIC X(70)  VALUE SPACES.
016800*
016900 PROCEDURE DIVISION.
016910*    0000 IS THE DRIVER, 1000 IS ONE-TIME SETUP, 2000/2100 ARE
016920*    THE PER-POSTING ACCUMULATION LOGIC, 2900 AND ITS 2905/2920/
016930*    2925 HELPERS ARE THE MONTHLY ALLOCATION DECISION, 9000/9100
016940*    ARE THE SHARED READS, 3000 IS END-OF-RUN HOUSEKEEPING.
017000*
017100 0000-LDGANL06.
017110*    DRIVER.  ACCUMULATE INCOME AND FIXED EXPENSE ONE POSTING AT
017120*    A TIME, ALLOCATING WHENEVER THE MONTH CHANGES, UNTIL THE
017130*    POSTING FILE IS EXHAUSTED.
017200*
017300     PERFORM 1000-INIT.
017400     PERFORM 2000-MAINLINE
017500         UNTIL NO-MORE-RECS.
017600     PERFORM 3000-CLOSING.
017700     STOP RUN.
017800*
017900 1000-INIT.
017910*    LOAD THE ENTIRE FUND TABLE FROM FUNDCTL (AND CLOSE IT - IT
017920*    IS NOT NEEDED AGAIN), OPEN THE POSTING AND REPORT FILES,
017930*    PRIME THE FIRST POSTING READ, AND ESTABLISH THE FIRST
017940*    RECORD'S YEAR-MONTH AS THE STARTING POINT FOR MONTH-BREAK
017950*    DETECTION.
018000*
018100     OPEN INPUT FUNDCTL.
018200     PERFORM 9100-READ-FUND.
018300     PERFORM 1100-LOAD-FUNDS
018400         UNTIL NO-MORE-FUNDS.
018500     CLOSE FUNDCTL.
018600*
018700     OPEN INPUT POSTINGS.
018800     OPEN OUTPUT ALLOCOUT.
018900*
019000     PERFORM 9000-READ.
019100     MOVE PST-TXN-DATE (1:6) TO WS-YM-HOLD.
019110*        PRIMES WS-YM-HOLD FROM THE FIRST RECORD RATHER THAN
019120*        LEAVING IT ZERO, SO THE VERY FIRST POSTING NEVER LOOKS
019130*        LIKE A MONTH CHANGE IN 2000-MAINLINE.
019200*
019300 1100-LOAD-FUNDS.
019310*    COPY ONE FUNDCTL-REC INTO THE NEXT TABLE SLOT, AND IF IT IS
019320*    THE WORKING-CAPITAL FUND, ALSO SEED THE RUNNING WC BALANCE
019330*    AND MINIMUM FROM ITS OPENING-BALANCE FIELDS.
019400*
019500     ADD 1 TO WS-FUND-COUNT.
019600     SET TBL-IDX TO WS-FUND-COUNT.
019700*
019800     MOVE FND-FUND-ID       TO TBL-FUND-ID (TBL-IDX).
019900     MOVE FND-IS-WC         TO TBL-IS-WC (TBL-IDX).
020000     MOVE FND-DEFAULT-PCT   TO TBL-DEFAULT-PCT (TBL-IDX).
020100     MOVE FND-SELF-FUND-PCT TO TBL-SELF-FUND-PCT (TBL-IDX).
020200     MOVE FND-OVERRIDE-FLAG TO TBL-OVERRIDE-FLAG (TBL-IDX).
020300     MOVE FND-OVERRIDE-PCT  TO TBL-OVERRIDE-PCT (TBL-IDX).
020400     MOVE FND-OVERRIDE-AMT  TO TBL-OVERRIDE-AMT (TBL-IDX).
020500*
020600     IF FND-IS-WORKING-CAP
020700         MOVE WS-FUND-COUNT TO WS-WC-FUND-IDX
020800         MOVE FND-WC-OPENING-BAL TO WS-WC-BALANCE
020900         MOVE FND-WC-MIN-BAL TO WS-WC-MIN-BAL
021000     END-IF.
021100*
021200     PERFORM 9100-READ-FUND.
021300*
021400 2000-MAINLINE.
021410*    IF THE CURRENT POSTING'S YEAR-MONTH DIFFERS FROM THE ONE
021420*    BEING ACCUMULATED, THE MONTH HAS JUST TURNED - ALLOCATE AND
021430*    REPORT THE MONTH THAT JUST ENDED BEFORE STARTING TO
021440*    ACCUMULATE THE NEW ONE.
021500*
021600     IF PST-TXN-DATE (1:6) NOT = WS-YM-HOLD
021700         PERFORM 2900-MONTH-BREAK
021800         MOVE PST-TXN-DATE (1:6) TO WS-YM-HOLD
021900     END-IF.
022000*
022100     PERFORM 2100-ACCUM-POSTING.
022200     PERFORM 9000-READ.
022300*
022400 2100-ACCUM-POSTING.
022410*    INCOME LEGS ACCUMULATE IF POSITIVE, EXPENSE LEGS ACCUMULATE
022420*    (AS A POSITIVE FIGURE) IF NEGATIVE - A REVERSING OR
022430*    CORRECTING POSTING THAT FLIPS THE NORMAL SIGN IS
022440*    DELIBERATELY EXCLUDED FROM BOTH ACCUMULATORS RATHER THAN
022450*    ADDED IN REVERSE.
022500*
022600     IF PST-IS-INCOME-LEG AND PST-BASE-AMOUNT > 0
022700         ADD PST-BASE-AMOUNT TO WS-CUR-INCOME
022800     END-IF.
022900*
023000     IF PST-IS-EXPENSE-LEG AND PST-BASE-AMOUNT < 0
023100         COMPUTE WS-ACTUAL-FIXED =
023200             WS-ACTUAL-FIXED + (PST-BASE-AMOUNT * -1)
023300     END-IF.
023400*
023500 2900-MONTH-BREAK.
023510*    THE HEART OF THE PROGRAM.  DECIDE THIS MONTH'S WORKING-
023520*    CAPITAL ALLOCATION FIRST (OVERRIDE AMOUNT IF ONE IS SET,
023530*    OTHERWISE ACTUAL FIXED EXPENSE PLUS WHATEVER SHORTFALL
023540*    EXISTS AGAINST THE MINIMUM BALANCE), THEN SPLIT WHATEVER OF
023550*    THE PRIOR MONTH'S INCOME REMAINS ACROSS THE OTHER FUNDS,
023560*    NET OF EACH SELF-FUNDING FUND'S OWN SHARE.
023600*
023700     MOVE WS-YM-HOLD-YEAR  TO ALC-YEAR.
023800     MOVE WS-YM-HOLD-MONTH TO ALC-MONTH.
023900*
024000     MOVE WS-CUR-INCOME    TO ALC-CUR-INCOME.
024100     MOVE WS-PREV-INCOME   TO ALC-NET-INCOME.
024200     MOVE WS-ACTUAL-FIXED  TO ALC-ACTUAL-FIXED.
024300     MOVE WS-WC-BALANCE    TO ALC-WC-PREV-CLOSE.
024400*
024500     MOVE 0 TO WS-K-SUM.
024600     PERFORM 2905-K-ONE-FUND
024700         VARYING WS-FUND-IDX FROM 1 BY 1
024800             UNTIL WS-FUND-IDX > WS-FUND-COUNT.
024900*
025000     IF TBL-HAS-OVERRIDE (WS-WC-FUND-IDX)
025100         MOVE TBL-OVERRIDE-AMT (WS-WC-FUND-IDX) TO WS-WC-AMOUNT
025200     ELSE
025300         COMPUTE WS-WC-SHORTFALL =
025400             WS-WC-MIN-BAL - WS-WC-BALANCE
025500         IF WS-WC-SHORTFALL < 0
025600             MOVE 0 TO WS-WC-SHORTFALL
025700         END-IF
025800         COMPUTE WS-WC-AMOUNT =
025900             WS-ACTUAL-FIXED + WS-WC-SHORTFALL
026000     END-IF.
026100*
026200     COMPUTE WS-SAVINGS-REM ROUNDED =
026300         (WS-PREV-INCOME - WS-WC-AMOUNT) / (1 + WS-K-SUM).
026310*        DIVIDING BY (1 + K) SOLVES FOR THE REMAINDER SO THAT
026320*        THE REMAINDER PLUS THE SELF-FUNDED SHARE (K TIMES THE
026330*        REMAINDER, TAKEN OUT BELOW) STILL ADDS UP TO PRIOR
026340*        INCOME MINUS THE WORKING-CAPITAL ALLOCATION.
026400     IF WS-SAVINGS-REM < 0
026500         MOVE 0 TO WS-SAVINGS-REM
026600     END-IF.
026700*
026800     MOVE WS-WC-AMOUNT   TO ALC-ALLOC-FIXED.
026900     MOVE WS-SAVINGS-REM TO ALC-SAVINGS-REM.
027000     COMPUTE ALC-FIXED-OPT = WS-WC-AMOUNT - WS-ACTUAL-FIXED.
027010*
027020     IF WS-PREV-INCOME > 0
027030         COMPUTE WS-WC-PCT-INCOME ROUNDED =
027040             WS-WC-AMOUNT * 100 / WS-PREV-INCOME
027050         COMPUTE WS-SAVE-PCT-INCOME ROUNDED =
027060             WS-SAVINGS-REM * 100 / WS-PREV-INCOME
027070     ELSE
027080         MOVE 0 TO WS-WC-PCT-INCOME
027090         MOVE 0 TO WS-SAVE-PCT-INCOME
027095     END-IF.
027096     MOVE WS-WC-PCT-INCOME   TO ALC-WC-PCT-INCOME.
027097     MOVE WS-SAVE-PCT-INCOME TO ALC-SAVE-PCT-INCOME.
027100*
027200     PERFORM 2920-ALLOC-ONE-FUND
027300         VARYING WS-FUND-IDX FROM 1 BY 1
027400             UNTIL WS-FUND-IDX > WS-FUND-COUNT.
027500*
027600     COMPUTE WS-SELF-FUND-DEDUCT ROUNDED =
027700         WS-SAVINGS-REM * WS-K-SUM.
027800     COMPUTE WS-WC-BALANCE =
027900         WS-WC-BALANCE + WS-CUR-INCOME - WS-ACTUAL-FIXED
028000             - WS-SELF-FUND-DEDUCT.
028010*        THE WC BALANCE ROLLS FORWARD ON THE CURRENT MONTH'S
028020*        INCOME AND EXPENSE, NOT THE PRIOR MONTH'S FIGURES THAT
028030*        DROVE THE ALLOCATION ABOVE - THE CASH ITSELF MOVED
028040*        THIS MONTH EVEN THOUGH THE ALLOCATION DECISION LAGS.
028100*
028200     WRITE ALLOCOUT-REC.
028300*
028400     COMPUTE WS-WC-BENCHMARK-110 ROUNDED = WS-WC-AMOUNT * 1.10.
028500     IF WS-WC-BALANCE > WS-WC-BENCHMARK-110
028600         COMPUTE WS-WC-SURPLUS = WS-WC-BALANCE - WS-WC-AMOUNT
028700         MOVE WS-YM-HOLD-YEAR  TO O-ALERT-YEAR
028800         MOVE WS-YM-HOLD-MONTH TO O-ALERT-MONTH
028900         MOVE WS-WC-SURPLUS    TO O-ALERT-SURPLUS
029000         DISPLAY ALERT-LINE
029100     END-IF.
029200*
029300     MOVE WS-CUR-INCOME TO WS-PREV-INCOME.
029400     MOVE 0 TO WS-CUR-INCOME.
029500     MOVE 0 TO WS-ACTUAL-FIXED.
029510*        THE MONTH JUST ALLOCATED BECOMES "PREVIOUS" FOR THE
029520*        NEXT MONTH BREAK, AND THE TWO CURRENT-MONTH
029530*        ACCUMULATORS RESET TO ZERO FOR THE NEW MONTH NOW
029540*        STARTING.
029600*
029700 2905-K-ONE-FUND.
029710*    ADD ONE SELF-FUNDING FUND'S CONTRIBUTION TO WS-K-SUM - THE
029720*    WORKING-CAPITAL FUND IS SKIPPED HERE, SINCE IT IS FUNDED
029730*    FIRST AND SEPARATELY, NOT OUT OF THE SAVINGS REMAINDER.
029800*
029900     IF NOT TBL-IS-WORKING-CAP (WS-FUND-IDX)
030000         PERFORM 2925-EFFECTIVE-PCT
030100         COMPUTE WS-K-SUM = WS-K-SUM +
030200             (WS-EFF-PCT * TBL-SELF-FUND-PCT (WS-FUND-IDX)
030300                 / 10000)
030400     END-IF.
030500*
030600 2920-ALLOC-ONE-FUND.
030610*    STAMP ONE FUND'S SHARE ONTO THE REPORT RECORD - THE
030620*    WORKING-CAPITAL FUND GETS THE FULL WS-WC-AMOUNT ALREADY
030630*    DECIDED IN 2900-MONTH-BREAK AND NO PERCENT; EVERY OTHER
030640*    FUND GETS ITS EFFECTIVE PERCENT OF THE SAVINGS REMAINDER.
030700*
030800     IF TBL-IS-WORKING-CAP (WS-FUND-IDX)
030900         MOVE WS-WC-AMOUNT TO ALC-FUND-AMT (WS-FUND-IDX)
031000         MOVE 0 TO ALC-FUND-PCT (WS-FUND-IDX)
031100     ELSE
031200         PERFORM 2925-EFFECTIVE-PCT
031300         MOVE WS-EFF-PCT TO ALC-FUND-PCT (WS-FUND-IDX)
031400         COMPUTE ALC-FUND-AMT (WS-FUND-IDX) ROUNDED =
031500             WS-SAVINGS-REM * WS-EFF-PCT / 100
031600     END-IF.
031700*
031800 2925-EFFECTIVE-PCT.
031810*    SHARED BY 2905-K-ONE-FUND AND 2920-ALLOC-ONE-FUND - AN
031820*    OVERRIDE PERCENT ON FILE FOR THIS FUND WINS OVER ITS
031830*    DEFAULT PERCENT, OTHERWISE THE DEFAULT APPLIES.
031900*
032000     IF TBL-HAS-OVERRIDE (WS-FUND-IDX)
032010         MOVE TBL-OVERRIDE-PCT (WS-FUND-IDX) TO WS-EFF-PCT
032020         GO TO 2925-EXIT
032030     END-IF.
032040*
032100     MOVE TBL-DEFAULT-PCT (WS-FUND-IDX) TO WS-EFF-PCT.
032200*
032250 2925-EXIT.
032260*    REACHED EITHER BY THE GO TO ABOVE WITH THE OVERRIDE PERCENT
032270*    ALREADY MOVED, OR BY FALLING OFF THE BOTTOM WITH THE DEFAULT.
032400     EXIT.
032500*
032600 9000-READ.
032610*    NEXT POSTING, OR SIGNAL END OF FILE.
032700*
032800     READ POSTINGS
032900         AT END MOVE 'NO' TO MORE-RECS
033000     END-READ.
033100*
033200 9100-READ-FUND.
033210*    NEXT FUND OFF FUNDCTL DURING THE TABLE LOAD AT 1000-INIT -
033220*    NOT CALLED AGAIN AFTER THE LOAD LOOP ENDS.
033300*
033400     READ FUNDCTL
033500         AT END MOVE 'NO' TO MORE-FUNDS
033600     END-READ.
033700*
033800 3000-CLOSING.
033810*    THE LAST MONTH ON THE POSTING FILE NEVER TRIGGERS A MONTH-
033820*    BREAK COMPARISON IN 2000-MAINLINE, SINCE THERE IS NO
033830*    FOLLOWING RECORD WITH A DIFFERENT YEAR-MONTH TO FORCE IT -
033840*    THIS FINAL CALL ALLOCATES AND WRITES THAT LAST MONTH.
033900*
034000     PERFORM 2900-MONTH-BREAK.
034100*
034200     CLOSE POSTINGS.
034300     CLOSE ALLOCOUT.

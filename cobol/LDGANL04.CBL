000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL04.
000300 AUTHOR.                 M K SANTOS.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           02/14/93.
000600 DATE-COMPILED.          02/19/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL04  -  AUTO-CATEGORIZATION ENGINE.                     *
001100*  MATCHES EACH IMPORTED TRANSACTION AGAINST THE RULE TABLE     *
001200*  (HELD PRIORITY-DESCENDING) AND STAMPS THE CATEGORY ONTO      *
001300*  BOTH POSTING LEGS OF THE TRANSACTION IN TXNOUT.               *
001400****************************************************************
001410*
001420*    RUNS AFTER LDGANL03 AND BEFORE ANY REPORT STEP - ITS WHOLE
001430*    JOB IS TO TURN THE TWO UNCATEGORIZED LEGS THAT LDGANL03
001440*    WRITES FOR EVERY BANK ROW INTO TWO CATEGORIZED LEGS, SO
001450*    DOWNSTREAM REPORTING NEVER HAS TO GUESS WHERE MONEY BELONGS.
001460*    A TRANSACTION THAT MATCHES NO RULE IS LEFT WITH ITS
001470*    CATEGORY-ID BLANK AND IS COUNTED AS UNMATCHED BELOW - IT IS
001480*    NOT REJECTED, AND IT IS NOT HELD FOR A SECOND PASS.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    02/14/93  MKS  0000  ORIGINAL CODING.
001810*                         FIRST-MATCH-WINS AGAINST A PRIORITY-
001820*                         ORDERED RULE TABLE, PAYEE-SUBSTRING
001830*                         ONLY - NO MEMO OR AMOUNT TEST YET.
001900*    07/02/93  MKS  0009  AND-OF-CRITERIA MATCH LOGIC ADDED.
001910*                         A RULE NOW HAS TO PASS EVERY CRITERION
001920*                         IT CARRIES - PAYEE, MEMO, MIN AMOUNT,
001930*                         MAX AMOUNT - NOT JUST ONE OF THEM, OR
001940*                         A NARROW RULE WOULD MATCH TOO BROADLY.
002000*    12/11/94  DJH  0021  CASE-INSENSITIVE SUBSTRING COMPARE
002100*                         VIA INSPECT CONVERTING (NO LOWER-CASE
002200*                         FUNCTION AVAILABLE ON THIS COMPILER).
002210*                         BANK EXTRACTS MIX UPPER AND LOWER CASE
002220*                         PAYEE TEXT FREELY - WITHOUT THIS, A
002230*                         RULE WRITTEN AGAINST 'WALMART' MISSED
002240*                         EVERY ROW THAT CAME THROUGH AS 'Walmart'.
002300*    05/03/95  MKS  0033  BOTH LEGS OF A TRANSACTION NOW CARRY
002400*                         THE SAME CATEGORY ID ON REWRITE.
002410*                         ACCOUNTING REPORTED THE BANK LEG AND
002420*                         THE SUSPENSE LEG SHOWING DIFFERENT
002430*                         CATEGORIES ON THE SAME TRANSACTION -
002440*                         BOTH REWRITES BELOW NOW USE THE SAME
002450*                         WS-MATCHED-CAT VALUE.
002500*    10/14/98  MKS  0047  YEAR 2000 - RULE TABLE AND POSTING
002600*                         DATES CARRY FULL 4-DIGIT YEARS ONLY.
002700*    06/18/99  DJH  0053  Y2K SIGN-OFF - NO WINDOWED YEAR LOGIC
002800*                         PRESENT IN THIS PROGRAM.
002900*    09/02/00  MKS  0059  MATCHED/UNMATCHED COUNTS ADDED.
002910*                         OPERATIONS WANTED A QUICK CONSOLE
002920*                         FIGURE FOR HOW MANY ROWS CAME THROUGH
002930*                         A RUN WITH NO CATEGORY, SO STAFF WOULD
002940*                         KNOW WHETHER THE RULE TABLE NEEDED
002950*                         ATTENTION BEFORE THE NEXT RUN.
002960*    11/19/01  RTP  0078  CONFIRMED 2220-CONTAINS-CHECK HANDLES
002970*                         A NEEDLE LONGER THAN THE HAYSTACK - THE
002980*                         SCAN LIMIT GOES NEGATIVE AND THE VARYING
002990*                         LOOP IN 2220-CONTAINS-CHECK NEVER
002992*                         EXECUTES, WHICH IS THE CORRECT NO-MATCH
002994*                         RESULT.  NO CODE CHANGE REQUIRED.
003000*    ----------
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003710*    IMPORTS IS READ A SECOND TIME HERE, IN THE SAME ORDER
003720*    LDGANL03 READ IT, SO THE ROW THIS STEP IS CURRENTLY SCORING
003730*    STAYS IN STEP WITH THE POSTING PAIR CURRENTLY POSITIONED IN
003740*    TXNOUT - THIS PROGRAM DOES NOT MATCH ON A TRANSACTION KEY.
003800*
003900     SELECT IMPORTS
004000     ASSIGN TO IMPORTS
004100     ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300     SELECT CATRULE
004400     ASSIGN TO RULES
004500     ORGANIZATION IS SEQUENTIAL.
004600*
004700     SELECT TXNOUT
004800     ASSIGN TO TXNOUT
004900     ORGANIZATION IS SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  IMPORTS
005500     LABEL RECORD IS OMITTED
005600     DATA RECORD IS IMPORT-REC.
005700*    SAME LAYOUT LDGANL03 READ - RE-READ HERE ONLY TO SUPPLY THE
005710*    PAYEE, MEMO AND AMOUNT TEXT THAT THE RULE MATCH NEEDS; THE
005720*    DATE IS NOT REFERENCED IN THIS STEP.
005800 01  IMPORT-REC.
005900     05  IMP-DATE            PIC X(10).
006000     05  IMP-PAYEE           PIC X(30).
006100     05  IMP-AMOUNT          PIC X(15).
006200     05  IMP-MEMO            PIC X(30).
006300*
006400 FD  CATRULE
006500     LABEL RECORD IS STANDARD
006600     DATA RECORD IS CATRULE-REC.
006700*    THE RULE TABLE, HELD ON DISK HIGHEST-PRIORITY FIRST - THIS
006710*    STEP LOADS IT ONCE AT 1000-INIT AND TESTS RULES IN THE
006720*    ORDER THEY APPEAR ON THE FILE, NOT BY SORTING RUL-PRIORITY
006730*    ITSELF.  KEEPING THE FILE IN PRIORITY ORDER IS A DATA
006740*    MAINTENANCE DISCIPLINE, NOT SOMETHING THIS PROGRAM ENFORCES.
006800 01  CATRULE-REC.
006900     05  RUL-CATEGORY-ID     PIC X(8).
007000     05  RUL-PRIORITY        PIC 9(4).
007010*        NOT USED BY THIS PROGRAM FOR ANYTHING OTHER THAN
007020*        DOCUMENTING WHY THE RULE SITS WHERE IT DOES ON THE
007030*        FILE - SEE THE FD COMMENT ABOVE.
007035*        A FUTURE REWRITE THAT SORTED THE TABLE IN MEMORY
007038*        COULD MAKE USE OF THIS FIELD DIRECTLY INSTEAD OF
007040*        RELYING ON FILE ORDER, BUT THAT HAS NEVER BEEN NEEDED.
007100     05  RUL-PAYEE-CONTAINS  PIC X(20).
007110*        BLANK MEANS THIS RULE DOES NOT TEST THE PAYEE AT ALL -
007120*        SEE THE NOT = SPACES GUARD IN 2210-TEST-ONE-RULE.
007200     05  RUL-MEMO-CONTAINS   PIC X(20).
007210*        SAME BLANK-MEANS-SKIP CONVENTION AS RUL-PAYEE-CONTAINS.
007300     05  RUL-AMT-MIN         PIC S9(9)V99.
007400     05  RUL-AMT-MIN-FLAG    PIC X(1).
007450         88  RUL-CHECK-MIN       VALUE 'Y'.
007460*            A RULE WITH NO MINIMUM SETS THIS FLAG TO 'N' RATHER
007470*            THAN LEAVING RUL-AMT-MIN AT ZERO, SINCE A GENUINE
007480*            ZERO-OR-ABOVE TEST IS A VALID RULE IN ITS OWN RIGHT.
007500     05  RUL-AMT-MAX         PIC S9(9)V99.
007600     05  RUL-AMT-MAX-FLAG    PIC X(1).
007650         88  RUL-CHECK-MAX       VALUE 'Y'.
007700*
007800 FD  TXNOUT
007900     LABEL RECORD IS STANDARD
008000     DATA RECORD IS O-POSTING.
008100*    OPENED I-O, NOT INPUT, BECAUSE THIS STEP REWRITES EVERY
008110*    POSTING RECORD IN PLACE TO STAMP ON THE CATEGORY IT FOUND -
008120*    IT NEVER ADDS OR REMOVES A POSTING.
008200 01  O-POSTING.
008300     05  PST-TXN-ID          PIC X(8).
008400     05  PST-TXN-DATE        PIC 9(8).
008500     05  PST-ACCT-ID         PIC X(8).
008600     05  PST-AMOUNT          PIC S9(11)V99.
008700     05  PST-CURRENCY        PIC X(3).
008800     05  PST-BASE-AMOUNT     PIC S9(11)V99.
008900     05  PST-FX-RATE         PIC 9(3)V9(6).
009000     05  PST-CATEGORY-ID     PIC X(8).
009010*        BLANK ON ENTRY TO THIS STEP FOR EVERY ROW LDGANL03
009020*        WROTE - THIS IS THE ONE FIELD 2300-APPLY-CATEGORY
009030*        ACTUALLY CHANGES ON THE REWRITE.
009100     05  PST-CAT-TYPE        PIC X(1).
009200     05  PST-FUND-ID         PIC X(8).
009300     05  PST-STATUS          PIC X(12).
009400     05  PST-SOURCE          PIC X(10).
009450     05  FILLER              PIC X(10).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009750 77  WS-RULE-COUNT           PIC 9(4)    COMP       VALUE ZERO.
009760*    HOW MANY RULES 1100-LOAD-RULES ACTUALLY LOADED - ALSO THE
009770*    UPPER BOUND FOR RUL-IDX WHEN 2200-MATCH-RULES WALKS THE
009780*    TABLE, AND THE FIGURE DISPLAYED AT 3000-CLOSING.
009800 01  WORK-AREA.
009900     05  MORE-IMPORTS        PIC XXX               VALUE 'YES'.
009950         88  NO-MORE-IMPORTS     VALUE 'NO'.
010000     05  MORE-RULES          PIC XXX               VALUE 'YES'.
010050         88  NO-MORE-RULES       VALUE 'NO'.
010100     05  WS-READ-CTR         PIC 9(6)    COMP       VALUE ZERO.
010200     05  WS-MATCHED-CTR      PIC 9(6)    COMP       VALUE ZERO.
010300     05  WS-UNMATCHED-CTR    PIC 9(6)    COMP       VALUE ZERO.
010310*        WS-READ-CTR SHOULD ALWAYS EQUAL WS-MATCHED-CTR PLUS
010320*        WS-UNMATCHED-CTR BY THE TIME 3000-CLOSING DISPLAYS ALL
010330*        THREE - EVERY IMPORT ROW ENDS UP IN EXACTLY ONE BUCKET.
010500     05  WS-MATCH-SW         PIC X(1)               VALUE 'N'.
010550         88  CATEGORY-MATCHED    VALUE 'Y'.
010600     05  WS-MATCHED-CAT      PIC X(8)               VALUE SPACES.
010610*        SET BY 2210-TEST-ONE-RULE ON A MATCH, READ BACK BY
010620*        2300-APPLY-CATEGORY FOR BOTH REWRITES OF THE PAIR.
010630*        LEFT AT SPACES FOR THE WHOLE TRANSACTION WHEN NO RULE
010640*        MATCHES, WHICH IS WHAT ENDS UP STAMPED ON BOTH LEGS OF
010650*        AN UNMATCHED ROW.
010700*
010800 01  WS-RULE-TABLE-AREA.
010810*    IN-MEMORY COPY OF THE RULE FILE, LOADED ONCE AT 1000-INIT -
010820*    THIS STEP NEVER RE-READS CATRULE DURING THE MAIN IMPORT
010830*    LOOP, SO A RULE CHANGE DOES NOT TAKE EFFECT MID-RUN.
010900     05  WS-RULE-ENTRY OCCURS 300 TIMES
011000                       INDEXED BY RUL-IDX.
011010*            300 IS THE SAME PRACTICAL CEILING THIS SHOP USES
011020*            FOR OTHER SMALL LOOKUP TABLES - A RULE SET THIS
011030*            STAFF HAS NEVER COME CLOSE TO FILLING.
011100         10  TBL-CATEGORY-ID      PIC X(8).
011200         10  TBL-PAYEE-CONTAINS   PIC X(20).
011300         10  TBL-MEMO-CONTAINS    PIC X(20).
011400         10  TBL-AMT-MIN          PIC S9(9)V99.
011450         10  TBL-AMT-MIN-FLAG     PIC X(1).
011460             88  TBL-CHECK-MIN        VALUE 'Y'.
011600         10  TBL-AMT-MAX          PIC S9(9)V99.
011650         10  TBL-AMT-MAX-FLAG     PIC X(1).
011660             88  TBL-CHECK-MAX        VALUE 'Y'.
011800*
011900 01  WS-RULE-COUNT-AREA.
011910*    NOT REFERENCED DIRECTLY BY ANY PARAGRAPH BELOW - CARRIED SO
011920*    THE RULE COUNT CAN BE CHECKPOINTED AS A SINGLE COMBINED
011930*    FIELD IF RESTART SUPPORT IS EVER ADDED TO THIS STEP.
012000     05  WS-RULE-COUNT-HALF   PIC 9(4)  COMP.
012100     05  WS-FILLER-HALF       PIC 9(4)  COMP.
012200 01  WS-RULE-COUNT-ALT REDEFINES WS-RULE-COUNT-AREA
012300                       PIC 9(8)          COMP.
012400*
012500 01  WS-CASE-WORK.
012510*    THE TWENTY-SIX-LETTER ALPHABET PAIR BELOW IS THIS PROGRAM'S
012520*    ONLY WAY OF FOLDING CASE - THE COMPILER THIS SHOP TARGETS
012530*    HAS NO UPPER-CASE OR LOWER-CASE INTRINSIC FUNCTION.
012600     05  WS-LOWER-ALPHABET   PIC X(26) VALUE
012700         'abcdefghijklmnopqrstuvwxyz'.
012800     05  WS-UPPER-ALPHABET   PIC X(26) VALUE
012900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012950 01  WS-CASE-WORK-ALT REDEFINES WS-CASE-WORK PIC X(52).
012960*    NOT REFERENCED DIRECTLY - GIVES A SINGLE-FIELD VIEW OF THE
012970*    ALPHABET PAIR FOR A DUMP OR DISPLAY, SHOULD ONE EVER BE
012980*    NEEDED WHILE TRACKING DOWN A CASE-FOLDING PROBLEM.
013000 01  WS-PAYEE-MEMO-WORK.
013010*    UPPER-CASED COPIES OF THE CURRENT IMPORT ROW'S PAYEE AND
013020*    MEMO TEXT - BUILT ONCE PER ROW IN 2200-MATCH-RULES AND
013030*    RE-USED BY EVERY RULE TESTED AGAINST THAT ROW.
013050     05  WS-PAYEE-UC         PIC X(30) VALUE SPACES.
013060     05  WS-MEMO-UC          PIC X(30) VALUE SPACES.
013200*
013300 01  WS-SCAN-WORK.
013310*    SCRATCH FIELDS FOR THE HOME-GROWN SUBSTRING SEARCH IN
013320*    2220-CONTAINS-CHECK - THIS SHOP'S COMPILER HAS NO INSPECT
013330*    TALLYING-BASED OR INTRINSIC SUBSTRING-FIND FACILITY.
013400     05  WS-NEEDLE-LEN       PIC 99    COMP      VALUE ZERO.
013500     05  WS-SCAN-POS         PIC 99    COMP      VALUE ZERO.
013600     05  WS-SCAN-LIMIT       PIC 99    COMP      VALUE ZERO.
013700     05  WS-SCAN-FOUND       PIC X(1)            VALUE 'N'.
013750     05  WS-SCAN-NEEDLE      PIC X(30)           VALUE SPACES.
013760     05  WS-SCAN-HAYSTACK    PIC X(30)           VALUE SPACES.
013800 01  WS-SCAN-POS-WORK.
013810*    PACKAGES THE TWO SCAN-POSITION-STYLE FIELDS BELOW TOGETHER
013820*    SO THE REDEFINES THAT FOLLOWS CAN OFFER A SINGLE COMBINED
013830*    VIEW FOR DIAGNOSTIC DISPLAY PURPOSES.
014000     05  WS-SCAN-POS-HI      PIC 9     COMP.
014100     05  WS-SCAN-POS-LO      PIC 9(3)  COMP.
014200 01  WS-SCAN-POS-ALT REDEFINES WS-SCAN-POS-WORK PIC 9(4) COMP.
014300*
014400 01  WS-AMOUNT-AREA.
014410*    SAME CLEAN-UP PATTERN AS LDGANL03'S AMOUNT EDIT - THIS STEP
014420*    RE-CLEANS IMP-AMOUNT ITSELF RATHER THAN TRUSTING PST-AMOUNT
014430*    IN TXNOUT, BECAUSE THE RULE TEST NEEDS THE SIGNED NUMERIC
014440*    VALUE AND THE CURRENT RECORD POSITIONED IN TXNOUT AT THE
014450*    TIME OF THE TEST IS STILL THE UNPROCESSED BANK LEG.
014500     05  WS-AMT-RAW          PIC X(15).
014600     05  WS-AMT-CLEAN        PIC X(15).
014700     05  WS-CLEAN-PTR        PIC 99    COMP     VALUE ZERO.
014800     05  WS-SCAN-PTR         PIC 99    COMP     VALUE ZERO.
014900     05  WS-NEG-SW           PIC X(1)            VALUE 'N'.
015000     05  WS-WHOLE-PART       PIC 9(9)            VALUE ZERO.
015100     05  WS-FRAC-PART        PIC 99              VALUE ZERO.
015200     05  WS-AMOUNT-NUM       PIC S9(11)V99       VALUE ZERO.
015250*        SIGNED SO A REFUND OR OTHER CREDIT ROW COMPARES
015260*        CORRECTLY AGAINST A RULE'S MIN OR MAX AMOUNT TEST IN
015270*        2210-TEST-ONE-RULE.
015300*
015400 01  COMPANY-TITLE.
015410*    DISPLAYED ONCE AT 3000-CLOSING, AHEAD OF THE RUN COUNTS -
015420*    THE SECOND FILLER PADS THE LINE OUT TO THIS SHOP'S USUAL
015430*    132-COLUMN CONSOLE WIDTH.
015500     05  FILLER              PIC X(28)  VALUE
015600         'LEDGERA AUTO-CATEGORIZATION'.
015700     05  FILLER              PIC X(104) VALUE SPACES.
015800*
015900 PROCEDURE DIVISION.
015910*    0000 IS THE DRIVER, 1000 IS ONE-TIME SETUP (INCLUDING THE
015920*    RULE TABLE LOAD), 2000 IS THE PER-TRANSACTION MATCH AND
015930*    STAMP LOGIC, 9000/9100 ARE THE TWO SHARED READS, 3000 IS
015940*    END-OF-RUN HOUSEKEEPING.
016000*
016100 0000-LDGANL04.
016110*    DRIVER.  LOAD THE RULE TABLE, THEN SCORE AND STAMP ONE
016120*    TRANSACTION'S PAIR OF POSTINGS AT A TIME UNTIL THE IMPORT
016130*    FILE IS EXHAUSTED.
016200*
016300     PERFORM 1000-INIT.
016400     PERFORM 2000-MAINLINE
016500         UNTIL NO-MORE-IMPORTS.
016600     PERFORM 3000-CLOSING.
016700     STOP RUN.
016800*
016900 1000-INIT.
016910*    OPEN ALL THREE FILES, LOAD THE ENTIRE RULE TABLE INTO
016920*    WS-RULE-TABLE-AREA, THEN PRIME THE FIRST IMPORT READ.
016930*    THE RULE TABLE MUST BE FULLY LOADED BEFORE THE FIRST
016940*    TRANSACTION IS SCORED, SINCE A LOW-PRIORITY RULE AT THE END
016950*    OF THE FILE IS STILL A CANDIDATE MATCH FOR THE VERY FIRST
016960*    TRANSACTION READ.
017000*
017100     OPEN INPUT CATRULE.
017200     OPEN INPUT IMPORTS.
017300     OPEN I-O TXNOUT.
017400*
017500     MOVE 0 TO WS-RULE-COUNT.
017600     PERFORM 9100-READ-RULE.
017700     PERFORM 1100-LOAD-RULES
017800         UNTIL NO-MORE-RULES.
017900*
018000     PERFORM 9000-READ-IMPORT.
018100*
018200 1100-LOAD-RULES.
018210*    COPY ONE CATRULE-REC INTO THE NEXT TABLE SLOT AND UPPER-
018220*    CASE ITS TWO CONTAINS-TEXT FIELDS ONCE HERE AT LOAD TIME,
018230*    RATHER THAN RE-FOLDING THE SAME RULE TEXT ON EVERY
018240*    TRANSACTION TESTED AGAINST IT LATER.
018300*
018400     ADD 1 TO WS-RULE-COUNT.
018500     SET RUL-IDX TO WS-RULE-COUNT.
018600*
018700     MOVE RUL-CATEGORY-ID     TO TBL-CATEGORY-ID (RUL-IDX).
018800     MOVE RUL-PAYEE-CONTAINS  TO TBL-PAYEE-CONTAINS (RUL-IDX).
018900     MOVE RUL-MEMO-CONTAINS   TO TBL-MEMO-CONTAINS (RUL-IDX).
019000     MOVE RUL-AMT-MIN         TO TBL-AMT-MIN (RUL-IDX).
019100     MOVE RUL-AMT-MIN-FLAG    TO TBL-AMT-MIN-FLAG (RUL-IDX).
019200     MOVE RUL-AMT-MAX         TO TBL-AMT-MAX (RUL-IDX).
019300     MOVE RUL-AMT-MAX-FLAG    TO TBL-AMT-MAX-FLAG (RUL-IDX).
019400*
019500     INSPECT TBL-PAYEE-CONTAINS (RUL-IDX)
019600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
019700     INSPECT TBL-MEMO-CONTAINS (RUL-IDX)
019800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
019900*
020000     PERFORM 9100-READ-RULE.
020100*
020200 2000-MAINLINE.
020210*    CLEAN THE CURRENT ROW'S AMOUNT, TEST IT AGAINST THE RULE
020220*    TABLE, STAMP WHATEVER CATEGORY WAS FOUND (OR LEAVE IT BLANK)
020230*    ONTO BOTH POSTING LEGS, AND COUNT THE OUTCOME.
020300*
020400     PERFORM 2100-CLEAN-AMOUNT.
020500     PERFORM 2200-MATCH-RULES.
020600     PERFORM 2300-APPLY-CATEGORY.
020700*
020800     IF CATEGORY-MATCHED
020900         ADD 1 TO WS-MATCHED-CTR
021000     ELSE
021100         ADD 1 TO WS-UNMATCHED-CTR
021200     END-IF.
021300*
021400     PERFORM 9000-READ-IMPORT.
021500*
021600 2100-CLEAN-AMOUNT.
021610*    SAME DOLLAR-SIGN/COMMA STRIP AND SIGNED-NUMERIC CONVERSION
021620*    AS LDGANL03 - KEPT AS ITS OWN COPY HERE RATHER THAN SHARED,
021630*    SINCE THIS SHOP DOES NOT CALL SUBPROGRAMS FOR SMALL UTILITY
021640*    LOGIC LIKE THIS.
021700*
021800     MOVE IMP-AMOUNT TO WS-AMT-RAW.
021900     INSPECT WS-AMT-RAW REPLACING ALL '$' BY SPACE.
022000     INSPECT WS-AMT-RAW REPLACING ALL ',' BY SPACE.
022100*
022200     MOVE SPACES TO WS-AMT-CLEAN.
022300     MOVE 1 TO WS-CLEAN-PTR.
022400     MOVE 'N' TO WS-NEG-SW.
022500*
022600     PERFORM 2110-SCAN-ONE-CHAR
022650         VARYING WS-SCAN-PTR FROM 1 BY 1
022660         UNTIL WS-SCAN-PTR > 15.
023700*
023710 2110-SCAN-ONE-CHAR.
023715*    ONE CHARACTER OF THE RAW TEXT AMOUNT - SEE 2110-SCAN-ONE-
023716*    CHAR'S TWIN IN LDGANL03 FOR THE FULL WRITE-UP OF THE SIGN
023717*    AND COMPACTION RULES APPLIED HERE.
023720*
023730     IF WS-AMT-RAW (WS-SCAN-PTR:1) = '-'
023740         MOVE 'Y' TO WS-NEG-SW
023750     ELSE
023760         IF WS-AMT-RAW (WS-SCAN-PTR:1) NOT = SPACE
023770             MOVE WS-AMT-RAW (WS-SCAN-PTR:1)
023780                 TO WS-AMT-CLEAN (WS-CLEAN-PTR:1)
023790             ADD 1 TO WS-CLEAN-PTR
023800         END-IF
023810     END-IF.
023820*
023900     MOVE ZERO TO WS-AMOUNT-NUM.
024000*
024100     IF WS-AMT-CLEAN NOT = SPACES
024200         UNSTRING WS-AMT-CLEAN DELIMITED BY '.'
024300             INTO WS-WHOLE-PART WS-FRAC-PART
024400         IF WS-WHOLE-PART IS NUMERIC AND WS-FRAC-PART IS NUMERIC
024500             COMPUTE WS-AMOUNT-NUM =
024600                 WS-WHOLE-PART + WS-FRAC-PART / 100
024700             IF WS-NEG-SW = 'Y'
024800                 COMPUTE WS-AMOUNT-NUM = WS-AMOUNT-NUM * -1
024900             END-IF
025000         END-IF
025100     END-IF.
025200*
025300 2200-MATCH-RULES.
025310*    UPPER-CASE THE ROW'S PAYEE AND MEMO TEXT ONCE, THEN TEST
025320*    RULES IN TABLE ORDER (HIGHEST PRIORITY FIRST) UNTIL ONE
025330*    MATCHES OR THE TABLE IS EXHAUSTED - FIRST MATCH WINS, THE
025340*    REMAINING LOWER-PRIORITY RULES ARE NEVER TESTED ONCE A
025350*    MATCH IS FOUND.
025400*
025500     MOVE 'N' TO WS-MATCH-SW.
025600     MOVE SPACES TO WS-MATCHED-CAT.
025700*
025800     MOVE IMP-PAYEE TO WS-PAYEE-UC.
025900     MOVE IMP-MEMO  TO WS-MEMO-UC.
026000     INSPECT WS-PAYEE-UC
026100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
026200     INSPECT WS-MEMO-UC
026300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
026400*
026500     PERFORM 2210-TEST-ONE-RULE
026650         VARYING RUL-IDX FROM 1 BY 1
026660         UNTIL RUL-IDX > WS-RULE-COUNT OR CATEGORY-MATCHED.
026900*
027000 2210-TEST-ONE-RULE.
027010*    ONE RULE AGAINST THE CURRENT TRANSACTION.  EVERY CRITERION
027020*    THE RULE ACTUALLY CARRIES (A BLANK CONTAINS-TEXT OR AN
027030*    UNSET MIN/MAX FLAG MEANS THAT CRITERION IS SKIPPED) MUST
027040*    PASS FOR THE RULE TO MATCH - A SINGLE FAILED CRITERION
027050*    JUMPS STRAIGHT TO 2210-EXIT WITHOUT SETTING WS-MATCH-SW.
027100*
027200     IF TBL-PAYEE-CONTAINS (RUL-IDX) NOT = SPACES
027300         MOVE TBL-PAYEE-CONTAINS (RUL-IDX) TO WS-SCAN-NEEDLE
027400         MOVE WS-PAYEE-UC TO WS-SCAN-HAYSTACK
027500         PERFORM 2220-CONTAINS-CHECK
027600         IF WS-SCAN-FOUND = 'N'
027700             GO TO 2210-EXIT
027800         END-IF
027900     END-IF.
028000*
028100     IF TBL-MEMO-CONTAINS (RUL-IDX) NOT = SPACES
028200         MOVE TBL-MEMO-CONTAINS (RUL-IDX) TO WS-SCAN-NEEDLE
028300         MOVE WS-MEMO-UC TO WS-SCAN-HAYSTACK
028400         PERFORM 2220-CONTAINS-CHECK
028500         IF WS-SCAN-FOUND = 'N'
028600             GO TO 2210-EXIT
028700         END-IF
028800     END-IF.
028900*
029000     IF TBL-CHECK-MIN (RUL-IDX)
029100         IF WS-AMOUNT-NUM < TBL-AMT-MIN (RUL-IDX)
029200             GO TO 2210-EXIT
029300         END-IF
029400     END-IF.
029500*
029600     IF TBL-CHECK-MAX (RUL-IDX)
029700         IF WS-AMOUNT-NUM > TBL-AMT-MAX (RUL-IDX)
029800             GO TO 2210-EXIT
029900         END-IF
030000     END-IF.
030100*
030200     MOVE TBL-CATEGORY-ID (RUL-IDX) TO WS-MATCHED-CAT.
030300     MOVE 'Y' TO WS-MATCH-SW.
030400*
030500 2210-EXIT.
030510*    REACHED EITHER BY ONE OF THE FOUR GO TOs ABOVE ON A FAILED
030520*    CRITERION, OR BY FALLING OFF THE BOTTOM WITH THE RULE
030530*    MATCHED - WS-MATCH-SW TELLS 2200-MATCH-RULES WHICH HAPPENED.
030600     EXIT.
030700*
030800 2220-CONTAINS-CHECK.
030810*    HOME-GROWN SUBSTRING SEARCH - IS WS-SCAN-NEEDLE PRESENT
030820*    ANYWHERE IN WS-SCAN-HAYSTACK.  BOTH FIELDS WERE UPPER-CASED
030830*    BEFORE THIS PARAGRAPH WAS EVER CALLED, SO THE COMPARE BELOW
030840*    IS A PLAIN CHARACTER-FOR-CHARACTER MATCH.
030900*
031000     MOVE 'N' TO WS-SCAN-FOUND.
031100     MOVE 0 TO WS-NEEDLE-LEN.
031200*
031300     PERFORM 2221-SCAN-TRAILING
031450         VARYING WS-SCAN-PTR FROM 20 BY -1
031460         UNTIL WS-SCAN-PTR < 1
031470             OR WS-SCAN-NEEDLE (WS-SCAN-PTR:1) NOT = SPACE.
031800     MOVE WS-SCAN-PTR TO WS-NEEDLE-LEN.
031900*
032000     IF WS-NEEDLE-LEN = 0
032100         GO TO 2220-EXIT
032200     END-IF.
032300*
032400     COMPUTE WS-SCAN-LIMIT = 31 - WS-NEEDLE-LEN.
032410*        IF THE NEEDLE IS LONGER THAN THE THIRTY-CHARACTER
032420*        HAYSTACK THIS GOES NEGATIVE, WHICH MEANS THE VARYING
032430*        LOOP BELOW NEVER EXECUTES EVEN ONCE - A CORRECT NO-
032440*        MATCH, NOT AN ERROR (SEE THE 11/19/01 CHANGE LOG ENTRY).
032500*
032550     PERFORM 2222-SCAN-ONE-POS
032560         VARYING WS-SCAN-POS FROM 1 BY 1
032570         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
032580             OR WS-SCAN-FOUND = 'Y'.
033400*
033500 2220-EXIT.
033510*    THE NEEDLE-LENGTH-ZERO SHORTCUT ABOVE AND A NORMAL FALL-
033520*    THROUGH FROM THE SCAN LOOP BOTH END UP HERE WITH WS-SCAN-
033530*    FOUND ALREADY SET TO WHATEVER IT SHOULD BE.
033600     EXIT.
033700*
033710 2221-SCAN-TRAILING.
033715*    TRAILING-BLANK TRIM FOR THE NEEDLE - THE WHOLE JOB IS DONE
033716*    BY THE VARYING CLAUSE THAT CALLS THIS PARAGRAPH; THIS BODY
033717*    EXISTS ONLY BECAUSE PERFORM VARYING REQUIRES A PARAGRAPH TO
033718*    PERFORM, EVEN WHEN THE TEST CONDITION DOES ALL THE WORK.
033720*
033730     CONTINUE.
033740*
033750 2222-SCAN-ONE-POS.
033755*    COMPARE THE NEEDLE AGAINST THE HAYSTACK STARTING AT ONE
033756*    CANDIDATE POSITION - CALLED ONCE PER POSITION BY THE
033757*    VARYING CLAUSE IN 2220-CONTAINS-CHECK UNTIL A MATCH IS
033758*    FOUND OR EVERY POSITION HAS BEEN TRIED.
033760*
033770     IF WS-SCAN-HAYSTACK (WS-SCAN-POS:WS-NEEDLE-LEN) =
033780        WS-SCAN-NEEDLE (1:WS-NEEDLE-LEN)
033790         MOVE 'Y' TO WS-SCAN-FOUND
033800     END-IF.
033810*
033820 2300-APPLY-CATEGORY.
033830*    REWRITE BOTH POSTING LEGS LDGANL03 WROTE FOR THIS
033840*    TRANSACTION WITH WHATEVER CATEGORY WAS FOUND - OR LEFT
033850*    BLANK IF NONE WAS.  TXNOUT IS POSITIONED AT THE BANK LEG ON
033860*    ENTRY BECAUSE THE PRIOR CALL TO THIS PARAGRAPH (OR THE
033870*    PRIMING READ IN 1000-INIT OF THE OTHER FILE) LEFT IT THERE.
033900*
034000     READ TXNOUT
034100         AT END
034200             DISPLAY 'LDGANL04 - TXNOUT EXHAUSTED EARLY'
034300             MOVE 'NO' TO MORE-IMPORTS
034400             GO TO 2300-EXIT
034500     END-READ.
034600     MOVE WS-MATCHED-CAT TO PST-CATEGORY-ID.
034700     REWRITE O-POSTING.
034800*
034900     READ TXNOUT
035000         AT END
035100             DISPLAY 'LDGANL04 - TXNOUT EXHAUSTED EARLY'
035200             MOVE 'NO' TO MORE-IMPORTS
035300             GO TO 2300-EXIT
035400     END-READ.
035500     MOVE WS-MATCHED-CAT TO PST-CATEGORY-ID.
035600     REWRITE O-POSTING.
035700*
035800 2300-EXIT.
035810*    THE EARLY-EXHAUSTION DISPLAY ABOVE SHOULD NEVER ACTUALLY
035820*    FIRE IN NORMAL RUNNING - TXNOUT ALWAYS HAS EXACTLY TWO
035830*    RECORDS PER IMPORT ROW, WRITTEN BY LDGANL03 JUST BEFORE
035840*    THIS STEP RUNS.  IT IS HERE ONLY TO KEEP AN OUT-OF-STEP
035850*    FILE FROM RUNNING THIS PROGRAM INTO AN ABEND.
035900     EXIT.
036000*
036100 9000-READ-IMPORT.
036110*    NEXT IMPORT ROW, OR SIGNAL END OF FILE - ONLY COUNTS THE
036120*    READ WHEN A ROW WAS ACTUALLY RETURNED.
036200*
036300     READ IMPORTS
036400         AT END MOVE 'NO' TO MORE-IMPORTS
036500     END-READ.
036600*
036700     IF NOT NO-MORE-IMPORTS
036800         ADD 1 TO WS-READ-CTR
036900     END-IF.
037000*
037100 9100-READ-RULE.
037110*    NEXT RULE OFF CATRULE DURING THE TABLE LOAD AT 1000-INIT -
037120*    NOT CALLED AGAIN ONCE THE TABLE LOAD LOOP ENDS.
037200*
037300     READ CATRULE
037400         AT END MOVE 'NO' TO MORE-RULES
037500     END-READ.
037600*
037700 3000-CLOSING.
037710*    FINAL RUN FIGURES TO THE CONSOLE - RULES LOADED, THEN THE
037720*    THREE TRANSACTION COUNTS THAT SHOULD ALWAYS BALANCE (SEE
037730*    THE WS-READ-CTR COMMENT IN WORKING-STORAGE).
037800*
037900     DISPLAY COMPANY-TITLE.
038000     DISPLAY 'RULES LOADED    - ' WS-RULE-COUNT.
038100     DISPLAY 'TRANSACTIONS READ     - ' WS-READ-CTR.
038200     DISPLAY 'TRANSACTIONS MATCHED  - ' WS-MATCHED-CTR.
038300     DISPLAY 'TRANSACTIONS UNMATCHED- ' WS-UNMATCHED-CTR.
038400*
038500     CLOSE CATRULE.
038600     CLOSE IMPORTS.
038700     CLOSE TXNOUT.
038710*
038720*    NO FINAL STOP RUN HERE - CONTROL RETURNS TO 0000-LDGANL04,
038730*    WHICH ISSUES STOP RUN ITSELF ONCE THIS PARAGRAPH RETURNS.

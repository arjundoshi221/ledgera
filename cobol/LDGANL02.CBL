000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL02.
000300 AUTHOR.                 R T PRABHU.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           12/18/90.
000600 DATE-COMPILED.          12/22/90.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL02  -  LEDGER CORE - TRANSACTION BALANCE EDIT AND      *
001100*  ACCOUNT BALANCE ACCUMULATION.                                *
001200*  ADDED LEVEL 1 CONTROL BREAK ON TRANSACTION ID.               *
001300*  UNBALANCED TRANSACTIONS AND FINAL BALANCES ARE LOGGED TO     *
001350*  THE CONSOLE - NO PRINTED LEDGER LISTING IS PRODUCED HERE.    *
001400****************************************************************
001500*
001510*    THIS STEP IS THE HEART OF THE LEDGER - EVERY POSTING THAT
001520*    FLOWS THROUGH THE SYSTEM, WHETHER HAND ENTERED OR BUILT BY
001530*    LDGANL03/LDGANL04, LANDS HERE AND IS PROVEN TO BALANCE
001540*    BEFORE IT IS ALLOWED TO TOUCH AN ACCOUNT BALANCE.  IF
001550*    ACCOUNTING EVER ASKS "WHY DOESN'T MY BOOK BALANCE", THE
001560*    ANSWER IS IN THE UNBALANCED-TXN COUNT THIS PROGRAM PRINTS.
001570*
001600*    CHANGE LOG
001700*    ----------
001800*    12/18/90  RTP  0000  ORIGINAL CODING - BALANCE EDIT.
001820*    03/02/91  RTP  0007  ACCOUNT-REC FILLER WIDENED TO MATCH
001830*                         THE REVISED CHART-OF-ACCOUNTS LAYOUT
001840*                         FROM THE ACCOUNTING DEPT.
001900*    06/04/91  RTP  0019  ACCOUNT TABLE LOAD AND SEARCH ADDED.
001920*    11/14/91  DJH  0026  ACCOUNT TABLE OCCURS RAISED FROM 200
001930*                         TO 500 - CHART OF ACCOUNTS OUTGREW
001940*                         THE ORIGINAL SIZING.
002000*    01/27/92  DJH  0033  SIGN CONVENTION BY ACCOUNT TYPE.
002020*    05/19/92  RTP  0038  CORRECTED SIGN CONVENTION TO TREAT
002030*                         EXPENSE ACCOUNTS THE SAME AS ASSET
002040*                         ACCOUNTS - EXPENSE WAS WRONGLY FALLING
002050*                         INTO THE SUBTRACT SIDE, PER AUDIT.
002100*    08/08/93  RTP  0047  UNBALANCED TRANSACTION EXCEPTION LINE.
002120*    02/02/94  DJH  0052  TOLERANCE ON THE BALANCE TEST RELAXED
002130*                         FROM EXACT ZERO TO +/- .01 TO ABSORB
002140*                         FX ROUNDING ON MULTI-CURRENCY POSTINGS.
002200*    10/14/98  RTP  0061  YEAR 2000 DATE WINDOW - TRANSACTION
002300*                         DATE FIELD CARRIES FULL 4-DIGIT YEAR,
002400*                         NO 2-DIGIT YEAR ARITHMETIC IN PROGRAM.
002500*    06/18/99  DJH  0069  Y2K SIGN-OFF - NO CENTURY EXPOSURE.
002600*    02/11/00  RTP  0074  ACCOUNT BALANCE LISTING AT CLOSING.
002650*    03/19/01  RTP  0081  DROPPED THE LDGRPT PRINT FILE - LEDGER
002660*                         CORE HAS NO REPORT OF ITS OWN, ONLY
002670*                         BALANCE-EDIT COUNTS. CONSOLE DISPLAY OF
002680*                         EXCEPTIONS/TOTALS REPLACES 3100-PRINT-
002690*                         ONE-ACCT AND THE HEADING ROUTINE.
002700*    ----------
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*    BOTH FILES ARE PLAIN SEQUENTIAL - NO INDEXING, NO RELATIVE
003510*    KEY.  THE ACCOUNTS FILE IS EXPECTED IN ANY ORDER; THE
003520*    POSTINGS FILE IS EXPECTED IN TXN-ID SEQUENCE SO THE LEVEL 1
003530*    CONTROL BREAK IN 2000-MAINLINE WORKS CORRECTLY.
003600     SELECT ACCOUNTS
003700     ASSIGN TO ACCOUNTS
003800     ORGANIZATION IS SEQUENTIAL.
003900*
004000     SELECT POSTINGS
004100     ASSIGN TO POSTINGS
004200     ORGANIZATION IS SEQUENTIAL.
004300*    END OF FILE-CONTROL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  ACCOUNTS
005100     LABEL RECORD IS STANDARD
005200     DATA RECORD IS ACCOUNT-REC.
005300*    CHART OF ACCOUNTS - ONE RECORD PER LEDGER ACCOUNT, LOADED
005310*    ENTIRELY TO WS-ACCT-ENTRY BEFORE ANY POSTING IS READ.
005400 01  ACCOUNT-REC.
005500     05  ACCT-ID             PIC X(8).
005600     05  ACCT-NAME           PIC X(20).
005700     05  ACCT-TYPE           PIC X(1).
005710*        ASSET AND EXPENSE ACCOUNTS CARRY A DEBIT-NORMAL BALANCE;
005715*        EVERYTHING ELSE (LIABILITY, INCOME, EQUITY) IS CREDIT-
005716*        NORMAL.  SEE 2200-POST-TO-ACCOUNT FOR THE SIGN RULE.
005717         88  ACCT-IS-ASSET       VALUE 'A'.
005718         88  ACCT-IS-EXPENSE     VALUE 'E'.
005800     05  ACCT-CURRENCY       PIC X(3).
005900     05  ACCT-START-BAL      PIC S9(11)V99.
006000     05  FILLER              PIC X(11).
006100*
006200 FD  POSTINGS
006300     LABEL RECORD IS STANDARD
006400     DATA RECORD IS POSTING-REC.
006500*    ONE RECORD PER LEG OF A TRANSACTION.  LDGANL03/LDGANL04
006510*    ALWAYS WRITE POSTINGS IN BALANCED PAIRS, SO EVERY TXN-ID
006520*    GROUP SHOULD NET TO ZERO BASE-CURRENCY AMOUNT BY THE TIME
006530*    THE LAST LEG OF THE GROUP IS READ.
006600 01  POSTING-REC.
006700     05  PST-TXN-ID          PIC X(8).
006800     05  PST-TXN-DATE        PIC 9(8).
006900     05  PST-ACCT-ID         PIC X(8).
007000     05  PST-AMOUNT          PIC S9(11)V99.
007100     05  PST-CURRENCY        PIC X(3).
007200     05  PST-BASE-AMOUNT     PIC S9(11)V99.
007300     05  PST-FX-RATE         PIC 9(3)V9(6).
007400     05  PST-CATEGORY-ID     PIC X(8).
007500     05  PST-CAT-TYPE        PIC X(1).
007600     05  PST-FUND-ID         PIC X(8).
007700     05  FILLER              PIC X(10).
007800*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  WORK-AREA.
009100     05  MORE-RECS           PIC XXX                VALUE 'YES'.
009150         88  NO-MORE-RECS        VALUE 'NO'.
009200     05  H-TXN-ID            PIC X(8)               VALUE SPACES.
009300*        RUNNING NET OF PST-BASE-AMOUNT FOR THE TXN-ID GROUP
009310*        CURRENTLY BEING READ - RESET TO ZERO AT EVERY BREAK.
009320     05  WS-TXN-SUM          PIC S9(11)V99          VALUE ZERO.
009400     05  WS-ACCT-COUNT       PIC 9(4)      COMP     VALUE ZERO.
009600     05  WS-BAL-OK-CTR       PIC 9(5)      COMP     VALUE ZERO.
009700     05  WS-BAL-ERR-CTR      PIC 9(5)      COMP     VALUE ZERO.
009800     05  WS-FOUND-SW         PIC X(1)               VALUE 'N'.
009810         88  ACCT-FOUND          VALUE 'Y'.
009900*
009950*    WS-COUNTERS-PAIR IS NOT REFERENCED DIRECTLY - IT EXISTS SO
009960*    THE TWO RUN COUNTS CAN BE CHECKPOINTED AS ONE TEN-DIGIT
009970*    COMBO FIELD IF RESTART SUPPORT IS EVER ADDED TO THIS STEP.
010000 01  WS-COUNTERS-PAIR.
010100     05  WS-OK-HALF          PIC 9(5)      COMP.
010200     05  WS-ERR-HALF         PIC 9(5)      COMP.
010300 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS-PAIR.
010400     05  WS-COUNTERS-COMBO   PIC 9(10)     COMP.
010500*
010550*    WS-DATE-WORK SPLITS A TRANSACTION DATE INTO ITS CALENDAR
010560*    PARTS FOR ANY PARAGRAPH THAT NEEDS YEAR/MONTH/DAY SEPARATELY;
010570*    WS-TXN-DATE-NUM GIVES THE SAME EIGHT DIGITS BACK AS ONE
010580*    NUMBER FOR COMPARISON AGAINST PST-TXN-DATE.
010600 01  WS-DATE-WORK.
010700     05  WS-TXN-YEAR         PIC 9(4).
010800     05  WS-TXN-MONTH        PIC 99.
010900     05  WS-TXN-DAY          PIC 99.
011000 01  WS-TXN-DATE-NUM REDEFINES WS-DATE-WORK  PIC 9(8).
011100*
011150*    ACCT-TABLE-AREA HOLDS THE ENTIRE CHART OF ACCOUNTS IN
011160*    MEMORY FOR THE LIFE OF THE RUN.  500 ENTRIES WAS SIZED BY
011170*    DJH IN 1991 AND HAS NEVER BEEN CLOSE TO FULL SINCE.
011200 01  ACCT-TABLE-AREA.
011300     05  ACCT-ENTRY OCCURS 500 TIMES
011310         INDEXED BY ACCT-IDX.
011400         10  TBL-ACCT-ID         PIC X(8).
011500         10  TBL-ACCT-NAME       PIC X(20).
011600         10  TBL-ACCT-TYPE       PIC X(1).
011610             88  TBL-IS-ASSET        VALUE 'A'.
011620             88  TBL-IS-EXPENSE      VALUE 'E'.
011700         10  TBL-ACCT-CURR       PIC X(3).
011800         10  TBL-ACCT-BAL        PIC S9(13)V99.
011900*
011950*    TBL-BAL-SPLIT/TBL-BAL-NUM IS WORK SPACE USED ONLY BY
011960*    3100-PRINT-ONE-ACCT TO PULL A TABLE BALANCE OUT WHERE IT
011970*    CAN BE EDITED FOR THE CONSOLE LISTING.
012000 01  TBL-BAL-SPLIT.
012100     05  TBL-BAL-WHOLE           PIC S9(11).
012200     05  TBL-BAL-CENTS           PIC 99.
012300 01  TBL-BAL-NUM REDEFINES TBL-BAL-SPLIT  PIC S9(13)V99.
012400*
012450 77  WS-LISTING-CTR          PIC 9(4)      COMP     VALUE ZERO.
012455*    COUNTS THE ACCOUNT LINES AS THEY ARE DISPLAYED IN
012456*    3100-PRINT-ONE-ACCT - NOT PRINTED ANYWHERE ITSELF, KEPT
012457*    FOR CONSOLE-LOG RECONCILIATION AGAINST WS-ACCT-COUNT.
012460*
012465*    COMPANY-TITLE IS DISPLAYED ONCE AT THE START OF THE RUN SO
012466*    THE OPERATOR CAN CONFIRM WHICH PROGRAM IS RUNNING ON THE
012467*    CONSOLE BEFORE THE BALANCE MESSAGES START SCROLLING BY.
012470 01  COMPANY-TITLE.
012480     05  FILLER              PIC X(31)   VALUE
012490         'LEDGERA LEDGER CORE - BAL EDIT'.
012500     05  FILLER              PIC X(101)  VALUE SPACES.
012600*
012650*    O-TXN-DIFF EDITS THE OUT-OF-BALANCE AMOUNT FOR THE CONSOLE
012660*    EXCEPTION LINE IN 9200-SUBTOTAL - TRAILING MINUS, NOT CR.
012700 01  O-TXN-DIFF                  PIC ZZZ,ZZ9.99-.
012800*
018800 PROCEDURE DIVISION.
018900*
019000 0000-LDGANL02.
019100*
019110*    DRIVER.  LOAD THE CHART OF ACCOUNTS, THEN WALK THE POSTING
019120*    FILE ONE LEG AT A TIME UNTIL END OF FILE, THEN CLOSE OUT.
019200     PERFORM 1000-INIT.
019300     PERFORM 2000-MAINLINE
019400         UNTIL NO-MORE-RECS.
019500     PERFORM 3000-CLOSING.
019600     STOP RUN.
019700*
019800 1000-INIT.
019900*    OPEN BOTH FILES, PULL IN THE CHART OF ACCOUNTS, PRIME THE
019910*    POSTING READ AHEAD AND ESTABLISH THE FIRST CONTROL FIELD.
019920*    H-TXN-ID MUST BE SET FROM THE FIRST POSTING BEFORE
019930*    2000-MAINLINE RUNS OR THE VERY FIRST GROUP WOULD TRIGGER
019940*    A FALSE CONTROL BREAK AGAINST THE BLANK INITIAL VALUE.
020500     OPEN INPUT ACCOUNTS.
020600     OPEN INPUT POSTINGS.
020800*
020900     PERFORM 1100-LOAD-ACCOUNTS.
020950     DISPLAY COMPANY-TITLE.
021100     PERFORM 9000-READ.
021200     MOVE PST-TXN-ID TO H-TXN-ID.
021300*
021400 1100-LOAD-ACCOUNTS.
021500*    READ THE CHART OF ACCOUNTS TO END OF FILE, BUILDING
021510*    ACCT-ENTRY IN TXN-ID ORDER DOES NOT MATTER HERE - THE
021520*    TABLE IS SEARCHED BY ACCOUNT ID, NOT SEQUENCE.
021600     MOVE ZERO TO WS-ACCT-COUNT.
021700     READ ACCOUNTS
021800         AT END MOVE 'NO DATA' TO ACCOUNT-REC.
021900*
022000     PERFORM 1110-LOAD-ONE-ACCOUNT
022050         UNTIL ACCT-ID OF ACCOUNT-REC = SPACES.
023000*
023010 1110-LOAD-ONE-ACCOUNT.
023020*    COPY ONE ACCOUNTS RECORD INTO THE TABLE, THEN READ THE NEXT.
023025*    THE SPACE-FILLED ACCT-ID FORCED BY THE AT END CLAUSE ABOVE
023026*    IS WHAT STOPS THE LOAD LOOP IN 1100-LOAD-ACCOUNTS.
023030     ADD 1 TO WS-ACCT-COUNT.
023040     MOVE ACCT-ID       TO TBL-ACCT-ID(WS-ACCT-COUNT).
023050     MOVE ACCT-NAME     TO TBL-ACCT-NAME(WS-ACCT-COUNT).
023060     MOVE ACCT-TYPE     TO TBL-ACCT-TYPE(WS-ACCT-COUNT).
023070     MOVE ACCT-CURRENCY TO TBL-ACCT-CURR(WS-ACCT-COUNT).
023080     MOVE ACCT-START-BAL TO TBL-ACCT-BAL(WS-ACCT-COUNT).
023090     READ ACCOUNTS
023100         AT END MOVE SPACES TO ACCT-ID OF ACCOUNT-REC.
023110*
023120 2000-MAINLINE.
023200*    ONE POSTING LEG PER CALL.  WHEN THE TXN-ID CHANGES, THE
023210*    PRIOR TRANSACTION'S LEGS ARE ALL IN - TEST IT FOR BALANCE
023220*    BEFORE STARTING THE RUNNING SUM OVER FOR THE NEW ONE.
023230*    NOTE THIS COMPARE RUNS BEFORE THE CURRENT LEG IS POSTED OR
023240*    ADDED TO WS-TXN-SUM - IT ONLY EVER SEES THE PRIOR GROUP'S
023250*    TOTAL, NEVER A PARTIAL OF THE GROUP BEING STARTED.
023300     IF H-TXN-ID NOT = PST-TXN-ID
023400         PERFORM 9200-SUBTOTAL
023500     END-IF.
023600*
023700     PERFORM 2100-FIND-ACCOUNT.
023800     PERFORM 2200-POST-TO-ACCOUNT.
023900*
024000     ADD PST-BASE-AMOUNT TO WS-TXN-SUM.
024100     MOVE PST-TXN-ID TO H-TXN-ID.
024200*
024300     PERFORM 9000-READ.
024400*
024500 2100-FIND-ACCOUNT.
024600*    LOOK UP THIS LEG'S ACCOUNT ID IN THE CHART-OF-ACCOUNTS
024610*    TABLE.  A MISS LEAVES ACCT-FOUND OFF AND 2200-POST-TO-
024620*    ACCOUNT SILENTLY SKIPS THE POSTING - THE ACCOUNT-ID SHOULD
024630*    NEVER BE ABSENT IF THE CHART OF ACCOUNTS IS CURRENT.
024640*    A SERIAL SEARCH IS FINE HERE - THE TABLE TOPS OUT AT 500
024650*    ENTRIES AND THIS PARAGRAPH ONLY RUNS ONCE PER POSTING LEG.
024700     MOVE 'N' TO WS-FOUND-SW.
024800     SET ACCT-IDX TO 1.
024900     SEARCH ACCT-ENTRY
025000         AT END
025100             MOVE 'N' TO WS-FOUND-SW
025200         WHEN TBL-ACCT-ID(ACCT-IDX) = PST-ACCT-ID
025300             MOVE 'Y' TO WS-FOUND-SW
025400     END-SEARCH.
025500*
026100 2200-POST-TO-ACCOUNT.
026200*    ASSET AND EXPENSE ACCOUNTS ARE DEBIT-NORMAL - A POSITIVE
026210*    POSTING ADDS TO THE BALANCE.  LIABILITY, INCOME AND EQUITY
026220*    ACCOUNTS ARE CREDIT-NORMAL - A POSITIVE POSTING SUBTRACTS.
026230*    A MISS ON 2100-FIND-ACCOUNT SKIPS THE POSTING ENTIRELY -
026240*    THERE IS NO TABLE SLOT TO ADD OR SUBTRACT AGAINST.
026300     IF NOT ACCT-FOUND
026310         GO TO 2200-EXIT
026320     END-IF.
026330*
026400     IF TBL-IS-ASSET(ACCT-IDX) OR TBL-IS-EXPENSE(ACCT-IDX)
026700         ADD PST-AMOUNT TO TBL-ACCT-BAL(ACCT-IDX)
026800     ELSE
026900         SUBTRACT PST-AMOUNT FROM TBL-ACCT-BAL(ACCT-IDX)
027000     END-IF.
027050*
027060 2200-EXIT.
027070*    REACHED EITHER BY THE GO TO ABOVE ON AN UNMATCHED ACCOUNT, OR
027080*    BY FALLING OFF THE BOTTOM AFTER THE BALANCE WAS UPDATED.
027090     EXIT.
027100*
027200*
027210*    CALLED FROM 2000-MAINLINE ON EVERY TXN-ID BREAK AND ONE
027220*    LAST TIME FROM 3000-CLOSING FOR THE FINAL GROUP IN THE FILE.
027300 9200-SUBTOTAL.
027400*    BALANCE TEST FOR THE TRANSACTION JUST FINISHED.  THE
027410*    TOLERANCE IS +/- ONE CENT, NOT EXACT ZERO, TO ABSORB FX
027420*    ROUNDING ON MULTI-CURRENCY LEGS (SEE CHANGE LOG 02/02/94).
027500     IF WS-TXN-SUM > -.01 AND WS-TXN-SUM < .01
027600         ADD 1 TO WS-BAL-OK-CTR
027700     ELSE
027800         ADD 1 TO WS-BAL-ERR-CTR
027900         MOVE WS-TXN-SUM TO O-TXN-DIFF
028100         DISPLAY '*** UNBALANCED: ' H-TXN-ID
028150             '  DIFF: ' O-TXN-DIFF
028600     END-IF.
028700*
028800     MOVE ZERO TO WS-TXN-SUM.
028900*
029000 9000-READ.
029100*    NEXT POSTING LEG, OR SIGNAL END OF FILE.
029150*    WHEN MORE-RECS GOES TO 'NO' THE DRIVER'S PERFORM UNTIL IN
029160*    0000-LDGANL02 STOPS CALLING 2000-MAINLINE AND FALLS
029170*    THROUGH TO 3000-CLOSING.
029200     READ POSTINGS
029300         AT END MOVE 'NO' TO MORE-RECS.
029400*
031000 3000-CLOSING.
031100*    FLUSH THE LAST TRANSACTION GROUP'S BALANCE TEST, LIST THE
031110*    FINAL ACCOUNT BALANCES TO THE CONSOLE, THEN CLOSE UP.
031200     IF H-TXN-ID NOT = SPACES
031300         PERFORM 9200-SUBTOTAL
031400     END-IF.
031500*
032300     PERFORM 3100-PRINT-ONE-ACCT
032350         VARYING ACCT-IDX FROM 1 BY 1
032360         UNTIL ACCT-IDX > WS-ACCT-COUNT.
032400*
032500     DISPLAY 'LDGANL02 - BALANCED TXNS   - ' WS-BAL-OK-CTR.
032600     DISPLAY 'LDGANL02 - UNBALANCED TXNS - ' WS-BAL-ERR-CTR.
032700*    THESE TWO DISPLAYS ARE THE FIRST THING THE OPERATOR AND
032710*    ACCOUNTING BOTH LOOK AT WHEN THIS STEP COMES BACK - A
032720*    NONZERO UNBALANCED COUNT MEANS THE RUN IS HELD FOR REVIEW
032730*    BEFORE THE DOWNSTREAM PROJECTION STEPS ARE ALLOWED TO RUN.
032800     CLOSE ACCOUNTS.
032900     CLOSE POSTINGS.
032950*
033000 3100-PRINT-ONE-ACCT.
033100*    ONE LINE PER CHART-OF-ACCOUNTS ENTRY, IN TABLE (LOAD) ORDER.
033110*    THIS REPLACED THE OLD LDGRPT PAGE LISTING - SEE 03/19/01
033120*    CHANGE LOG ENTRY.
033130*    DRIVEN BY THE VARYING PERFORM IN 3000-CLOSING - ACCT-IDX
033140*    IS SET BY THAT PERFORM, NOT BY THIS PARAGRAPH.
033200     MOVE TBL-ACCT-BAL(ACCT-IDX) TO TBL-BAL-NUM.
033300     ADD 1 TO WS-LISTING-CTR.
033400     DISPLAY 'ACCT ' TBL-ACCT-ID(ACCT-IDX) ' '
033500         TBL-ACCT-NAME(ACCT-IDX) ' ' TBL-ACCT-TYPE(ACCT-IDX)
033550         ' BAL=' TBL-BAL-NUM.

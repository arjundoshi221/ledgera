000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL01.
000300 AUTHOR.                 R T PRABHU.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           03/11/91.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL01  -  MONTHLY FINANCIAL PROJECTION ENGINE            *
001100*  PROGRAM UTILIZES A 2-D HARD CODED BUCKET/RETURN TABLE AND    *
001200*  SUBTOTALS THE PROJECTION DETAIL AT EACH CALENDAR YEAR BREAK. *
001300*  READS THE ASSUMPTION SCENARIO, WALKS FORWARD MONTH BY MONTH  *
001400*  COMPUTING INCOME, TAX, INFLATED EXPENSES, ONE-TIME COSTS,    *
001500*  SAVINGS AND BUCKET ALLOCATION/COMPOUNDING, AND WRITES ONE    *
001600*  PROJECTION RECORD PER MONTH TO PROJOUT.                      *
001700****************************************************************
001800*
001810*    THIS IS THE FRONT END OF THE PROJECTION SUITE - EVERYTHING
001820*    LDGANL02 THROUGH LDGANL08 DO LATER IN THE RUN DEPENDS ON A
001830*    SINGLE ASSUMPT-REC THAT WAS ENTERED ONCE BY THE CLIENT'S
001840*    PLANNER AND IS TAKEN AT FACE VALUE - THIS STEP DOES NOT
001850*    VALIDATE THE SCENARIO FOR REASONABLENESS, ONLY FOR THE
001860*    BUCKET WEIGHT TOTAL DESCRIBED BELOW.  A BAD BUCKET TABLE OR
001870*    AN UNREASONABLE TAX RATE WILL PROJECT JUST AS HAPPILY AS A
001880*    GOOD ONE - THAT IS THE PLANNING DEPARTMENT'S JOB TO CATCH.
001890*
001900*    CHANGE LOG
002000*    ----------
002100*    03/11/91  RTP  0000  ORIGINAL CODING - MONTHLY PROJECTION.
002110*                         ONE ASSUMPT-REC IN, ONE PROJOUT-REC
002120*                         OUT PER MONTH, NO BUCKETS YET.
002200*    09/02/91  RTP  0041  ADDED ONE-TIME COST TABLE LOOKUP.
002210*                         PLANNING WANTED A WAY TO MODEL A
002220*                         KNOWN FUTURE EXPENSE (A ROOF, A CAR)
002230*                         WITHOUT HAND-ADJUSTING EVERY MONTH.
002300*    02/14/92  DJH  0058  CASH-BUFFER PRIORITY ALLOCATION RULE
002400*                         ADDED PER PLANNING DEPT REQUEST.
002410*                         BEFORE THIS CHANGE EVERY BUCKET GOT
002420*                         ITS SHARE OF SAVINGS ON DAY ONE EVEN
002430*                         IF THE CASH BUCKET WAS UNDER TARGET.
002500*    07/30/92  RTP  0066  BUCKET COMPOUND-GROWTH ROLL-FORWARD.
002510*                         EACH BUCKET NOW CARRIES ITS OWN RATE
002520*                         OF RETURN MONTH TO MONTH INSTEAD OF
002530*                         SITTING FLAT AT THE OPENING BALANCE.
002600*    11/19/93  DJH  0080  YEARLY CONTROL BREAK AND WEALTH TOTAL.
002610*                         ACCOUNTING ASKED FOR A YEAR-END ROLL
002620*                         UP ON THE CONSOLE TO SPOT-CHECK A RUN
002630*                         WITHOUT PULLING THE WHOLE PROJOUT FILE.
002700*    05/05/94  RTP  0091  SAVINGS RATE AVERAGING AT YEAR BREAK.
002800*    01/09/95  DJH  0103  SUBCATEGORY INFLATION OVERRIDE TABLE.
002810*                         SOME EXPENSE LINES (TUITION, INSURANCE)
002820*                         INFLATE AT A DIFFERENT RATE THAN THE
002830*                         GENERAL ASSUMPTION - THIS LET THE
002840*                         PLANNER OVERRIDE PER CATEGORY.
002900*    08/22/96  RTP  0117  LEGACY FLAT-EXPENSE MODE SUPPORT.
002910*                         OLDER SCENARIOS BUILT BEFORE THE
002920*                         CATEGORY TABLE EXISTED STILL CARRY A
002930*                         SINGLE FLAT EXPENSE FIGURE - THIS KEPT
002940*                         THEM RUNNABLE WITHOUT RE-KEYING.
003000*    03/03/97  DJH  0129  VALIDATION OF BUCKET WEIGHT TOTAL.
003010*                         A SCENARIO WITH WEIGHTS THAT DON'T SUM
003020*                         TO 1.0 SILENTLY MISALLOCATES SAVINGS -
003030*                         THIS STOPS THE RUN COLD INSTEAD.
003100*    10/14/98  RTP  0142  YEAR 2000 DATE WINDOW - 4 DIGIT YEARS
003200*                         THROUGHOUT PERIOD LABEL AND CONTROL
003300*                         BREAK LOGIC, NO 2-DIGIT YEAR FIELDS
003400*                         REMAIN IN THIS PROGRAM.
003500*    06/18/99  DJH  0150  Y2K SIGN-OFF - CENTURY ARITHMETIC RE-
003600*                         VERIFIED ON BUCKET ROLL-FORWARD.
003700*    04/02/01  RTP  0163  CORRECTED SAVINGS FLOOR AT ZERO.
003710*                         WS-SAVINGS WAS GOING NEGATIVE WHEN
003720*                         EXPENSES PLUS A ONE-TIME COST EXCEEDED
003730*                         NET INCOME FOR THE MONTH - FLOORED AT
003740*                         ZERO SO ALLOCATION NEVER TRIES TO PULL
003750*                         MONEY OUT OF THE BUCKETS.
003760*    09/11/02  RTP  0171  BUCKET WEIGHT TOTAL TEST MOVED TO RUN
003770*                         ONCE AFTER THE FULL TABLE IS SUMMED -
003780*                         SEE THE NOTE AT 1100-VALIDATE-WEIGHTS.
003790*    04/30/03  DJH  0184  CONFIRMED NO OTHER PARAGRAPH READS
003792*                         WS-WEIGHT-TOTAL MID-LOOP AFTER THE
003794*                         09/11/02 CHANGE - NO FURTHER CODE
003796*                         CHANGE, REVIEW NOTE ONLY.
003800*    ----------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004210*    C01 IS CARRIED FOR CONSISTENCY WITH THE REST OF THE SUITE
004220*    EVEN THOUGH THIS PROGRAM PRODUCES NO PRINTED OUTPUT OF ITS
004230*    OWN - ALL OF ITS RESULTS GO TO PROJOUT OR THE CONSOLE.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    ASSUMPT IS THE ONE-RECORD SCENARIO FILE KEYED BY THE
004610*    PLANNING WORKSHEET; PROJOUT IS THE MONTH-BY-MONTH DETAIL
004620*    FILE THIS STEP BUILDS FOR EVERY LATER STEP TO READ.
004700     SELECT ASSUMPT
004800     ASSIGN TO ASSUMPT
004900     ORGANIZATION IS SEQUENTIAL.
005000*
005100     SELECT PROJOUT
005200     ASSIGN TO PROJOUT
005300     ORGANIZATION IS SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  ASSUMPT
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS ASSUMPT-REC.
006100*    THE SCENARIO RECORD - EXACTLY ONE PER RUN.  INCOME, TAX
006110*    RATE, INFLATION, THE EXPENSE CATEGORY TABLE, THE ONE-TIME
006120*    COST TABLE AND THE BUCKET TABLE ALL LIVE IN THIS ONE RECORD.
006200 01  ASSUMPT-REC.
006210*        FIRST GROUP OF FIELDS - THE STEADY MONTHLY INCOME AND
006215*        TAX PICTURE USED BY 2100-CALC-INCOME-TAX EVERY MONTH.
006300     05  ASM-MONTHLY-SALARY    PIC S9(9)V99.
006400     05  ASM-ANNUAL-BONUS      PIC S9(9)V99.
006410*            SPREAD EVENLY OVER 12 MONTHS, NOT PAID IN ONE LUMP.
006500     05  ASM-OTHER-INCOME      PIC S9(9)V99.
006600     05  ASM-TAX-RATE          PIC 9V9(4).
006700     05  ASM-INFLATION-RATE    PIC 9V9(4).
006710*            GENERAL-PURPOSE RATE USED BY ANY EXPENSE CATEGORY
006715*            (OR THE LEGACY FLAT FIGURE) THAT DOES NOT CARRY
006716*            ITS OWN OVERRIDE RATE.
006800     05  ASM-MIN-CASH-MONTHS   PIC 9(2).
006900     05  ASM-ENFORCE-BUFFER    PIC X(1).
006940*        WHEN SET, THE CASH BUCKET IS TOPPED UP TO
006945*        ASM-MIN-CASH-MONTHS OF EXPENSES BEFORE ANY OTHER
006946*        BUCKET SEES A PENNY OF THAT MONTH'S SAVINGS.
006950         88  ASM-BUFFER-ENFORCED   VALUE 'Y'.
007000     05  ASM-START-YEAR        PIC 9(4).
007100     05  ASM-START-MONTH       PIC 9(2).
007200     05  ASM-NUM-MONTHS        PIC 9(3).
007300     05  ASM-LEGACY-EXPENSES   PIC S9(9)V99.
007310*        USED ONLY WHEN ASM-NUM-CATS IS ZERO - SEE 2200-CALC-
007320*        EXPENSES AND THE 08/22/96 CHANGE LOG ENTRY.
007400     05  ASM-NUM-CATS          PIC 9(2).
007500     05  ASM-CAT-TABLE OCCURS 20 TIMES.
007600         10  ASM-CAT-ID            PIC X(8).
007700         10  ASM-CAT-AMOUNT        PIC S9(9)V99.
007800         10  ASM-CAT-INFL-RATE     PIC 9V9(4).
007900         10  ASM-CAT-INFL-FLAG     PIC X(1).
007940*            'Y' MEANS THIS CATEGORY INFLATES AT ITS OWN RATE
007945*            RATHER THAN THE SCENARIO'S GENERAL RATE.
007950             88  ASM-CAT-INFL-OVERRIDE VALUE 'Y'.
008000     05  ASM-NUM-ONETIME       PIC 9(2).
008100     05  ASM-ONETIME-TABLE OCCURS 20 TIMES.
008200         10  ASM-OT-NAME           PIC X(20).
008300         10  ASM-OT-AMOUNT         PIC S9(9)V99.
008400         10  ASM-OT-MONTH-IDX      PIC 9(3).
008410*            MONTH NUMBER (1 = FIRST MONTH OF THE RUN) THE
008420*            COST IS CHARGED - NOT A CALENDAR MONTH.
008500     05  ASM-NUM-BUCKETS       PIC 9(2).
008600     05  ASM-BUCKET-TABLE OCCURS 10 TIMES.
008700         10  ASM-BKT-NAME          PIC X(10).
008800         10  ASM-BKT-WEIGHT        PIC 9V9(4).
008810*            ALL ASM-NUM-BUCKETS WEIGHTS TOGETHER MUST SUM TO
008820*            1.0 +/- .001 - ENFORCED BY 1100-VALIDATE-WEIGHTS.
008900         10  ASM-BKT-RETURN        PIC S9V9(4).
009000         10  ASM-BKT-OPEN-BAL      PIC S9(11)V99.
009100         10  ASM-BKT-CASH-FLAG     PIC X(1).
009140*            ONLY ONE BUCKET IN THE TABLE MAY CARRY THIS FLAG -
009145*            IT IS THE TARGET OF THE CASH-BUFFER RULE.
009150             88  ASM-BKT-IS-CASH       VALUE 'Y'.
009200     05  FILLER                PIC X(40).
009300*
009400 FD  PROJOUT
009500     LABEL RECORD IS STANDARD
009600     DATA RECORD IS PROJOUT-REC.
009700*    ONE RECORD WRITTEN PER MONTH OF THE PROJECTION - THIS IS
009710*    THE FILE EVERY LATER STEP IN THE SUITE READS FOR ITS OWN
009720*    SUMMARIES, SO ITS LAYOUT IS NOT CHANGED LIGHTLY.
009730*    ANY ADDITION TO THIS RECORD MUST GO AT THE END, BEFORE THE
009735*    FILLER, AND THE FILLER SHORTENED TO MATCH - A RECORD
009737*    LENGTH CHANGE WITHOUT RECOMPILING EVERY DOWNSTREAM STEP
009739*    THAT READS PROJOUT WILL MISALIGN EVERY FIELD AFTER IT.
009800 01  PROJOUT-REC.
009900     05  PRJ-PERIOD            PIC X(7).
010000     05  PRJ-GROSS-INCOME      PIC S9(11)V99.
010100     05  PRJ-TAXES             PIC S9(11)V99.
010200     05  PRJ-NET-INCOME        PIC S9(11)V99.
010300     05  PRJ-EXPENSES          PIC S9(11)V99.
010400     05  PRJ-ONE-TIME          PIC S9(11)V99.
010500     05  PRJ-SAVINGS           PIC S9(11)V99.
010600     05  PRJ-SAVINGS-RATE      PIC 9V9(4).
010700     05  PRJ-BUCKET-TABLE OCCURS 10 TIMES.
010710*        SAME OCCURRENCE COUNT AND ORDER AS ASM-BUCKET-TABLE -
010720*        SUBSCRIPT WS-BKT-SUB LINES THE TWO TABLES UP ONE FOR
010730*        ONE THROUGHOUT THIS PROGRAM.
010800         10  PRJ-BKT-ALLOC         PIC S9(11)V99.
010900         10  PRJ-BKT-END-BAL       PIC S9(13)V99.
011000     05  FILLER                PIC X(20).
011100*
011200 WORKING-STORAGE SECTION.
011300*    WORKING-STORAGE IS LAID OUT IN THE ORDER THE PARAGRAPHS
011305*    BELOW ACTUALLY USE IT - RUN CONTROL FIRST, THEN SUBSCRIPTS,
011307*    THEN THE PERIOD-LABEL WORK AREA, THEN THE MONTHLY
011308*    CALCULATION AREA, THEN THE YEAR-TOTALS AREA, THEN THE
011309*    BUCKET CARRY-FORWARD TABLE.
011310*    WS-DETAIL-CTR IS A RUN COUNT OF PROJOUT-REC WRITTEN, NOT A
011320*    BUSINESS FIGURE - DISPLAYED AT CLOSING FOR THE OPERATOR.
011350 77  WS-DETAIL-CTR           PIC 9(6)      COMP     VALUE ZERO.
011400 01  WORK-AREA.
011600     05  MORE-RECS           PIC XXX                VALUE 'YES'.
011650         88  NO-MORE-RECS           VALUE 'NO'.
011700     05  WS-MONTH-IDX        PIC 9(3)      COMP     VALUE ZERO.
011710*        ZERO-RELATIVE MONTH NUMBER SINCE THE START OF THE RUN -
011720*        DRIVES THE MAIN PERFORM UNTIL AND THE ONE-TIME COST
011730*        AND INFLATION-COMPOUNDING CALCULATIONS.
011800     05  WS-OT-SUB           PIC 99        COMP     VALUE ZERO.
012100     05  WS-CASH-SUB         PIC 99        COMP     VALUE ZERO.
012110*        SUBSCRIPT OF THE CASH-FLAGGED BUCKET, SET ONCE BY
012120*        1110-SUM-ONE-WEIGHT AND LEFT ZERO IF NO BUCKET IS
012130*        FLAGGED - TESTED IN 2500-ALLOC-BUCKETS.
012200     05  WS-CUR-YEAR         PIC 9(4)      COMP     VALUE ZERO.
012300     05  WS-CUR-MONTH        PIC 99        COMP     VALUE ZERO.
012400     05  WS-YEAR-HOLD        PIC 9(4)      COMP     VALUE ZERO.
012410*        PRIOR MONTH'S CALENDAR YEAR - COMPARED AGAINST
012420*        WS-CUR-YEAR IN 2000-MAINLINE TO DRIVE THE YEAR BREAK.
012500     05  WS-MONTHS-IN-YEAR   PIC 99        COMP     VALUE ZERO.
012600*
012610 01  WS-SUB-PAIR.
012620     05  WS-BKT-SUB          PIC 99        COMP     VALUE ZERO.
012630     05  WS-CAT-SUB          PIC 99        COMP     VALUE ZERO.
012640 01  WS-SUB-PAIR-ALT REDEFINES WS-SUB-PAIR
012650                    PIC 9(4)       COMP.
012660*    WS-SUB-PAIR-ALT LETS A DIAGNOSTIC DISPLAY DUMP BOTH
012670*    SUBSCRIPTS AS ONE FOUR-DIGIT FIELD WHEN TRACING A RUN -
012680*    NOT USED IN NORMAL PROCESSING.
012700 01  WS-DATE-REDEF.
012800     05  WS-PERIOD-YEAR      PIC 9(4).
012900     05  WS-PERIOD-MONTH     PIC 99.
013000 01  WS-PERIOD-NUM REDEFINES WS-DATE-REDEF  PIC 9(6).
013100*    WS-DATE-REDEF BUILDS THE PRJ-PERIOD LABEL FIELD BY FIELD;
013110*    WS-PERIOD-NUM GIVES THE SAME SIX DIGITS BACK AS ONE NUMBER
013120*    FOR ANY FUTURE PERIOD COMPARISON.
013200 01  WS-CALC-AREA.
013300     05  WS-GROSS-INCOME     PIC S9(11)V99  VALUE ZERO.
013400     05  WS-TAXES            PIC S9(11)V99  VALUE ZERO.
013500     05  WS-NET-INCOME       PIC S9(11)V99  VALUE ZERO.
013600     05  WS-EXPENSES         PIC S9(11)V99  VALUE ZERO.
013700     05  WS-ONE-TIME         PIC S9(11)V99  VALUE ZERO.
013800     05  WS-SAVINGS          PIC S9(11)V99  VALUE ZERO.
013900     05  WS-SAVINGS-RATE     PIC 9V9(4)     VALUE ZERO.
014000     05  WS-INFL-FACTOR      PIC 9V9(6)     VALUE ZERO.
014100     05  WS-RATE-WORK        PIC 9V9(6)     VALUE ZERO.
014200     05  WS-WEIGHT-TOTAL     PIC 9V9(4)     VALUE ZERO.
014210*        ACCUMULATES ASM-BKT-WEIGHT ACROSS THE WHOLE TABLE IN
014220*        1100-VALIDATE-WEIGHTS - MUST LAND WITHIN .999 TO 1.001.
014300     05  WS-TARGET-CASH      PIC S9(11)V99  VALUE ZERO.
014400     05  WS-TO-CASH          PIC S9(11)V99  VALUE ZERO.
014500     05  WS-REMAINDER        PIC S9(11)V99  VALUE ZERO.
014600     05  WS-MONTHLY-GROWTH   PIC 9V9(6)     VALUE ZERO.
014700*    THIS GROUP HOLDS ONE MONTH'S WORTH OF CALCULATED FIGURES -
014710*    OVERLAID EVERY MONTH BY 2100 THROUGH 2600, THEN MOVED TO
014720*    PROJOUT-REC BY 2700-WRITE-DETAIL BEFORE THE NEXT MONTH'S
014730*    CALCULATIONS OVERWRITE IT.
014800 01  WS-YEAR-TOTALS.
014900     05  YT-GROSS            PIC S9(11)V99  VALUE ZERO.
015000     05  YT-TAXES            PIC S9(11)V99  VALUE ZERO.
015100     05  YT-NET              PIC S9(11)V99  VALUE ZERO.
015200     05  YT-EXPENSES         PIC S9(11)V99  VALUE ZERO.
015300     05  YT-ONE-TIME         PIC S9(11)V99  VALUE ZERO.
015400     05  YT-SAVINGS          PIC S9(11)V99  VALUE ZERO.
015500     05  YT-RATE-SUM         PIC 9(3)V9(4)  VALUE ZERO.
015600     05  YT-MONTH-COUNT      PIC 99    COMP VALUE ZERO.
015700     05  YT-OPEN-WEALTH      PIC S9(13)V99  VALUE ZERO.
015800     05  YT-END-WEALTH       PIC S9(13)V99  VALUE ZERO.
015900     05  YT-CONTRIB          PIC S9(13)V99  VALUE ZERO.
016000*    YEAR-TO-DATE ACCUMULATORS FOR THE CONSOLE CONTROL-BREAK
016010*    DISPLAY AT 9300-YEAR-TOTALS - RESET TO ZERO AT EVERY BREAK
016020*    AND AGAIN AT CLOSING.  NOTHING HERE IS WRITTEN TO PROJOUT.
016100 01  WS-BUCKET-WORK-AREA.
016200     05  WS-BKT-PREV-BAL     OCCURS 10 TIMES PIC S9(13)V99.
016300*    CARRIES EACH BUCKET'S BALANCE FORWARD FROM ONE MONTH TO
016310*    THE NEXT - PRIMED FROM ASM-BKT-OPEN-BAL BY 1200-INIT-
016320*    BUCKETS AND UPDATED BY 2600-ROLL-BUCKETS EVERY MONTH.
016400 01  WS-BUCKET-ALT-VIEW REDEFINES WS-BUCKET-WORK-AREA.
016500     05  WS-BKT-PREV-PAIR    OCCURS 5 TIMES.
016600         10  WS-BKT-PAIR-LO      PIC S9(13)V99.
016700         10  WS-BKT-PAIR-HI      PIC S9(13)V99.
016750*    PAIRS TWO ADJACENT BUCKET BALANCES TOGETHER - USED ONLY
016760*    WHEN A PLANNER ASKS FOR A SIDE-BY-SIDE DIAGNOSTIC DUMP OF
016770*    THE FIRST TWO BUCKETS AGAINST EACH OTHER.
016800*
018400 PROCEDURE DIVISION.
018500*    PARAGRAPH NUMBERING FOLLOWS THE USUAL SHOP CONVENTION -
018510*    0000 IS THE DRIVER, 1000 SERIES IS ONE-TIME SETUP, 2000
018520*    SERIES RUNS ONCE PER MONTH, 9000 SERIES IS CONTROL-BREAK
018530*    AND END-OF-RUN HOUSEKEEPING SHARED ACROSS THOSE TWO.
018600 0000-LDGANL01.
018700*    DRIVER PARAGRAPH.  INITIALIZE, PROJECT ONE MONTH AT A TIME
018710*    UNTIL THE SCENARIO'S MONTH COUNT IS EXHAUSTED, CLOSE OUT.
018800     PERFORM 1000-INIT.
018900     PERFORM 2000-MAINLINE
019000         UNTIL WS-MONTH-IDX > ASM-NUM-MONTHS.
019100     PERFORM 3000-CLOSING.
019200     STOP RUN.
019300*
019400 1000-INIT.
019500*    OPEN BOTH FILES, READ THE ONE SCENARIO RECORD, VALIDATE
019510*    THE BUCKET WEIGHTS, PRIME THE BUCKET BALANCES AND SET THE
019520*    STARTING CALENDAR PERIOD AND YEAR-TO-DATE ACCUMULATORS.
019530*    THERE IS NO LOOP HERE TO READ A SECOND ASSUMPT-REC - THE
019540*    SCENARIO FILE IS EXPECTED TO CONTAIN EXACTLY ONE RECORD,
019550*    AND A SHORT OR EMPTY FILE WILL CAUSE THE BUCKET VALIDATION
019560*    BELOW TO FAIL AGAINST AN UNINITIALIZED WEIGHT TABLE.
020000     OPEN INPUT ASSUMPT.
020100     OPEN OUTPUT PROJOUT.
020200*
020300     READ ASSUMPT
020400         AT END MOVE 'NO' TO MORE-RECS.
020500*
020600     PERFORM 1100-VALIDATE-WEIGHTS.
020700     PERFORM 1200-INIT-BUCKETS.
020800*
020900     MOVE 0 TO WS-MONTH-IDX.
021000     MOVE ASM-START-YEAR TO WS-CUR-YEAR WS-YEAR-HOLD.
021100     MOVE ASM-START-MONTH TO WS-CUR-MONTH.
021200     MOVE ZERO TO YT-GROSS YT-TAXES YT-NET YT-EXPENSES YT-ONE-TIME
021300         YT-SAVINGS YT-RATE-SUM.
021400     MOVE ZERO TO YT-MONTH-COUNT.
021500*
021600 1100-VALIDATE-WEIGHTS.
021700*    SUM ALL OF THE SCENARIO'S BUCKET WEIGHTS AND STOP THE RUN
021710*    COLD IF THEY DO NOT ADD TO 1.0 - SEE THE 03/03/97 CHANGE
021720*    LOG ENTRY FOR WHY THIS CHECK EXISTS AT ALL.
021750*    09/11/02 RTP 0171 - BUCKET TOTAL IS NOW TESTED ONLY AFTER
021760*    THE FULL TABLE HAS BEEN SUMMED.  THE TOLERANCE CHECK USED
021770*    TO SIT INSIDE 1110-SUM-ONE-WEIGHT AND WAS FAILING AGAINST
021780*    THE RUNNING PARTIAL AFTER BUCKET 1 ON ANY SCENARIO WITH
021790*    MORE THAN ONE BUCKET - MOVED HERE PER ACCOUNTING'S BUG
021795*    REPORT ON THE THREE-BUCKET .33/.33/.34 TEST DECK.
021800     MOVE ZERO TO WS-WEIGHT-TOTAL.
021850     PERFORM 1110-SUM-ONE-WEIGHT
021860         VARYING WS-BKT-SUB FROM 1 BY 1
021870         UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS.
021880*
021890     IF WS-WEIGHT-TOTAL < .999 OR WS-WEIGHT-TOTAL > 1.001
021900         DISPLAY 'LDGANL01 - BUCKET WEIGHTS DO NOT SUM TO 1.0'
021910         MOVE 'NO' TO MORE-RECS
021920         PERFORM 3000-CLOSING
021930         STOP RUN
021940     END-IF.
022600*
022610 1110-SUM-ONE-WEIGHT.
022620*    ADD ONE BUCKET'S WEIGHT INTO THE RUNNING TOTAL AND NOTE
022625*    ITS SUBSCRIPT IF IT IS THE CASH-FLAGGED BUCKET.  DOES NOT
022627*    TEST THE TOTAL ITSELF - THAT HAPPENS ONLY IN THE CALLING
022628*    PARAGRAPH AFTER THIS HAS RUN FOR EVERY BUCKET.
022630     ADD ASM-BKT-WEIGHT(WS-BKT-SUB) TO WS-WEIGHT-TOTAL.
022640     IF ASM-BKT-IS-CASH(WS-BKT-SUB)
022650         MOVE WS-BKT-SUB TO WS-CASH-SUB
022660     END-IF.
022670*
023300*
023400 1200-INIT-BUCKETS.
023500*    PRIME EACH BUCKET'S CARRY-FORWARD BALANCE FROM THE
023510*    SCENARIO'S OPENING BALANCE BEFORE MONTH 1 IS PROJECTED.
023550     PERFORM 1210-INIT-ONE-BUCKET
023560         VARYING WS-BKT-SUB FROM 1 BY 1
023570         UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS.
024100*
024110 1210-INIT-ONE-BUCKET.
024120*    ONE BUCKET'S OPENING BALANCE COPIED INTO THE CARRY-FORWARD
024125*    TABLE - NOTHING ELSE IS INITIALIZED HERE.
024130     MOVE ASM-BKT-OPEN-BAL(WS-BKT-SUB)
024140         TO WS-BKT-PREV-BAL(WS-BKT-SUB).
024150*
024200 2000-MAINLINE.
024300*    ONE CALL PROJECTS ONE MONTH.  A YEAR BREAK IS TESTED AND
024310*    FIRED BEFORE THE NEW MONTH'S FIGURES ARE CALCULATED, SO
024320*    THE CONSOLE TOTALS ALWAYS REFLECT A COMPLETE CALENDAR YEAR.
024330*    THE NINE PARAGRAPHS BELOW RUN IN A FIXED ORDER EVERY MONTH
024340*    AND EACH DEPENDS ON THE ONE BEFORE IT - INCOME BEFORE
024350*    EXPENSES, EXPENSES BEFORE SAVINGS, SAVINGS BEFORE
024360*    ALLOCATION, ALLOCATION BEFORE THE BUCKET ROLL-FORWARD, AND
024370*    THE ROLL-FORWARD BEFORE THE DETAIL RECORD IS WRITTEN.
024400     IF WS-CUR-YEAR NOT EQUAL WS-YEAR-HOLD
024500         PERFORM 9200-YEAR-BREAK
024600     END-IF.
024700*
024800     PERFORM 2100-CALC-INCOME-TAX.
024900     PERFORM 2200-CALC-EXPENSES.
025000     PERFORM 2300-CALC-ONE-TIME.
025100     PERFORM 2400-CALC-SAVINGS.
025200     PERFORM 2500-ALLOC-BUCKETS.
025300     PERFORM 2600-ROLL-BUCKETS.
025400     PERFORM 2700-WRITE-DETAIL.
025500     PERFORM 2800-ACCUM-YEAR-TOTALS.
025600     PERFORM 2900-ADVANCE-PERIOD.
025700*
025800     ADD 1 TO WS-MONTH-IDX.
025900*
026000 2100-CALC-INCOME-TAX.
026100*    GROSS INCOME IS SALARY PLUS ONE-TWELFTH OF THE ANNUAL BONUS
026110*    PLUS ANY OTHER INCOME, EVERY MONTH OF THE RUN - THE BONUS
026120*    IS SPREAD EVENLY RATHER THAN LUMPED IN ONE MONTH.  TAX IS A
026130*    FLAT PERCENTAGE OF GROSS; NET IS GROSS LESS TAX.
026200     COMPUTE WS-GROSS-INCOME ROUNDED =
026300         ASM-MONTHLY-SALARY + ASM-ANNUAL-BONUS / 12
026400             + ASM-OTHER-INCOME.
026500     COMPUTE WS-TAXES ROUNDED = WS-GROSS-INCOME * ASM-TAX-RATE.
026600     COMPUTE WS-NET-INCOME = WS-GROSS-INCOME - WS-TAXES.
026700*
026800 2200-CALC-EXPENSES.
026900*    TWO MODES.  A SCENARIO WITH NO CATEGORY TABLE FALLS BACK TO
026910*    THE OLD FLAT LEGACY EXPENSE FIGURE, INFLATED AT THE GENERAL
026920*    RATE; A SCENARIO WITH CATEGORIES RUNS EACH ONE THROUGH
026930*    2210-CALC-ONE-CATEGORY AND SUMS THEM.
026940*    A SCENARIO IS NEVER EXPECTED TO CARRY BOTH A POPULATED
026950*    CATEGORY TABLE AND A NONZERO LEGACY FIGURE AT ONCE - IF ONE
026960*    DOES, THE LEGACY FIGURE IS SIMPLY IGNORED BECAUSE ASM-NUM-
026970*    CATS NOT ZERO ROUTES TO THE CATEGORY PATH BELOW.
027000     MOVE ZERO TO WS-EXPENSES.
027100*
027200     IF ASM-NUM-CATS = ZERO
027300         IF ASM-LEGACY-EXPENSES NOT EQUAL ZERO
027400             COMPUTE WS-RATE-WORK =
027500                 (1 + ASM-INFLATION-RATE) ** (WS-MONTH-IDX / 12)
027600             COMPUTE WS-EXPENSES ROUNDED =
027700                 ASM-LEGACY-EXPENSES * WS-RATE-WORK
027800         END-IF
027900     ELSE
028000         PERFORM 2210-CALC-ONE-CATEGORY
028100             VARYING WS-CAT-SUB FROM 1 BY 1
028200             UNTIL WS-CAT-SUB > ASM-NUM-CATS
028400     END-IF.
028500*
028600 2210-CALC-ONE-CATEGORY.
028700*    ONE EXPENSE CATEGORY, COMPOUNDED FROM MONTH ZERO AT EITHER
028710*    ITS OWN OVERRIDE RATE OR THE SCENARIO'S GENERAL INFLATION
028720*    RATE, AND ADDED INTO THE RUNNING MONTHLY EXPENSE TOTAL.
028730*    CALLED ONCE PER CATEGORY, EVERY MONTH - THE COMPOUNDING IS
028740*    RECALCULATED FROM SCRATCH EACH TIME RATHER THAN CARRIED
028750*    FORWARD, SO THERE IS NO ROUNDING DRIFT ACROSS MONTHS.
028800     IF ASM-CAT-INFL-FLAG(WS-CAT-SUB) = 'Y'
028900         COMPUTE WS-RATE-WORK =
029000             (1 + ASM-CAT-INFL-RATE(WS-CAT-SUB))
029100                 ** (WS-MONTH-IDX / 12)
029200     ELSE
029300         COMPUTE WS-RATE-WORK =
029400             (1 + ASM-INFLATION-RATE) ** (WS-MONTH-IDX / 12)
029500     END-IF.
029600*
029700     COMPUTE WS-EXPENSES ROUNDED = WS-EXPENSES +
029800         ASM-CAT-AMOUNT(WS-CAT-SUB) * WS-RATE-WORK.
029900*
030000 2300-CALC-ONE-TIME.
030100*    SUM ANY ONE-TIME COSTS WHOSE ASM-OT-MONTH-IDX MATCHES THE
030110*    CURRENT ZERO-RELATIVE MONTH NUMBER - MOST MONTHS THIS ADDS
030120*    NOTHING AT ALL.
030200     MOVE ZERO TO WS-ONE-TIME.
030250     PERFORM 2310-CALC-ONE-ONETIME
030260         VARYING WS-OT-SUB FROM 1 BY 1
030270         UNTIL WS-OT-SUB > ASM-NUM-ONETIME.
030900*
030910 2310-CALC-ONE-ONETIME.
030920*    ONE ENTRY OF THE ONE-TIME TABLE - ADDED IN ONLY IF ITS
030925*    MONTH INDEX MATCHES THE MONTH BEING PROJECTED RIGHT NOW.
030930     IF ASM-OT-MONTH-IDX(WS-OT-SUB) = WS-MONTH-IDX
030940         ADD ASM-OT-AMOUNT(WS-OT-SUB) TO WS-ONE-TIME
030950     END-IF.
030960*
031000 2400-CALC-SAVINGS.
031100*    SAVINGS IS WHAT IS LEFT OF NET INCOME AFTER EXPENSES AND
031110*    ANY ONE-TIME COST - FLOORED AT ZERO PER THE 04/02/01 FIX SO
031120*    A HEAVY EXPENSE MONTH NEVER DRIVES A NEGATIVE ALLOCATION.
031130*    SAVINGS RATE IS ONLY MEANINGFUL AGAINST POSITIVE NET
031140*    INCOME - A ZERO OR NEGATIVE NET INCOME MONTH REPORTS A
031150*    ZERO RATE RATHER THAN DIVIDING BY ZERO OR A NEGATIVE BASE.
031200     COMPUTE WS-SAVINGS = WS-NET-INCOME - WS-EXPENSES - WS-ONE-TIME.
031300     IF WS-SAVINGS < ZERO
031400         MOVE ZERO TO WS-SAVINGS
031500     END-IF.
031600*
031700     IF WS-NET-INCOME > ZERO
031800         COMPUTE WS-SAVINGS-RATE ROUNDED =
031900             WS-SAVINGS / WS-NET-INCOME
032000     ELSE
032100         MOVE ZERO TO WS-SAVINGS-RATE
032200     END-IF.
032300*
032400 2500-ALLOC-BUCKETS.
032500*    IF THE CASH BUFFER RULE APPLIES AND THE CASH BUCKET IS
032510*    UNDER ITS TARGET (EXPENSES TIMES THE MINIMUM CASH MONTHS),
032520*    ENOUGH OF THIS MONTH'S SAVINGS IS DIVERTED TO TOP IT UP
032530*    BEFORE THE REMAINDER IS SPLIT ACROSS ALL BUCKETS BY WEIGHT.
032540*    OTHERWISE EVERY BUCKET SIMPLY GETS ITS WEIGHTED SHARE.
032550*    THREE WAYS OUT OF THIS PARAGRAPH, ALL ENDING IN ONE OF THE
032560*    TWO ALLOCATION PARAGRAPHS BELOW: THE BUFFER RULE IS OFF,
032570*    THE RULE IS ON BUT THE CASH BUCKET IS ALREADY AT OR ABOVE
032580*    TARGET, OR THE RULE IS ON AND THE BUCKET IS SHORT - ONLY
032590*    THE LAST CASE TOUCHES 2520-CASH-ALLOC-ONE.
032600     MOVE ZERO TO WS-REMAINDER WS-TO-CASH WS-TARGET-CASH.
032700*
032800     IF ASM-BUFFER-ENFORCED AND WS-CASH-SUB NOT = ZERO
032900         COMPUTE WS-TARGET-CASH =
033000             WS-EXPENSES * ASM-MIN-CASH-MONTHS
033100         IF WS-BKT-PREV-BAL(WS-CASH-SUB) < WS-TARGET-CASH
033200             COMPUTE WS-TO-CASH = WS-TARGET-CASH
033300                 - WS-BKT-PREV-BAL(WS-CASH-SUB)
033400             IF WS-TO-CASH > WS-SAVINGS
033500                 MOVE WS-SAVINGS TO WS-TO-CASH
033600             END-IF
033700             COMPUTE WS-REMAINDER = WS-SAVINGS - WS-TO-CASH
033800             PERFORM 2520-CASH-ALLOC-ONE
033810                 VARYING WS-BKT-SUB FROM 1 BY 1
033820                 UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS
034900         ELSE
035000             PERFORM 2510-NORMAL-ALLOC
035100         END-IF
035200     ELSE
035300         PERFORM 2510-NORMAL-ALLOC
035400     END-IF.
035500*
035510 2520-CASH-ALLOC-ONE.
035520*    THE CASH BUCKET GETS ITS TOP-UP PLUS ITS WEIGHTED SHARE OF
035525*    WHAT IS LEFT; EVERY OTHER BUCKET GETS ONLY ITS WEIGHTED
035527*    SHARE OF THE REMAINDER AFTER THE TOP-UP WAS SET ASIDE.
035530     IF WS-BKT-SUB = WS-CASH-SUB
035540         COMPUTE PRJ-BKT-ALLOC(WS-BKT-SUB) ROUNDED =
035550             WS-TO-CASH + WS-REMAINDER *
035560                 ASM-BKT-WEIGHT(WS-BKT-SUB)
035570     ELSE
035580         COMPUTE PRJ-BKT-ALLOC(WS-BKT-SUB) ROUNDED =
035590             WS-REMAINDER * ASM-BKT-WEIGHT(WS-BKT-SUB)
035600     END-IF.
035610*
035620 2510-NORMAL-ALLOC.
035700*    NO CASH-BUFFER TOP-UP IN PLAY THIS MONTH - EVERY BUCKET
035710*    SIMPLY GETS ITS WEIGHTED SHARE OF THE FULL SAVINGS FIGURE.
035750     PERFORM 2511-NORMAL-ALLOC-ONE
035760         VARYING WS-BKT-SUB FROM 1 BY 1
035770         UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS.
036300*
036310 2511-NORMAL-ALLOC-ONE.
036320*    ONE BUCKET'S WEIGHTED SHARE OF THE FULL SAVINGS FIGURE.
036330     COMPUTE PRJ-BKT-ALLOC(WS-BKT-SUB) ROUNDED =
036340         WS-SAVINGS * ASM-BKT-WEIGHT(WS-BKT-SUB).
036350*
036400 2600-ROLL-BUCKETS.
036500*    APPLY ONE MONTH OF COMPOUND GROWTH TO EVERY BUCKET'S PRIOR
036510*    BALANCE, ADD THIS MONTH'S ALLOCATION, AND CARRY THE NEW
036520*    BALANCE FORWARD FOR NEXT MONTH.
036550     PERFORM 2610-ROLL-ONE-BUCKET
036560         VARYING WS-BKT-SUB FROM 1 BY 1
036570         UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS.
037600*
037610 2610-ROLL-ONE-BUCKET.
037620*    THE BUCKET'S ANNUAL RETURN IS CONVERTED TO AN EQUIVALENT
037625*    MONTHLY GROWTH FACTOR BY THE TWELFTH ROOT, THEN APPLIED TO
037627*    THE PRIOR BALANCE BEFORE THIS MONTH'S ALLOCATION IS ADDED -
037628*    THE NEW MONEY DOES NOT ITSELF EARN A RETURN UNTIL NEXT
037629*    MONTH'S ROLL-FORWARD.
037631*    A BUCKET WITH ZERO RETURN (A PLAIN CHECKING BUCKET, SAY)
037632*    SIMPLY CARRIES ITS BALANCE FORWARD UNCHANGED PLUS THE NEW
037633*    ALLOCATION - THE FORMULA BELOW STILL WORKS CORRECTLY
037634*    BECAUSE (1 + 0) ** ANYTHING IS 1.
037635     COMPUTE WS-MONTHLY-GROWTH =
037640         (1 + ASM-BKT-RETURN(WS-BKT-SUB)) ** ( 1 / 12 ).
037650     COMPUTE PRJ-BKT-END-BAL(WS-BKT-SUB) ROUNDED =
037660         WS-BKT-PREV-BAL(WS-BKT-SUB) * WS-MONTHLY-GROWTH
037670             + PRJ-BKT-ALLOC(WS-BKT-SUB).
037680     MOVE PRJ-BKT-END-BAL(WS-BKT-SUB)
037690         TO WS-BKT-PREV-BAL(WS-BKT-SUB).
037695*
037700 2700-WRITE-DETAIL.
037800*    BUILD THE YYYY-MM PERIOD LABEL AND MOVE THIS MONTH'S
037810*    CALCULATED FIGURES TO PROJOUT-REC, THEN WRITE IT.
037900     MOVE WS-CUR-YEAR  TO WS-PERIOD-YEAR.
038000     MOVE WS-CUR-MONTH TO WS-PERIOD-MONTH.
038100     STRING WS-PERIOD-YEAR '-' WS-PERIOD-MONTH DELIMITED BY SIZE
038200         INTO PRJ-PERIOD.
038300*
038400     MOVE WS-GROSS-INCOME TO PRJ-GROSS-INCOME.
038500     MOVE WS-TAXES        TO PRJ-TAXES.
038600     MOVE WS-NET-INCOME   TO PRJ-NET-INCOME.
038700     MOVE WS-EXPENSES     TO PRJ-EXPENSES.
038800     MOVE WS-ONE-TIME     TO PRJ-ONE-TIME.
038900     MOVE WS-SAVINGS      TO PRJ-SAVINGS.
039000     MOVE WS-SAVINGS-RATE TO PRJ-SAVINGS-RATE.
039100*    PRJ-BUCKET-TABLE WAS ALREADY FILLED DIRECTLY BY 2500 AND
039110*    2600 ABOVE - NO SEPARATE MOVE IS NEEDED FOR IT HERE.
039200     WRITE PROJOUT-REC.
039250     ADD 1 TO WS-DETAIL-CTR.
039300*
039400 2800-ACCUM-YEAR-TOTALS.
039500*    ON THE FIRST MONTH OF A NEW CALENDAR YEAR, CAPTURE THE
039510*    WEALTH POSITION AS IT STOOD BEFORE THIS MONTH'S ALLOCATION
039520*    WAS ADDED - THAT IS THE YEAR'S OPENING WEALTH FOR THE
039530*    CONSOLE DISPLAY.  THEN ROLL THIS MONTH'S FIGURES INTO THE
039540*    YEAR-TO-DATE ACCUMULATORS.
039550*    YT-OPEN-WEALTH USES BUCKET 1 ONLY AS A REPRESENTATIVE
039560*    BALANCE SNAPSHOT TIMING MARKER, NOT AS THE WHOLE PORTFOLIO -
039570*    THE ACTUAL PORTFOLIO TOTAL IS BUILT ACROSS ALL BUCKETS BY
039580*    2810-ACCUM-ONE-BUCKET BELOW.
039600     IF YT-MONTH-COUNT = ZERO
039700         COMPUTE YT-OPEN-WEALTH =
039800             WS-BKT-PREV-BAL(1) - PRJ-BKT-ALLOC(1)
039900         IF YT-OPEN-WEALTH < ZERO
040000             MOVE ZERO TO YT-OPEN-WEALTH
040100         END-IF
040200     END-IF.
040300*
040400     ADD WS-GROSS-INCOME  TO YT-GROSS.
040500     ADD WS-TAXES         TO YT-TAXES.
040600     ADD WS-NET-INCOME    TO YT-NET.
040700     ADD WS-EXPENSES      TO YT-EXPENSES.
040800     ADD WS-ONE-TIME      TO YT-ONE-TIME.
040900     ADD WS-SAVINGS       TO YT-SAVINGS.
041000     ADD WS-SAVINGS-RATE  TO YT-RATE-SUM.
041100     ADD 1                TO YT-MONTH-COUNT.
041200*
041300     MOVE ZERO TO YT-END-WEALTH.
041400     MOVE ZERO TO YT-CONTRIB.
041450     PERFORM 2810-ACCUM-ONE-BUCKET
041460         VARYING WS-BKT-SUB FROM 1 BY 1
041470         UNTIL WS-BKT-SUB > ASM-NUM-BUCKETS.
042000*
042010 2810-ACCUM-ONE-BUCKET.
042020*    ADD ONE BUCKET'S NEW BALANCE AND ALLOCATION INTO THE
042025*    YEAR-TO-DATE WEALTH AND CONTRIBUTION TOTALS.
042030     ADD WS-BKT-PREV-BAL(WS-BKT-SUB) TO YT-END-WEALTH.
042040     ADD PRJ-BKT-ALLOC(WS-BKT-SUB)   TO YT-CONTRIB.
042050*
042100 2900-ADVANCE-PERIOD.
042200*    STEP THE CALENDAR FORWARD ONE MONTH, ROLLING THE YEAR
042210*    OVER WHEN MONTH 12 IS PASSED.
042300     ADD 1 TO WS-CUR-MONTH.
042400     IF WS-CUR-MONTH > 12
042500         MOVE 1 TO WS-CUR-MONTH
042600         ADD 1 TO WS-CUR-YEAR
042700     END-IF.
042800*
042900 9200-YEAR-BREAK.
043000*    CALLED FROM 2000-MAINLINE THE MOMENT A NEW CALENDAR YEAR IS
043010*    DETECTED, BEFORE THAT MONTH'S OWN FIGURES ARE CALCULATED -
043020*    SO THE ACCUMULATORS BEING FLUSHED HERE ALWAYS COVER A
043030*    COMPLETE, NOT PARTIAL, SET OF MONTHS.
044000*    YEARLY CONTROL BREAK - SUMS AND AVERAGES THE MONTHS JUST
044100*    COMPLETED FOR WS-YEAR-HOLD, THEN RESETS FOR THE NEW YEAR.
044200*
044300     PERFORM 9300-YEAR-TOTALS.
044400     MOVE WS-CUR-YEAR TO WS-YEAR-HOLD.
044500     MOVE ZERO TO YT-GROSS YT-TAXES YT-NET YT-EXPENSES YT-ONE-TIME
044600         YT-SAVINGS YT-RATE-SUM.
044700     MOVE ZERO TO YT-MONTH-COUNT.
044800*
044900 9300-YEAR-TOTALS.
045000*    AVERAGE THE SAVINGS RATE OVER THE MONTHS JUST COMPLETED
045010*    AND DISPLAY THE YEAR'S TOTALS TO THE CONSOLE - THIS IS THE
045020*    ONLY PLACE IN THE PROGRAM A YEAR'S FIGURES ARE SHOWN;
045030*    THE DETAIL ITSELF ONLY EVER GOES TO PROJOUT.
045040*    CALLED BOTH FROM 9200-YEAR-BREAK DURING THE RUN AND FROM
045050*    3000-CLOSING FOR THE LAST, POSSIBLY PARTIAL, YEAR - THE
045060*    ZERO-MONTH GUARD ABOVE KEEPS A RUN THAT ENDS EXACTLY ON A
045070*    YEAR BOUNDARY FROM DIVIDING BY ZERO ON THE SECOND CALL.
045100     IF YT-MONTH-COUNT NOT = ZERO
045200         COMPUTE YT-RATE-SUM ROUNDED = YT-RATE-SUM / YT-MONTH-COUNT
045300     END-IF.
045400*
045500     DISPLAY 'LDGANL01 YEAR ' WS-YEAR-HOLD
045600         ' GROSS='  YT-GROSS
045700         ' TAX='    YT-TAXES
045800         ' EXP='    YT-EXPENSES
045900         ' SAV='    YT-SAVINGS
046000         ' AVGRATE=' YT-RATE-SUM
046100         ' WEALTH=' YT-END-WEALTH.
046200*
046300 3000-CLOSING.
046400*    FLUSH THE LAST PARTIAL YEAR'S TOTALS (THE ONE THAT NEVER
046410*    GOT A FOLLOWING YEAR-BREAK BECAUSE THE RUN ENDED), DISPLAY
046420*    THE DETAIL RECORD COUNT, AND CLOSE BOTH FILES.
046500     IF YT-MONTH-COUNT NOT = ZERO
046600         PERFORM 9300-YEAR-TOTALS
046700     END-IF.
046800*
046850     DISPLAY 'LDGANL01 - PROJECTION RECORDS WRITTEN - '
046860         WS-DETAIL-CTR.
046900     CLOSE ASSUMPT.
047000     CLOSE PROJOUT.

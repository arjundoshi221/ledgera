000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL03.
000300 AUTHOR.                 M K SANTOS.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           01/28/93.
000600 DATE-COMPILED.          02/04/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL03  -  BANK STATEMENT TRANSACTION IMPORTER.            *
001100*  PERFORMS DATE AND AMOUNT EDITING ON EACH IMPORT RECORD.      *
001200*  REJECTED RECORDS ARE LOGGED TO THE CONSOLE - NO PRINTED      *
001300*  REJECT REPORT IS PRODUCED BY THIS STEP.                      *
001400****************************************************************
001410*
001412*    THIS IS THE ONLY STEP IN THE SUITE THAT READS DATA NOT
001414*    ORIGINALLY PRODUCED BY THE LEDGER - THE INPUT IS A PLAIN
001416*    TEXT EXTRACT FROM WHATEVER FORMAT THE CLIENT'S BANK HANDS
001418*    OUT, SO THE DATE AND AMOUNT EDITING BELOW HAS TO BE MORE
001419*    FORGIVING THAN ANYTHING ELSE IN THE SUITE.  EVERY IMPORTED
001424*    ROW BECOMES A MATCHED PAIR OF POSTINGS - ONE AGAINST THE
001425*    BANK ACCOUNT, ONE AGAINST A SUSPENSE ACCOUNT - SO LDGANL02
001426*    ALWAYS SEES A BALANCED TRANSACTION WHEN IT RUNS LATER.
001427*
001428*    CHANGE LOG
001430*    ----------
001440*    01/28/93  MKS  0000  ORIGINAL CODING - CSV STYLE IMPORT.
001445*                         SINGLE DATE FORMAT, NO AMOUNT CLEAN-UP.
001450*    06/09/93  MKS  0014  FOUR-FORMAT DATE PARSE ADDED.
001455*                         DIFFERENT BANKS EXTRACT IN DIFFERENT
001456*                         DATE FORMATS - THIS TRIES ALL FOUR IN
001457*                         TURN RATHER THAN FAILING ON THE FIRST.
001460*    11/30/94  DJH  0026  AMOUNT CLEAN-UP ($ AND COMMA STRIP).
001465*                         BANK EXTRACTS STARTED ARRIVING WITH A
001466*                         DOLLAR SIGN AND THOUSANDS COMMAS IN
001467*                         THE AMOUNT COLUMN - THIS STRIPS BOTH
001468*                         BEFORE THE NUMERIC CONVERSION.
001470*    04/18/95  MKS  0038  DOUBLE-ENTRY COUNTER POSTING.
001475*                         ACCOUNTING WANTED EVERY IMPORTED ROW
001476*                         TO BALANCE ON ITS OWN RATHER THAN
001477*                         RELYING ON A LATER MANUAL JOURNAL
001478*                         ENTRY TO OFFSET THE BANK SIDE.
001480*    10/14/98  MKS  0051  YEAR 2000 DATE WINDOW - ALL FOUR
001490*                         ACCEPTED DATE FORMATS CARRY A FULL
001500*                         4-DIGIT YEAR, NO 2-DIGIT YEAR STORED.
001600*    06/18/99  DJH  0059  Y2K SIGN-OFF - LEAP YEAR RULE VERIFIED
001700*                         FOR CENTURY YEARS (2000 IS A LEAP YR).
001800*    09/02/00  MKS  0066  READ/IMPORTED/SKIPPED COUNTS ON ERR RPT.
001900*    03/25/01  MKS  0073  DROPPED THE IMPERR PRINT FILE - REJECT
002000*                         DETAIL NOW LOGGED TO CONSOLE AS IT IS
002100*                         FOUND, NOT BATCHED TO A PAGE REPORT.
002150*    07/09/03  MKS  0088  CONFIRMED THE SUSPENSE-ACCOUNT COUNTER
002160*                         POSTING IS NEVER ITSELF RE-IMPORTED -
002170*                         SUSP0001 IS EXCLUDED FROM EVERY BANK
002180*                         EXTRACT FEED BY THE CLIENT'S BANK.
002200*    ----------
002300*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*    IMPORTS IS LINE SEQUENTIAL BECAUSE IT IS A PLAIN TEXT BANK
003510*    EXTRACT, NOT A NATIVE LEDGERA FILE - TXNOUT IS THIS STEP'S
003520*    OUTPUT, READY TO BE POSTED BY LDGANL02 LIKE ANY OTHER
003530*    POSTING FILE IN THE SUITE.
003600     SELECT IMPORTS
003700     ASSIGN TO IMPORTS
003800     ORGANIZATION IS LINE SEQUENTIAL.
003900*
004000     SELECT TXNOUT
004100     ASSIGN TO TXNOUT
004200     ORGANIZATION IS SEQUENTIAL.
004300*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  IMPORTS
005100     LABEL RECORD IS OMITTED
005200     DATA RECORD IS IMPORT-REC.
005300*    ONE LINE PER BANK TRANSACTION.  EVERY FIELD ARRIVES AS TEXT
005310*    BECAUSE THE SOURCE IS THE BANK'S EXTRACT, NOT LEDGERA - THE
005320*    DATE AND AMOUNT ARE EDITED AND CONVERTED BELOW, NOT TRUSTED
005330*    AS-IS.
005400 01  IMPORT-REC.
005500     05  IMP-DATE            PIC X(10).
005510*        UP TO FOUR ACCEPTED LAYOUTS - SEE 2110-PARSE-DATE.
005600     05  IMP-PAYEE           PIC X(30).
005605*        CARRIED THROUGH TO NEITHER POSTING WRITTEN BY THIS STEP -
005608*        THE PAYEE NAME IS READ BUT NOT RETAINED ANYWHERE DOWN-
005609*        STREAM OF 2300-BUILD-POSTINGS.
005700     05  IMP-AMOUNT          PIC X(15).
005710*        MAY CARRY A LEADING '$', THOUSANDS COMMAS, AND A
005720*        LEADING '-' FOR A DEBIT - SEE 2150-CLEAN-AMOUNT.
005800     05  IMP-MEMO            PIC X(30).
005850*        LIKEWISE CARRIED THROUGH FROM THE BANK EXTRACT BUT NOT
005860*        ONWARD INTO O-POSTING - AVAILABLE HERE IF A LATER
005870*        CATEGORIZATION RULE EVER NEEDS TO MATCH ON MEMO TEXT.
005900*
006000 FD  TXNOUT
006100     LABEL RECORD IS STANDARD
006200     DATA RECORD IS O-POSTING.
006300*    SAME POSTING LAYOUT LDGANL02 READS AS ITS INPUT - THIS
006310*    STEP WRITES TWO OF THESE FOR EVERY ONE IMPORT-REC, ONE
006320*    FOR EACH SIDE OF THE DOUBLE ENTRY.
006400 01  O-POSTING.
006500     05  PST-TXN-ID          PIC X(8).
006600     05  PST-TXN-DATE        PIC 9(8).
006700     05  PST-ACCT-ID         PIC X(8).
006800     05  PST-AMOUNT          PIC S9(11)V99.
006900     05  PST-CURRENCY        PIC X(3).
007000     05  PST-BASE-AMOUNT     PIC S9(11)V99.
007100     05  PST-FX-RATE         PIC 9(3)V9(6).
007200     05  PST-CATEGORY-ID     PIC X(8).
007300     05  PST-CAT-TYPE        PIC X(1).
007400     05  PST-FUND-ID         PIC X(8).
007500     05  PST-STATUS          PIC X(12).
007510*        ALWAYS 'UNRECONCILED' OUT OF THIS STEP - CATEGORIZATION
007520*        AND RECONCILIATION AGAINST THE CLIENT'S OWN RECORDS
007530*        HAPPEN LATER, NOT DURING IMPORT.
007600     05  PST-SOURCE          PIC X(10).
007650     05  FILLER              PIC X(10).
007700*
008600 WORKING-STORAGE SECTION.
008700*
008750 77  WS-REJECT-CTR           PIC 9(6)      COMP     VALUE ZERO.
008760*    REJECT COUNT FOR THE CONSOLE - NOT SHOWN IN 3000-CLOSING'S
008770*    SUMMARY, ONLY IMPLICIT IN WS-SKIPPED-CTR THERE; KEPT AS A
008780*    SEPARATE COUNTER SO A FUTURE DIAGNOSTIC CAN TELL THE
008790*    DIFFERENCE BETWEEN A SKIPPED ROW AND A ROW REJECTED FOR A
008795*    SPECIFIC REASON.
008800 01  WORK-AREA.
009000     05  MORE-RECS           PIC XXX                VALUE 'YES'.
009050         88  NO-MORE-RECS        VALUE 'NO'.
009100     05  ERR-SWITCH          PIC XXX                VALUE SPACES.
009150         88  ERR-FOUND           VALUE 'YES'.
009200     05  WS-READ-CTR         PIC 9(6)      COMP     VALUE ZERO.
009300     05  WS-IMPORTED-CTR     PIC 9(6)      COMP     VALUE ZERO.
009400     05  WS-SKIPPED-CTR      PIC 9(6)      COMP     VALUE ZERO.
009500     05  WS-TXN-SEQ          PIC 9(5)      COMP     VALUE ZERO.
009510*        RUN-UNIQUE SEQUENCE USED TO BUILD PST-TXN-ID - RESETS
009520*        TO ZERO EVERY RUN, SO TXN-IDS ARE ONLY UNIQUE WITHIN
009530*        A SINGLE IMPORT RUN, NOT ACROSS RUNS.
009590*        WS-READ-CTR COUNTS EVERY ROW ACTUALLY READ; WS-
009591*        IMPORTED-CTR AND WS-SKIPPED-CTR SHOULD ALWAYS SUM TO
009592*        THE SAME FIGURE BY THE TIME 3000-CLOSING DISPLAYS THEM.
009600     05  WS-BANK-ACCT-ID     PIC X(8)               VALUE 'BANK0001'.
009700     05  WS-CNTR-ACCT-ID     PIC X(8)               VALUE 'SUSP0001'.
009710*        HARD-CODED BECAUSE THIS STEP HAS ALWAYS SERVED A
009720*        SINGLE-BANK-ACCOUNT CLIENT SET UP - A MULTI-ACCOUNT
009730*        IMPORT WOULD NEED A LOOKUP, NOT A CONSTANT.
009800     05  WS-DATE-OK          PIC X(1)               VALUE 'N'.
009850         88  DATE-IS-OK          VALUE 'Y'.
009870     05  WS-ERR-MSG          PIC X(40)              VALUE SPACES.
009900*
010000 01  WS-COUNTER-PAIR.
010100     05  WS-IMPORTED-HALF    PIC 9(6)      COMP.
010200     05  WS-SKIPPED-HALF     PIC 9(6)      COMP.
010300 01  WS-COUNTER-ALT REDEFINES WS-COUNTER-PAIR.
010400     05  WS-COUNTER-COMBO    PIC 9(12)     COMP.
010500*    NOT REFERENCED DIRECTLY - CARRIED SO THE TWO RUN COUNTS
010510*    CAN BE CHECKPOINTED TOGETHER AS ONE FIELD IF RESTART
010520*    SUPPORT IS EVER ADDED TO THIS STEP.
010600 01  WS-PARSED-DATE-WORK.
010700     05  WS-PARSED-YEAR      PIC 9(4).
010800     05  WS-PARSED-MONTH     PIC 99.
010900     05  WS-PARSED-DAY       PIC 99.
011000 01  WS-PARSED-DATE-NUM REDEFINES WS-PARSED-DATE-WORK  PIC 9(8).
011100*    HOLDS THE DATE ONCE IT HAS SUCCESSFULLY PARSED, IN
011110*    NORMALIZED YYYYMMDD FORM REGARDLESS OF WHICH OF THE FOUR
011120*    INPUT FORMATS IT CAME FROM - MOVED STRAIGHT TO PST-TXN-DATE.
011200 01  WS-YMD-TRY-WORK.
011300     05  WS-TRY-YEAR         PIC 9(4).
011400     05  WS-TRY-MONTH        PIC 99.
011500     05  WS-TRY-DAY          PIC 99.
011600 01  WS-YMD-TRY-NUM REDEFINES WS-YMD-TRY-WORK  PIC 9(8).
011700*    SCRATCH AREA FOR WHICHEVER FORMAT 2110-PARSE-DATE IS
011710*    CURRENTLY TRYING - OVERWRITTEN ON EVERY ATTEMPT, ONLY
011720*    COPIED TO WS-PARSED-DATE-WORK ONCE 2120-VALIDATE-YMD
011730*    CONFIRMS THE CALENDAR IS VALID.
011800 01  WS-LEAP-WORK.
011900     05  WS-REM4             PIC 9(4).
012000     05  WS-REM100           PIC 9(4).
012100     05  WS-REM400           PIC 9(4).
012200     05  WS-LEAP-SW          PIC X(1).
012250         88  YEAR-IS-LEAP        VALUE 'Y'.
012255*    THE THREE REMAINDERS IMPLEMENT THE STANDARD GREGORIAN
012260*    LEAP RULE - DIVISIBLE BY 4, EXCEPT CENTURY YEARS, EXCEPT
012265*    AGAIN YEARS DIVISIBLE BY 400 (SEE 2130-CALC-LEAP-YEAR).
012300*
012400 01  WS-DAYS-TABLE-AREA.
012500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 99 VALUE ZERO.
012510*        LOADED ONCE AT 1000-INIT - FEBRUARY'S ENTRY OF 28 IS
012520*        OVERRIDDEN TO 29 IN 2120-VALIDATE-YMD WHEN THE YEAR
012530*        BEING CHECKED IS A LEAP YEAR, NOT CHANGED IN THE TABLE.
012600*
012700 01  WS-AMOUNT-AREA.
012800     05  WS-AMT-RAW          PIC X(15).
012900     05  WS-AMT-CLEAN        PIC X(15).
013000     05  WS-CLEAN-PTR        PIC 99        COMP     VALUE ZERO.
013100     05  WS-SCAN-PTR         PIC 99        COMP     VALUE ZERO.
013200     05  WS-NEG-SW           PIC X(1)               VALUE 'N'.
013250         88  AMOUNT-IS-NEGATIVE  VALUE 'Y'.
013300     05  WS-WHOLE-PART       PIC 9(9)               VALUE ZERO.
013400     05  WS-FRAC-PART        PIC 99                 VALUE ZERO.
013500     05  WS-AMOUNT-NUM       PIC S9(11)V99          VALUE ZERO.
013510*    WS-AMT-RAW IS THE TEXT AMOUNT WITH $ AND COMMAS STILL IN
013520*    IT; WS-AMT-CLEAN IS THE SAME TEXT WITH THOSE STRIPPED OUT
013530*    ONE CHARACTER AT A TIME BY 2160-SCAN-ONE-CHAR; WS-AMOUNT-
013540*    NUM IS THE FINAL SIGNED NUMERIC RESULT.
013600*
018400 PROCEDURE DIVISION.
018500*    0000 IS THE DRIVER, 1000 IS ONE-TIME SETUP, 2000 IS THE
018510*    PER-ROW EDIT AND POSTING LOGIC, 9000 IS THE SHARED READ,
018520*    3000 IS END-OF-RUN HOUSEKEEPING - SAME NUMBERING SCHEME
018530*    USED ACROSS THE WHOLE SUITE.
018600 0000-LDGANL03.
018700*    DRIVER.  SET UP THE CALENDAR TABLE AND FILES, THEN EDIT
018710*    AND POST ONE IMPORT ROW AT A TIME UNTIL END OF FILE.
018720*    THIS STEP NEVER STOPS THE RUN ON A BAD ROW - A REJECTED
018730*    ROW IS LOGGED AND SKIPPED, AND THE RUN CONTINUES TO THE
018740*    NEXT ONE, SO ONE BAD DATE IN A LARGE EXTRACT DOES NOT COST
018750*    THE WHOLE BATCH.
018800     PERFORM 1000-INIT.
018900     PERFORM 2000-MAINLINE
019000         UNTIL NO-MORE-RECS.
019100     PERFORM 3000-CLOSING.
019200     STOP RUN.
019300*
019400 1000-INIT.
019500*    LOAD THE FIXED DAYS-PER-MONTH TABLE USED BY THE DATE EDIT,
019510*    OPEN THE FILES, AND PRIME THE FIRST READ.  THE TABLE IS
019520*    LOADED HERE RATHER THAN WITH VALUE CLAUSES IN WORKING-
019530*    STORAGE BECAUSE FEBRUARY'S ENTRY HAS TO FLEX BY YEAR.
020100     MOVE 31 TO WS-DAYS-IN-MONTH(1).
020200     MOVE 28 TO WS-DAYS-IN-MONTH(2).
020300     MOVE 31 TO WS-DAYS-IN-MONTH(3).
020400     MOVE 30 TO WS-DAYS-IN-MONTH(4).
020500     MOVE 31 TO WS-DAYS-IN-MONTH(5).
020600     MOVE 30 TO WS-DAYS-IN-MONTH(6).
020700     MOVE 31 TO WS-DAYS-IN-MONTH(7).
020800     MOVE 31 TO WS-DAYS-IN-MONTH(8).
020900     MOVE 30 TO WS-DAYS-IN-MONTH(9).
021000     MOVE 31 TO WS-DAYS-IN-MONTH(10).
021100     MOVE 30 TO WS-DAYS-IN-MONTH(11).
021200     MOVE 31 TO WS-DAYS-IN-MONTH(12).
021300*
021400     OPEN INPUT IMPORTS.
021500     OPEN OUTPUT TXNOUT.
021700*
021800     PERFORM 9000-READ.
022000*
022100 2000-MAINLINE.
022200*    VALIDATE ONE IMPORT ROW.  A ROW THAT FAILS EDIT IS LOGGED
022210*    AND SKIPPED; A ROW THAT PASSES HAS ITS AMOUNT CLEANED AND
022220*    BOTH SIDES OF THE DOUBLE-ENTRY POSTING WRITTEN.
022230*    THE AMOUNT IS DELIBERATELY NOT CLEANED FOR A ROW THAT
022240*    FAILS VALIDATION - THERE IS NO POINT CONVERTING AN AMOUNT
022250*    THAT WILL NEVER BE POSTED.
022300     PERFORM 2100-VALIDATION THRU 2100-EXIT.
022400*
022500     IF ERR-FOUND
022600         PERFORM 2200-ERROR-PRT
022700         ADD 1 TO WS-SKIPPED-CTR
022800     ELSE
022900         PERFORM 2150-CLEAN-AMOUNT
023000         PERFORM 2300-BUILD-POSTINGS
023100         ADD 1 TO WS-IMPORTED-CTR
023200     END-IF.
023300*
023400     PERFORM 9000-READ.
023500*
023600 2100-VALIDATION.
023700*    RIGHT NOW THE ONLY EDIT THAT CAN REJECT A ROW IS A DATE
023710*    THAT FAILS TO PARSE IN ANY OF THE FOUR ACCEPTED FORMATS -
023720*    AN UNPARSEABLE AMOUNT IS NOT REJECTED, IT SIMPLY COMES
023730*    THROUGH AS ZERO (SEE 2150-CLEAN-AMOUNT).
023800     MOVE 'YES' TO ERR-SWITCH.
023900*
024000     PERFORM 2110-PARSE-DATE.
024100*
024200     IF NOT DATE-IS-OK
024300         MOVE 'DATE COULD NOT BE PARSED.' TO WS-ERR-MSG
024400         GO TO 2100-EXIT
024500     END-IF.
024600*
024700     MOVE 'NO' TO ERR-SWITCH.
024800*
024900 2100-EXIT.
024920*    REACHED EITHER BY FALLING OFF THE BOTTOM OF 2100-VALIDATION
024940*    WITH ERR-SWITCH SET TO 'NO', OR BY THE GO TO ABOVE WITH
024960*    ERR-SWITCH STILL 'YES' AND WS-ERR-MSG ALREADY FILLED IN.
025000     EXIT.
025100*
025200 2110-PARSE-DATE.
025300*    TRY EACH OF THE FOUR DATE LAYOUTS THIS STEP KNOWS ABOUT,
025310*    IN ORDER, STOPPING AS SOON AS ONE PARSES AND VALIDATES -
025320*    ISO (YYYY-MM-DD), US SLASH (MM/DD/YYYY), EUROPEAN SLASH
025330*    (DD/MM/YYYY), AND A SLASH VARIANT WITH THE YEAR FIRST.
025340*    NOTE THE SECOND AND THIRD FORMATS BOTH TEST IMP-DATE(3:1)
025350*    = '/' - THEY ARE AMBIGUOUS ON THE WIRE AND CANNOT BE TOLD
025360*    APART BY POSITION ALONE.  THE EUROPEAN LAYOUT IS TRIED FIRST
025370*    BECAUSE IT IS WHAT THE CLIENT'S PRIMARY BANK EXTRACT USES;
025380*    A DATE THAT ONLY VALIDATES UNDER THE US READING
025390*    (MONTH OVER 12) FALLS THROUGH TO THE THIRD ATTEMPT BELOW.
025400     MOVE 'N' TO WS-DATE-OK.
025500*
025600     IF IMP-DATE(5:1) = '-'
025700         MOVE IMP-DATE(1:4) TO WS-TRY-YEAR
025800         MOVE IMP-DATE(6:2) TO WS-TRY-MONTH
025900         MOVE IMP-DATE(9:2) TO WS-TRY-DAY
026000         PERFORM 2120-VALIDATE-YMD
026100     END-IF.
026200*
026300     IF NOT DATE-IS-OK AND IMP-DATE(3:1) = '/'
026400         MOVE IMP-DATE(7:4) TO WS-TRY-YEAR
026500         MOVE IMP-DATE(4:2) TO WS-TRY-MONTH
026600         MOVE IMP-DATE(1:2) TO WS-TRY-DAY
026700         PERFORM 2120-VALIDATE-YMD
026800     END-IF.
026900*
027000     IF NOT DATE-IS-OK AND IMP-DATE(3:1) = '/'
027100         MOVE IMP-DATE(7:4) TO WS-TRY-YEAR
027200         MOVE IMP-DATE(1:2) TO WS-TRY-MONTH
027300         MOVE IMP-DATE(4:2) TO WS-TRY-DAY
027400         PERFORM 2120-VALIDATE-YMD
027500     END-IF.
027600*
027700     IF NOT DATE-IS-OK AND IMP-DATE(5:1) = '/'
027800         MOVE IMP-DATE(1:4) TO WS-TRY-YEAR
027900         MOVE IMP-DATE(6:2) TO WS-TRY-MONTH
028000         MOVE IMP-DATE(9:2) TO WS-TRY-DAY
028100         PERFORM 2120-VALIDATE-YMD
028200     END-IF.
028300*
028400 2120-VALIDATE-YMD.
028500*    CHECK THAT THE THREE PARTS THE CALLER JUST MOVED IN ARE A
028510*    REAL CALENDAR DATE - NUMERIC, MONTH IN RANGE, AND DAY IN
028520*    RANGE FOR THAT MONTH (FEBRUARY FLEXED FOR LEAP YEARS).
028530*    ANY FAILURE GOES TO 2120-EXIT WITH WS-DATE-OK STILL 'N' -
028540*    THE CALLER IN 2110-PARSE-DATE THEN MOVES ON TO TRY THE
028550*    NEXT FORMAT, IF ANY ARE LEFT.
028600     IF WS-TRY-YEAR NOT NUMERIC OR WS-TRY-MONTH NOT NUMERIC
028700         OR WS-TRY-DAY NOT NUMERIC
028800             GO TO 2120-EXIT
028900     END-IF.
029000*
029100     IF WS-TRY-MONTH < 1 OR WS-TRY-MONTH > 12
029200         GO TO 2120-EXIT
029300     END-IF.
029400*
029500     PERFORM 2130-CALC-LEAP-YEAR.
029600*
029700     IF WS-TRY-MONTH = 2 AND YEAR-IS-LEAP
029800         IF WS-TRY-DAY < 1 OR WS-TRY-DAY > 29
029900             GO TO 2120-EXIT
030000         END-IF
030100     ELSE
030200         IF WS-TRY-DAY < 1 OR
030300            WS-TRY-DAY > WS-DAYS-IN-MONTH(WS-TRY-MONTH)
030400             GO TO 2120-EXIT
030500         END-IF
030600     END-IF.
030700*
030800     MOVE WS-TRY-YEAR  TO WS-PARSED-YEAR.
030900     MOVE WS-TRY-MONTH TO WS-PARSED-MONTH.
031000     MOVE WS-TRY-DAY   TO WS-PARSED-DAY.
031100     MOVE 'Y' TO WS-DATE-OK.
031200*
031300 2120-EXIT.
031320*    PLAIN FALL-THROUGH TARGET - THIS PARAGRAPH DOES NOT TOUCH
031340*    WS-DATE-OK ITSELF, IT ONLY RETURNS CONTROL TO WHICHEVER
031360*    GO TO IN 2120-VALIDATE-YMD SENT CONTROL HERE, LEAVING THE
031380*    SWITCH EXACTLY AS IT WAS SET BEFORE THE JUMP.
031400     EXIT.
031500*
031600 2130-CALC-LEAP-YEAR.
031700*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4 IS A LEAP
031710*    YEAR UNLESS IT IS ALSO DIVISIBLE BY 100, IN WHICH CASE IT
031720*    IS NOT A LEAP YEAR UNLESS IT IS ALSO DIVISIBLE BY 400 (SO
031730*    2000 IS A LEAP YEAR, 1900 AND 2100 ARE NOT).  THE DIVIDE-
031740*    MULTIPLY-SUBTRACT PATTERN BELOW IS HOW THIS SHOP COMPUTES
031750*    A REMAINDER WITHOUT THE COBOL 85 FUNCTION MOD.
031800     MOVE 'N' TO WS-LEAP-SW.
031900     COMPUTE WS-REM4   = WS-TRY-YEAR - (WS-TRY-YEAR / 4 * 4).
032000     COMPUTE WS-REM100 = WS-TRY-YEAR - (WS-TRY-YEAR / 100 * 100).
032100     COMPUTE WS-REM400 = WS-TRY-YEAR - (WS-TRY-YEAR / 400 * 400).
032200*
032300     IF WS-REM4 = 0
032400         IF WS-REM100 NOT = 0 OR WS-REM400 = 0
032500             MOVE 'Y' TO WS-LEAP-SW
032600         END-IF
032700     END-IF.
032800*
032900 2150-CLEAN-AMOUNT.
033000*    STRIP DOLLAR SIGNS AND THOUSANDS COMMAS, THEN SCAN THE
033010*    RESULT ONE CHARACTER AT A TIME TO PULL OUT A SIGN AND
033020*    COMPACT THE DIGITS AND DECIMAL POINT TOGETHER, THEN
033030*    CONVERT TO A SIGNED NUMERIC FIELD.
033100     MOVE IMP-AMOUNT TO WS-AMT-RAW.
033200     INSPECT WS-AMT-RAW REPLACING ALL '$' BY SPACE.
033300     INSPECT WS-AMT-RAW REPLACING ALL ',' BY SPACE.
033400*
033500     MOVE SPACES TO WS-AMT-CLEAN.
033600     MOVE 1 TO WS-CLEAN-PTR.
033700     MOVE 'N' TO WS-NEG-SW.
033800*
033900     PERFORM 2160-SCAN-ONE-CHAR
034050         VARYING WS-SCAN-PTR FROM 1 BY 1
034060         UNTIL WS-SCAN-PTR > 15.
035100*
035110 2160-SCAN-ONE-CHAR.
035120*    ONE CHARACTER OF THE CLEANED-UP TEXT AMOUNT.  A '-' SETS
035125*    THE NEGATIVE SWITCH AND IS ITSELF DROPPED; A SPACE IS
035127*    DROPPED; ANYTHING ELSE (A DIGIT OR THE DECIMAL POINT) IS
035128*    COMPACTED LEFT INTO WS-AMT-CLEAN.
035129*    CALLED ONCE PER CHARACTER POSITION OF THE FIFTEEN-BYTE
035130*    RAW AMOUNT FIELD BY THE PERFORM VARYING IN 2150-CLEAN-
035131*    AMOUNT - WS-SCAN-PTR WALKS THE SOURCE, WS-CLEAN-PTR WALKS
035132*    THE DESTINATION, AND THEY FALL OUT OF STEP AS SOON AS THE
035133*    FIRST CHARACTER IS DROPPED.
035140     IF WS-AMT-RAW(WS-SCAN-PTR:1) = '-'
035150         MOVE 'Y' TO WS-NEG-SW
035160     ELSE
035170         IF WS-AMT-RAW(WS-SCAN-PTR:1) NOT = SPACE
035180             MOVE WS-AMT-RAW(WS-SCAN-PTR:1)
035190                 TO WS-AMT-CLEAN(WS-CLEAN-PTR:1)
035200             ADD 1 TO WS-CLEAN-PTR
035210         END-IF
035220     END-IF.
035230*
035240     MOVE ZERO TO WS-AMOUNT-NUM.
035300*
035310*    THE FINAL NUMERIC CONVERSION BELOW RUNS AGAIN AT THE END
035320*    OF EVERY CHARACTER SCANNED, NOT JUST ONCE AFTER THE WHOLE
035330*    FIELD IS CLEAN - THE LAST PASS THROUGH THIS PARAGRAPH IS
035340*    THE ONE WHOSE CONVERSION ACTUALLY STICKS.
035400     IF WS-AMT-CLEAN NOT = SPACES
035500         UNSTRING WS-AMT-CLEAN DELIMITED BY '.'
035600             INTO WS-WHOLE-PART WS-FRAC-PART
035700         IF WS-WHOLE-PART IS NUMERIC AND WS-FRAC-PART IS NUMERIC
035800             COMPUTE WS-AMOUNT-NUM =
035900                 WS-WHOLE-PART + WS-FRAC-PART / 100
036000             IF AMOUNT-IS-NEGATIVE
036100                 COMPUTE WS-AMOUNT-NUM = WS-AMOUNT-NUM * -1
036200             END-IF
036300         END-IF
036400     END-IF.
036500*
036600 2300-BUILD-POSTINGS.
036700*    WRITE THE TWO POSTINGS THAT MAKE UP THIS IMPORT'S DOUBLE
036710*    ENTRY - THE BANK SIDE FIRST, THEN THE SUSPENSE-ACCOUNT
036720*    COUNTER-POSTING FOR THE SAME AMOUNT WITH THE SIGN FLIPPED.
036730*    THE SUSPENSE SIDE IS CATEGORIZED LATER, BY HAND OR BY A
036740*    RULE-BASED STEP NOT IN THIS SUITE - THIS PROGRAM ONLY
036750*    GETS THE MONEY INTO THE LEDGER IN BALANCE, NOT INTO ITS
036760*    FINAL CATEGORY.
036770*    PST-CURRENCY AND PST-FX-RATE ARE HARD-CODED TO THE HOME
036780*    CURRENCY - THIS STEP HAS NEVER HANDLED A FOREIGN-CURRENCY
036790*    BANK EXTRACT.
036800     ADD 1 TO WS-TXN-SEQ.
036900     MOVE WS-PARSED-DATE-NUM TO PST-TXN-DATE.
037000*
037100     STRING 'TX' WS-TXN-SEQ DELIMITED BY SIZE INTO PST-TXN-ID.
037200*
037300     MOVE WS-BANK-ACCT-ID TO PST-ACCT-ID.
037400     MOVE WS-AMOUNT-NUM   TO PST-AMOUNT.
037500     MOVE WS-AMOUNT-NUM   TO PST-BASE-AMOUNT.
037600     MOVE 'SGD'           TO PST-CURRENCY.
037700     MOVE 1.000000        TO PST-FX-RATE.
037800     MOVE SPACES          TO PST-CATEGORY-ID PST-CAT-TYPE
037900                             PST-FUND-ID.
038000     MOVE 'UNRECONCILED'  TO PST-STATUS.
038100     MOVE 'CSV_IMPORT'    TO PST-SOURCE.
038200     WRITE O-POSTING.
038300*
038400     MOVE WS-CNTR-ACCT-ID TO PST-ACCT-ID.
038500     COMPUTE PST-AMOUNT      = WS-AMOUNT-NUM * -1.
038600     COMPUTE PST-BASE-AMOUNT = WS-AMOUNT-NUM * -1.
038700     WRITE O-POSTING.
038800*
038900 2200-ERROR-PRT.
039000*    LOG ONE REJECTED IMPORT ROW TO THE CONSOLE - SEE THE
039010*    03/25/01 CHANGE LOG ENTRY FOR WHY THIS IS A DISPLAY AND
039020*    NOT A LINE ON A PRINTED REPORT.
039100     ADD 1 TO WS-REJECT-CTR.
039200     DISPLAY '*** REJECTED IMPORT - ' IMP-DATE ' - ' WS-ERR-MSG.
039800*
039900 9000-READ.
040000*    NEXT IMPORT ROW, OR SIGNAL END OF FILE.  ONLY COUNTS THE
040010*    READ WHEN A ROW WAS ACTUALLY RETURNED - THE END-OF-FILE
040020*    ATTEMPT ITSELF IS NOT COUNTED AS A ROW READ.
040100     READ IMPORTS
040200         AT END MOVE 'NO' TO MORE-RECS
040300     END-READ.
040400*
040420*    THE COUNT BUMP BELOW HAS TO COME AFTER THE READ, NOT BEFORE
040440*    IT, OR THE FINAL UNSUCCESSFUL READ AT END OF FILE WOULD BE
040460*    COUNTED AS ONE MORE ROW THAN WAS ACTUALLY ON THE IMPORT FILE.
040500     IF NOT NO-MORE-RECS
040600         ADD 1 TO WS-READ-CTR
040700     END-IF.
042400 3000-CLOSING.
042500*    FINAL RUN TOTALS TO THE CONSOLE - READ SHOULD ALWAYS EQUAL
042510*    IMPORTED PLUS SKIPPED; IF IT DOES NOT, SOMETHING IN THE
042520*    MAINLINE ABOVE SKIPPED COUNTING A ROW ONE WAY OR THE OTHER.
042600     DISPLAY 'LDGANL03 - RECORDS READ     - ' WS-READ-CTR.
042700     DISPLAY 'LDGANL03 - RECORDS IMPORTED  - ' WS-IMPORTED-CTR.
042800     DISPLAY 'LDGANL03 - RECORDS SKIPPED   - ' WS-SKIPPED-CTR.
042900*
043100*    NO STOP RUN HERE - CONTROL FALLS BACK OUT TO 0000-LDGANL03,
043200*    WHICH ISSUES THE STOP RUN ITSELF AFTER THIS PARAGRAPH AND
043300*    EVERYTHING ELSE IN THE MAINLINE HAS COMPLETED.
043400     CLOSE IMPORTS.
043500     CLOSE TXNOUT.

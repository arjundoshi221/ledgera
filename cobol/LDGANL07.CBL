000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL07.
000300 AUTHOR.                 M K SANTOS.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           06/02/93.
000600 DATE-COMPILED.          06/08/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL07  -  MONTHLY EXPENSE SPLIT REPORT.                  *
001100*  READS POSTINGS FOR THE REQUESTED YEAR/MONTH, ACCUMULATES    *
001200*  EXPENSE CATEGORY TOTALS, SORTS DESCENDING, PRINTS REPORT.    *
001300****************************************************************
001400*
001410*    THIS IS A STAND-ALONE REPORT STEP - IT DOES NOT DEPEND ON
001420*    LDGANL06'S ALLOCATION OUTPUT AND CAN BE RUN FOR ANY MONTH
001430*    ALREADY POSTED, AS OFTEN AS SOMEONE WANTS TO SEE THE
001440*    BREAKDOWN.  ONLY THE ONE MONTH NAMED ON RPTCTL IS REPORTED,
001450*    EVERY OTHER MONTH ON THE POSTING FILE IS SKIPPED.
001460*
001500*    CHANGE LOG
001600*    ----------
001700*    06/02/93  MKS  0000  ORIGINAL CODING.
001710*                         IN-MEMORY CATEGORY TABLE, NO SORT -
001720*                         CATEGORIES PRINTED IN FIRST-SEEN
001730*                         ORDER.
001800*    08/19/93  AL   0009  ZERO-TOTAL CATEGORIES SUPPRESSED.
001810*                         A CATEGORY CAN LAND ON THE TABLE WITH
001820*                         A NET TOTAL OF EXACTLY ZERO WHEN AN
001830*                         EXPENSE IS FULLY OFFSET BY A REVERSAL
001840*                         IN THE SAME MONTH - ACCOUNTING DID NOT
001850*                         WANT A BLANK LINE FOR THAT CASE.
001900*    01/11/96  MKS  0019  DESCENDING SORT OF CATEGORY TOTALS.
001910*                         A SIMPLE BUBBLE SORT OVER THE TABLE -
001920*                         THE TABLE NEVER HOLDS MORE THAN A FEW
001930*                         DOZEN CATEGORIES IN PRACTICE SO THE
001940*                         O(N SQUARED) COST IS NOT A CONCERN.
002000*    10/14/98  AL   0030  YEAR 2000 - RPTCTL PERIOD KEY CARRIES
002100*                         FULL 4-DIGIT YEAR.
002200*    06/18/99  MKS  0034  Y2K SIGN-OFF.
002300*    09/02/00  AL   0040  GRAND TOTAL LINE REWORDED PER REQUEST
002400*                         FROM ACCOUNTING.
002410*                         NO CHANGE TO THE UNDERLYING FIGURE,
002420*                         ONLY THE CAPTION ON GRANDTOTAL-LINE.
002500*    04/03/02  RTP  0071  REVIEWED 3110-SORT-COMPARE FOR A
002510*                         TIE-TOTAL CASE - TWO CATEGORIES WITH
002520*                         AN IDENTICAL TOTAL STAY IN THEIR
002530*                         RELATIVE FIRST-SEEN ORDER SINCE THE
002540*                         SWAP ONLY FIRES ON A STRICT "LESS
002550*                         THAN" COMPARE.  NO CODE CHANGE.
002600*    ----------
002700*
002800*    NOTE - RPTCTL IS A ONE-RECORD CONTROL FILE NAMING THE
002900*    YEAR/MONTH THIS RUN IS REPORTING ON.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003650*    RPTCTL IS READ ONCE AND CLOSED BEFORE POSTINGS IS EVEN
003660*    OPENED - THE TWO FILES ARE NEVER OPEN AT THE SAME TIME.
003700*
003800     SELECT RPTCTL
003900     ASSIGN TO RPTCTL
004000     ORGANIZATION IS SEQUENTIAL.
004100*
004200     SELECT POSTINGS
004300     ASSIGN TO POSTINGS
004400     ORGANIZATION IS SEQUENTIAL.
004500*
004600     SELECT RPTFILE
004700     ASSIGN TO RPTFILE
004800     ORGANIZATION IS LINE SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  RPTCTL
005400     LABEL RECORD IS STANDARD
005500     DATA RECORD IS RPTCTL-REC.
005550*    ONE RECORD, SUPPLIED BY WHOEVER SUBMITTED THE RUN - NAMES
005560*    THE SINGLE MONTH BEING REPORTED ON.
005600*
005700 01  RPTCTL-REC.
005800     05  CTL-RPT-YEAR         PIC 9(4).
005900     05  CTL-RPT-MONTH        PIC 99.
006000     05  FILLER               PIC X(14).
006100*
006200 FD  POSTINGS
006300     LABEL RECORD IS STANDARD
006400     DATA RECORD IS POSTING-REC.
006450*    THE FULL POSTING STREAM - THIS PROGRAM READS EVERY RECORD
006460*    ON THE FILE TOP TO BOTTOM BUT ONLY ACTS ON THE ONES THAT
006470*    MATCH THE REQUESTED YEAR/MONTH.
006500*
006600 01  POSTING-REC.
006700     05  PST-TXN-ID           PIC X(8).
006800     05  PST-TXN-DATE         PIC 9(8).
006900     05  PST-ACCT-ID          PIC X(8).
007000     05  PST-AMOUNT           PIC S9(11)V99.
007100     05  PST-CURRENCY         PIC X(3).
007150*        NOT USED BY THIS REPORT - TOTALS ARE ALWAYS TAKEN FROM
007160*        PST-BASE-AMOUNT, NEVER FROM THE TRANSACTION CURRENCY
007170*        FIGURE.
007200     05  PST-BASE-AMOUNT      PIC S9(11)V99.
007300     05  PST-FX-RATE          PIC 9(3)V9(6).
007400     05  PST-CATEGORY-ID      PIC X(8).
007500     05  PST-CAT-TYPE         PIC X(1).
007550         88  PST-IS-EXPENSE-LEG  VALUE 'E'.
007560*            THE INCOME LEG OF A POSTING PAIR IS OF NO INTEREST
007570*            TO AN EXPENSE SPLIT AND IS SKIPPED IN 2000-
007580*            MAINLINE - NO 88-LEVEL FOR THE INCOME SIDE IS
007590*            DECLARED HERE SINCE IT IS NEVER TESTED.
007600     05  PST-FUND-ID          PIC X(8).
007700     05  PST-STATUS           PIC X(12).
007800     05  PST-SOURCE           PIC X(10).
007850     05  FILLER               PIC X(10).
007900*
008000 FD  RPTFILE
008100     LABEL RECORD IS OMITTED
008200     RECORD CONTAINS 132 CHARACTERS
008300     LINAGE IS 60 WITH FOOTING AT 55
008400     DATA RECORD IS PRTLINE.
008450*    THE PRINTED REPORT - LINAGE AND THE AT-EOP CLAUSE ON THE
008460*    DETAIL-LINE WRITE TOGETHER DRIVE THE PAGE BREAK AND
008470*    REPEATED HEADING, SAME PRINT-FILE CONVENTION USED
008480*    ELSEWHERE IN THE SUITE.
008500*
008600 01  PRTLINE                  PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 77  WS-CAT-COUNT            PIC 9(4)    COMP        VALUE ZERO.
009010*    NUMBER OF DISTINCT EXPENSE CATEGORIES SEEN SO FAR THIS
009020*    MONTH - ALSO THE UPPER BOUND FOR EVERY TABLE-WALKING LOOP
009030*    IN 3000-CLOSING.
009100 01  WORK-AREA.
009200     05  MORE-RECS           PIC XXX                VALUE 'YES'.
009300         88  NO-MORE-RECS    VALUE 'NO'.
009400     05  C-PCTR              PIC S99     COMP        VALUE ZERO.
009500     05  WS-CAT-IDX          PIC 9(4)    COMP        VALUE ZERO.
009600     05  WS-FOUND-SW         PIC X                   VALUE 'N'.
009700         88  CATEGORY-FOUND  VALUE 'Y'.
009750*            SET BY 2110-FIND-CATEGORY WHEN THE CURRENT
009760*            POSTING'S CATEGORY ALREADY HAS A TABLE SLOT -
009770*            TESTED IN THE PERFORM-UNTIL THAT DRIVES THE TABLE
009780*            SCAN IN 2100-ACCUM-CATEGORY.
009800*
009900 01  WS-RPT-YM-WORK.
010000     05  WS-RPT-YM-YEAR      PIC 9(4)                VALUE ZERO.
010100     05  WS-RPT-YM-MONTH     PIC 99                  VALUE ZERO.
010200 01  WS-RPT-YM REDEFINES WS-RPT-YM-WORK  PIC 9(6).
010250*    SINGLE-FIELD VIEW OF THE REQUESTED PERIOD - COMPARED
010260*    DIRECTLY AGAINST PST-TXN-DATE(1:6) IN 2000-MAINLINE.
010300*
010400 01  WS-CAT-COUNT-PAIR.
010500     05  WS-CAT-COUNT-HALF   PIC 9(4)    COMP.
010600     05  WS-SORT-PASS-HALF   PIC 9(4)    COMP.
010700 01  WS-CAT-COUNT-ALT REDEFINES WS-CAT-COUNT-PAIR
010800                      PIC 9(8)   COMP.
010850*    NOT REFERENCED DIRECTLY - CHECKPOINT-CONVENIENCE PAIR, SAME
010860*    HOUSE CONVENTION AS THE OTHER PAIR/ALT REDEFINES IN THIS
010870*    SUITE.
010900*
011000 01  WS-SORT-WORK.
011010*    HOLDS THE LOOP BOUNDS FOR THE BUBBLE SORT IN 3100-SORT-
011020*    PASS/3110-SORT-COMPARE - SEE THE 01/11/96 CHANGE LOG ENTRY.
011100     05  WS-SORT-LIMIT       PIC 9(4)    COMP        VALUE ZERO.
011200     05  WS-SORT-PTR         PIC 9(4)    COMP        VALUE ZERO.
011300*
011400 01  WS-CAT-TABLE-AREA.
011410*    IN-MEMORY CATEGORY ACCUMULATOR - GROWS AS NEW CATEGORIES
011420*    ARE FIRST SEEN, SORTED IN PLACE AT 3000-CLOSING, NEVER
011430*    RESET DURING THE RUN SINCE ONLY ONE MONTH IS REPORTED PER
011440*    EXECUTION.
011500     05  WS-CAT-ENTRY OCCURS 300 TIMES
011600                      INDEXED BY CAT-IDX.
011610*            300 IS A COMFORTABLE CEILING ABOVE THE NUMBER OF
011620*            DISTINCT CATEGORIES THIS SHOP HAS EVER DEFINED -
011630*            SAME CEILING AS THE RULE TABLE IN LDGANL04.
011700         10  TBL-CAT-ID          PIC X(8).
011800         10  TBL-CAT-COUNT       PIC 9(6)    COMP.
011900         10  TBL-CAT-TOTAL       PIC S9(11)V99.
011910*            POSITIVE DOLLARS OF EXPENSE, NOT A LEDGER DEBIT -
011920*            SEE THE COMMENT UNDER 2100-ACCUM-CATEGORY'S
011930*            COMPUTE STATEMENT FOR WHY THE SIGN IS FLIPPED ON
011940*            THE WAY IN.
012000*
012100 01  WS-SWAP-ENTRY.
012110*    SCRATCH SLOT USED ONLY BY 3110-SORT-COMPARE TO HOLD ONE
012120*    TABLE ENTRY WHILE TWO ADJACENT SLOTS ARE EXCHANGED.
012200     05  SWP-CAT-ID              PIC X(8).
012300     05  SWP-CAT-COUNT           PIC 9(6)    COMP.
012400     05  SWP-CAT-TOTAL           PIC S9(11)V99.
012500*
012600 01  GT-WORK.
012700     05  GT-EXPENSE-TOTAL    PIC S9(13)V99          VALUE ZERO.
012710*        GRAND TOTAL OF EVERY NON-ZERO CATEGORY PRINTED - BUILT
012720*        UP LINE BY LINE IN 3200-PRINT-ONE-CAT, NOT COMPUTED
012730*        SEPARATELY FROM THE TABLE.
012800 01  GT-WORK-ALT REDEFINES GT-WORK.
012900     05  GT-EXPENSE-TOTAL-X  PIC 9(13)V99.
012910*        UNSIGNED VIEW FOR A QUICK SANITY DISPLAY DURING
012920*        TESTING - THE SIGNED FIELD IS WHAT THE PROGRAM ACTUALLY
012930*        USES.
012940*
012950*    THE FOUR PRINT-LINE RECORDS BELOW (TITLE-LINE-1/2, COLUMN-
012960*    HEADING, DETAIL-LINE, GRANDTOTAL-LINE) ARE MOVED INTO
012970*    PRTLINE ONE AT A TIME BY THE WRITE ... FROM CLAUSES IN
012980*    9100-HEADING AND 3200-PRINT-ONE-CAT - THEY ARE NEVER
012990*    WRITTEN DIRECTLY.
013000*
013100 01  TITLE-LINE-1.
013200     05  FILLER              PIC X(10)   VALUE SPACES.
013300     05  FILLER              PIC X(30)
013400         VALUE 'LEDGERA FINANCIAL SYSTEMS'.
013500     05  FILLER              PIC X(72)   VALUE SPACES.
013600     05  FILLER              PIC X(5)    VALUE 'PAGE:'.
013700     05  O-PCTR              PIC Z9.
013800*
013900 01  TITLE-LINE-2.
014000     05  FILLER              PIC X(10)   VALUE SPACES.
014100     05  FILLER              PIC X(21)
014200         VALUE 'EXPENSE SPLIT FOR '.
014300     05  O-RPT-YEAR          PIC 9(4).
014400     05  FILLER              PIC X       VALUE '-'.
014500     05  O-RPT-MONTH         PIC 99.
014600     05  FILLER              PIC X(93)   VALUE SPACES.
014700*
014800 01  COLUMN-HEADING.
014900     05  FILLER              PIC X(10)   VALUE SPACES.
015000     05  FILLER              PIC X(20)   VALUE 'CATEGORY'.
015100     05  FILLER              PIC X(10)   VALUE SPACES.
015200     05  FILLER              PIC X(5)    VALUE 'COUNT'.
015300     05  FILLER              PIC X(10)   VALUE SPACES.
015400     05  FILLER              PIC X(12)   VALUE 'TOTAL AMOUNT'.
015500     05  FILLER              PIC X(65)   VALUE SPACES.
015600*
015700 01  DETAIL-LINE.
015800     05  FILLER              PIC X(10)   VALUE SPACES.
015900     05  O-CAT-NAME          PIC X(20).
016000     05  FILLER              PIC X(10)   VALUE SPACES.
016100     05  O-CAT-COUNT         PIC ZZZZZ9.
016200     05  FILLER              PIC X(9)    VALUE SPACES.
016300     05  O-CAT-TOTAL         PIC ZZ,ZZZ,ZZ9.99-.
016400     05  FILLER              PIC X(54)   VALUE SPACES.
016500*
016600 01  GRANDTOTAL-LINE.
016700     05  FILLER              PIC X(10)   VALUE SPACES.
016800     05  FILLER              PIC X(15)   VALUE 'TOTAL EXPENSES'.
016900     05  FILLER              PIC X(25)   VALUE SPACES.
017000     05  O-GT-TOTAL          PIC ZZ,ZZZ,ZZ9.99-.
017100     05  FILLER              PIC X(68)   VALUE SPACES.
017200*
017300 PROCEDURE DIVISION.
017310*    0000 IS THE DRIVER, 1000 LOADS THE PERIOD AND PRIMES THE
017320*    READ, 2000/2100/2110 ACCUMULATE ONE MONTH OF EXPENSE
017330*    CATEGORIES, 3000 AND ITS 3100/3110/3200 HELPERS SORT AND
017340*    PRINT THE FINISHED TABLE, 9000/9100 ARE THE SHARED READ AND
017350*    PAGE HEADING.
017360*
017370*    THE WHOLE POSTING FILE IS READ ONE PASS, TOP TO BOTTOM -
017380*    THERE IS NO ASSUMPTION THAT POSTINGS FOR THE REQUESTED
017390*    MONTH ARE CONTIGUOUS ON THE FILE, ONLY THAT THE FILE IS IN
017395*    TRANSACTION-DATE ORDER AS LDGANL01 THROUGH LDGANL05 LEFT
017398*    IT.
017400*
017500 0000-LDGANL07.
017510*    DRIVER.
017600*
017700     PERFORM 1000-INIT.
017800     PERFORM 2000-MAINLINE
017900         UNTIL NO-MORE-RECS.
018000     PERFORM 3000-CLOSING.
018100     STOP RUN.
018200*
018300 1000-INIT.
018310*    PULL THE REQUESTED YEAR/MONTH FROM RPTCTL, CLOSE IT, OPEN
018320*    THE POSTING FILE AND THE REPORT, PRINT THE FIRST PAGE
018330*    HEADING, AND PRIME THE FIRST POSTING READ.
018400*
018450*    RPTCTL IS OPENED, READ ONCE, AND CLOSED AGAIN BEFORE
018460*    ANYTHING ELSE HAPPENS - THERE IS NO AT-END CLAUSE ON THIS
018470*    READ SINCE THE FILE IS ALWAYS EXPECTED TO CARRY EXACTLY
018480*    ONE RECORD.
018500     OPEN INPUT RPTCTL.
018600     READ RPTCTL.
018700     MOVE CTL-RPT-YEAR  TO O-RPT-YEAR.
018800     MOVE CTL-RPT-MONTH TO O-RPT-MONTH.
018900     MOVE CTL-RPT-YEAR  TO WS-RPT-YM-YEAR.
019000     MOVE CTL-RPT-MONTH TO WS-RPT-YM-MONTH.
019100     CLOSE RPTCTL.
019200*
019300     OPEN INPUT POSTINGS.
019400     OPEN OUTPUT RPTFILE.
019500*
019600     PERFORM 9100-HEADING.
019700     PERFORM 9000-READ.
019800*
019900 2000-MAINLINE.
019910*    A POSTING IS ACCUMULATED ONLY WHEN ALL THREE CONDITIONS
019920*    HOLD - IT FALLS IN THE REQUESTED MONTH, IT IS THE EXPENSE
019930*    LEG OF ITS PAIR, AND IT IS A GENUINE DEBIT (NEGATIVE BASE
019940*    AMOUNT) RATHER THAN A REVERSAL OF ONE.  EACH CONDITION IS
019945*    TESTED SEPARATELY AND SKIPS STRAIGHT TO 2005-NEXT-READ ON
019950*    FAILURE, RATHER THAN BUILDING ONE COMPOUND IF, SO A FUTURE
019960*    FOURTH CONDITION CAN BE SLOTTED IN WITHOUT DISTURBING THE
019970*    OTHERS.
020000*
020010     IF PST-TXN-DATE (1:6) NOT = WS-RPT-YM
020020         GO TO 2005-NEXT-READ
020030     END-IF.
020040*
020050     IF NOT PST-IS-EXPENSE-LEG
020060         GO TO 2005-NEXT-READ
020070     END-IF.
020080*
020090     IF PST-BASE-AMOUNT NOT < 0
020095         GO TO 2005-NEXT-READ
020098     END-IF.
020100*
020400     PERFORM 2100-ACCUM-CATEGORY.
020600*
020650 2005-NEXT-READ.
020660*    REACHED EITHER BY FALLING THROUGH AFTER ACCUMULATING A
020670*    QUALIFYING POSTING, OR BY ONE OF THE THREE GO TOs ABOVE
020680*    SKIPPING A POSTING THAT DID NOT FALL IN THE REQUESTED MONTH,
020690*    WAS NOT AN EXPENSE LEG, OR WAS A REVERSAL RATHER THAN A
020695*    GENUINE DEBIT.  THE NEXT READ STILL HAPPENS EITHER WAY, SINCE
020698*    THE FILE IS NOT POSITIONED OR KEYED TO THE REQUESTED PERIOD.
020700     PERFORM 9000-READ.
020800*
020900 2100-ACCUM-CATEGORY.
020910*    FIND THIS POSTING'S CATEGORY ON THE TABLE, ADDING A NEW
020920*    SLOT IF IT HAS NOT BEEN SEEN YET THIS MONTH, THEN ROLL THE
020930*    POSTING'S AMOUNT AND A UNIT COUNT INTO THAT SLOT.
021000*
021100     MOVE 'N' TO WS-FOUND-SW.
021200     PERFORM 2110-FIND-CATEGORY
021300         VARYING WS-CAT-IDX FROM 1 BY 1
021400             UNTIL WS-CAT-IDX > WS-CAT-COUNT
021500                 OR CATEGORY-FOUND.
021600*
021700     IF NOT CATEGORY-FOUND
021800         ADD 1 TO WS-CAT-COUNT
021900         SET CAT-IDX TO WS-CAT-COUNT
022000         MOVE PST-CATEGORY-ID TO TBL-CAT-ID (CAT-IDX)
022100         MOVE 0 TO TBL-CAT-COUNT (CAT-IDX)
022200         MOVE 0 TO TBL-CAT-TOTAL (CAT-IDX)
022300     END-IF.
022400*
022500     ADD 1 TO TBL-CAT-COUNT (CAT-IDX).
022600     COMPUTE TBL-CAT-TOTAL (CAT-IDX) =
022700         TBL-CAT-TOTAL (CAT-IDX) + (PST-BASE-AMOUNT * -1).
022710*        STORED AS A POSITIVE FIGURE EVEN THOUGH THE SOURCE
022720*        POSTING IS A NEGATIVE BASE AMOUNT - THE REPORT SHOWS
022730*        EXPENSE TOTALS AS POSITIVE DOLLARS SPENT, NOT AS
022740*        LEDGER DEBITS.
022800*
022900 2110-FIND-CATEGORY.
022910*    TESTS ONE TABLE SLOT AGAINST THE CURRENT POSTING'S CATEGORY
022920*    - A STRAIGHT LINEAR SCAN, SINCE THE TABLE IS SMALL AND THE
022930*    PROGRAM ONLY RUNS ONCE PER MONTH REQUESTED.
023000*
023100     IF TBL-CAT-ID (WS-CAT-IDX) = PST-CATEGORY-ID
023200         SET CAT-IDX TO WS-CAT-IDX
023300         MOVE 'Y' TO WS-FOUND-SW
023400     END-IF.
023500*
023600 3000-CLOSING.
023610*    SORT THE FINISHED CATEGORY TABLE DESCENDING BY TOTAL, PRINT
023700*    ONE LINE PER NON-ZERO CATEGORY, FOLLOW WITH THE GRAND
023710*    TOTAL LINE, AND CLOSE OUT.
023720*
023730*    IF WS-CAT-COUNT IS ZERO - NO QUALIFYING POSTINGS WERE FOUND
023740*    FOR THE REQUESTED MONTH - BOTH PERFORM-VARYING LOOPS BELOW
023750*    SIMPLY DO NOT EXECUTE THEIR BODY EVEN ONCE, AND THE REPORT
023760*    COMES OUT AS A TITLE, A COLUMN HEADING, AND A ZERO GRAND
023770*    TOTAL LINE.  THIS HAS NEVER NEEDED SPECIAL-CASING.
023800*
023900     MOVE WS-CAT-COUNT TO WS-SORT-LIMIT.
024000     PERFORM 3100-SORT-PASS
024100         VARYING WS-SORT-PASS-HALF FROM 1 BY 1
024200             UNTIL WS-SORT-PASS-HALF > WS-CAT-COUNT.
024300*
024400     PERFORM 3200-PRINT-ONE-CAT
024500         VARYING WS-CAT-IDX FROM 1 BY 1
024600             UNTIL WS-CAT-IDX > WS-CAT-COUNT.
024700*
024800     MOVE GT-EXPENSE-TOTAL TO O-GT-TOTAL.
024900     WRITE PRTLINE FROM GRANDTOTAL-LINE
025000         AFTER ADVANCING 2 LINES.
025100*
025200     CLOSE POSTINGS.
025300     CLOSE RPTFILE.
025400*
025500 3100-SORT-PASS.
025510*    ONE FULL BUBBLE-SORT PASS OVER THE TABLE - CALLED ONCE PER
025520*    ENTRY, WHICH IS MORE PASSES THAN STRICTLY NEEDED BUT KEEPS
025530*    THE LOGIC SIMPLE FOR A TABLE THIS SMALL.
025600*
025700     PERFORM 3110-SORT-COMPARE
025800         VARYING WS-SORT-PTR FROM 1 BY 1
025900             UNTIL WS-SORT-PTR > WS-SORT-LIMIT - 1.
026000*
026100 3110-SORT-COMPARE.
026110*    COMPARE TWO ADJACENT SLOTS, SWAPPING THEM IF THE LOWER-
026120*    INDEXED ONE HAS A SMALLER TOTAL - A TIE LEAVES BOTH SLOTS
026130*    ALONE, SO CATEGORIES WITH EQUAL TOTALS KEEP THEIR ORIGINAL
026140*    FIRST-SEEN ORDER.
026200*
026300     SET CAT-IDX TO WS-SORT-PTR.
026400     IF TBL-CAT-TOTAL (CAT-IDX) <
026500             TBL-CAT-TOTAL (CAT-IDX + 1)
026600         MOVE TBL-CAT-ID (CAT-IDX)    TO SWP-CAT-ID
026700         MOVE TBL-CAT-COUNT (CAT-IDX) TO SWP-CAT-COUNT
026800         MOVE TBL-CAT-TOTAL (CAT-IDX) TO SWP-CAT-TOTAL
026900*
027000         MOVE TBL-CAT-ID (CAT-IDX + 1)
027100             TO TBL-CAT-ID (CAT-IDX)
027200         MOVE TBL-CAT-COUNT (CAT-IDX + 1)
027300             TO TBL-CAT-COUNT (CAT-IDX)
027400         MOVE TBL-CAT-TOTAL (CAT-IDX + 1)
027500             TO TBL-CAT-TOTAL (CAT-IDX)
027600*
027700         MOVE SWP-CAT-ID    TO TBL-CAT-ID (CAT-IDX + 1)
027800         MOVE SWP-CAT-COUNT TO TBL-CAT-COUNT (CAT-IDX + 1)
027900         MOVE SWP-CAT-TOTAL TO TBL-CAT-TOTAL (CAT-IDX + 1)
028000     END-IF.
028100*
028200 3200-PRINT-ONE-CAT.
028210*    PRINT ONE DETAIL LINE AND ROLL ITS TOTAL INTO THE GRAND
028220*    TOTAL - SKIPPED ENTIRELY IF THE CATEGORY NETTED TO ZERO
028230*    FOR THE MONTH.  SEE THE 08/19/93 CHANGE LOG ENTRY.
028300*
028400     SET CAT-IDX TO WS-CAT-IDX.
028500     IF TBL-CAT-TOTAL (CAT-IDX) NOT = 0
028600         MOVE TBL-CAT-ID (CAT-IDX)    TO O-CAT-NAME
028700         MOVE TBL-CAT-COUNT (CAT-IDX) TO O-CAT-COUNT
028800         MOVE TBL-CAT-TOTAL (CAT-IDX) TO O-CAT-TOTAL
028900         ADD TBL-CAT-TOTAL (CAT-IDX) TO GT-EXPENSE-TOTAL
029000         WRITE PRTLINE FROM DETAIL-LINE
029100             AFTER ADVANCING 1 LINES
029200                 AT EOP PERFORM 9100-HEADING
029300     END-IF.
029400*
029500 9000-READ.
029510*    NEXT POSTING, OR SIGNAL END OF FILE.
029520*
029530*    THE SAME SHARED-READ PARAGRAPH NAME AND SHAPE USED BY
029540*    EVERY OTHER PROGRAM IN THIS SUITE - ONE READ, ONE AT-END
029550*    TEST, NOTHING ELSE.
029600*
029700     READ POSTINGS
029800         AT END MOVE 'NO' TO MORE-RECS
029900     END-READ.
030000*
030100 9100-HEADING.
030110*    PAGE TOP - TITLE, THE REQUESTED PERIOD, AND THE COLUMN
030120*    HEADING.  CALLED ONCE AT STARTUP AND AGAIN BY THE AT-EOP
030130*    PHRASE ON THE DETAIL-LINE WRITE WHENEVER THE PAGE FILLS.
030200*
030300     ADD 1 TO C-PCTR.
030400     MOVE C-PCTR TO O-PCTR.
030500     WRITE PRTLINE FROM TITLE-LINE-1
030600         AFTER ADVANCING PAGE.
030700     WRITE PRTLINE FROM TITLE-LINE-2
030800         AFTER ADVANCING 1 LINES.
030900     WRITE PRTLINE FROM COLUMN-HEADING
031000         AFTER ADVANCING 2 LINES.
031010*
031020*    NO FOOTER OR PAGE-NUMBER RECAP IS PRINTED ON THE LAST
031030*    PAGE BEYOND WHAT WAS ALREADY WRITTEN - THE GRAND TOTAL
031040*    LINE WRITTEN BY 3000-CLOSING STANDS ON ITS OWN.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LDGANL05.
000300 AUTHOR.                 D J HALVORSEN.
000400 INSTALLATION.           LEDGERA FINANCIAL SYSTEMS - BATCH CTR.
000500 DATE-WRITTEN.           04/05/93.
000600 DATE-COMPILED.          04/09/93.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*  LDGANL05  -  RECURRING TRANSACTION TEMPLATE EXPANSION.       *
001100*  ROLLS EACH ACTIVE TEMPLATE'S NEXT-OCCURRENCE DATE FORWARD    *
001200*  BY ITS FREQUENCY UNTIL IT PASSES THE AS-OF DATE OR THE       *
001300*  TEMPLATE'S OWN END DATE, DEACTIVATING IT WHEN EXHAUSTED.     *
001400****************************************************************
001410*
001420*    THIS STEP DOES NOT ITSELF WRITE A POSTING - IT ONLY ADVANCES
001430*    REC-NEXT-OCCURRENCE ON THE TEMPLATE FILE SO IT SITS AT OR
001440*    BEYOND THE AS-OF DATE.  A SEPARATE STEP NOT IN THIS SUITE
001450*    READS THE ADVANCED TEMPLATES AND GENERATES THE ACTUAL
001460*    LEDGER ENTRIES - THIS PROGRAM'S ONLY OUTPUT IS THE REWRITTEN
001470*    TEMPLATE FILE ITSELF.
001480*
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    04/05/93  DJH  0000  ORIGINAL CODING.
001810*                         DAILY AND WEEKLY FREQUENCIES ONLY,
001820*                         SIMPLE ADD-DAYS STEPPING.
001900*    08/22/93  DJH  0011  MONTH/QUARTER/YEAR STEPPING WITH
002000*                         END-OF-MONTH CLAMP ADDED.
002010*                         A MONTHLY TEMPLATE DATED THE 31ST WAS
002020*                         ROLLING INTO AN INVALID DATE IN ANY
002030*                         SHORTER MONTH - 2130-ADD-MONTHS NOW
002040*                         CLAMPS THE DAY DOWN TO THE NEW MONTH'S
002050*                         LAST VALID DAY INSTEAD.
002100*    01/17/95  MKS  0024  DEACTIVATION ON END-DATE EXCEEDED.
002110*                         A TEMPLATE WITH NO END DATE (REC-END-
002120*                         DATE = ZERO) NEVER DEACTIVATES ON ITS
002130*                         OWN - IT HAS TO BE RETIRED BY HAND.
002200*    10/14/98  DJH  0036  YEAR 2000 - NEXT-OCCURRENCE AND END
002300*                         DATE CARRY FULL 4-DIGIT YEARS, LEAP
002400*                         TEST RE-VERIFIED FOR CENTURY YEARS.
002500*    06/18/99  MKS  0041  Y2K SIGN-OFF.
002600*    03/02/01  DJH  0048  TEMPLATE/GENERATED/DEACTIVATED COUNTS
002700*                         ADDED TO CLOSING DISPLAY.
002710*                         OPERATIONS WANTED A QUICK WAY TO SPOT
002720*                         A RUN THAT DEACTIVATED MORE TEMPLATES
002730*                         THAN EXPECTED, WITHOUT HAVING TO DIFF
002740*                         THE WHOLE TEMPLATE FILE BY HAND.
002750*    02/06/03  RTP  0061  CONFIRMED A TEMPLATE WHOSE NEXT-
002760*                         OCCURRENCE IS ALREADY PAST THE AS-OF
002770*                         DATE ON ENTRY TO THIS RUN IS REWRITTEN
002780*                         UNCHANGED - THE 2100-EXPAND-TEMPLATE
002790*                         LOOP CONDITION IS CHECKED BEFORE THE
002795*                         FIRST STEP, NOT AFTER.  NO CODE CHANGE.
002800*    ----------
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003510*    ASOFCTL SUPPLIES THE ONE AS-OF DATE GOVERNING THE WHOLE RUN -
003520*    THE SAME CONTROL FILE LDGANL01 READS FOR ITS PROJECTION
003530*    PERIOD START.  RECURTPL IS OPENED I-O SINCE EVERY TEMPLATE
003540*    READ IS ALSO REWRITTEN BACK TO THE SAME FILE.
003600*
003700     SELECT ASOFCTL
003800     ASSIGN TO ASOFCTL
003900     ORGANIZATION IS SEQUENTIAL.
004000*
004100     SELECT RECURTPL
004200     ASSIGN TO RECURTPL
004300     ORGANIZATION IS SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  ASOFCTL
004900     LABEL RECORD IS STANDARD
005000     DATA RECORD IS ASOFCTL-REC.
005100*    SINGLE-RECORD CONTROL FILE - READ ONCE AT 1000-INIT AND
005110*    CLOSED IMMEDIATELY AFTERWARD, NOT HELD OPEN FOR THE RUN.
005200 01  ASOFCTL-REC.
005300     05  CTL-AS-OF-DATE      PIC 9(8).
005400     05  FILLER              PIC X(20).
005500*
005600 FD  RECURTPL
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS RECURTPL-REC.
005900*    ONE RECORD PER RECURRING TEMPLATE (RENT, SALARY, A LOAN
005910*    PAYMENT, AND THE LIKE) - REWRITTEN IN PLACE EVERY TIME ITS
005920*    NEXT-OCCURRENCE DATE IS ADVANCED OR IT IS DEACTIVATED.
006000 01  RECURTPL-REC.
006100     05  REC-ID               PIC X(8).
006200     05  REC-NAME             PIC X(20).
006300     05  REC-TYPE             PIC X(1).
006310         88  REC-IS-TRANSFER      VALUE 'T'.
006320         88  REC-IS-INCOME        VALUE 'I'.
006330         88  REC-IS-EXPENSE       VALUE 'E'.
006340*            NOT TESTED ANYWHERE IN THIS PROGRAM - CARRIED SO
006350*            THE DOWNSTREAM GENERATION STEP KNOWS WHICH SIDE OF
006360*            THE LEDGER THE SPAWNED ENTRY BELONGS ON.
006400     05  REC-AMOUNT           PIC S9(11)V99.
006410*        ALSO NOT REFERENCED HERE - THIS STEP ONLY ADVANCES
006420*        DATES, IT NEVER COMPUTES OR POSTS AN AMOUNT.
006500     05  REC-CURRENCY         PIC X(3).
006510*        NOT TESTED OR CONVERTED HERE EITHER - CARRIED PURELY
006520*        FOR THE GENERATION STEP TO USE WHEN IT WRITES THE
006530*        ACTUAL POSTING.
006600     05  REC-FREQ             PIC X(1).
006610         88  REC-FREQ-DAILY       VALUE 'D'.
006620         88  REC-FREQ-WEEKLY      VALUE 'W'.
006630         88  REC-FREQ-BIWEEKLY    VALUE 'B'.
006640         88  REC-FREQ-MONTHLY     VALUE 'M'.
006650         88  REC-FREQ-QUARTERLY   VALUE 'Q'.
006660         88  REC-FREQ-YEARLY      VALUE 'Y'.
006700     05  REC-START-DATE       PIC 9(8).
006710*        NOT REFERENCED BY THIS STEP - A TEMPLATE'S START DATE
006720*        MATTERS ONLY WHEN IT IS FIRST CREATED, NOT ON EVERY
006730*        SUBSEQUENT ADVANCE RUN.
006800     05  REC-END-DATE         PIC 9(8).
006810*        ZERO MEANS THE TEMPLATE NEVER EXPIRES - SEE THE 01/17/95
006820*        CHANGE LOG ENTRY.
006900     05  REC-NEXT-OCCURRENCE  PIC 9(8).
006910*        THE ONE FIELD THIS PROGRAM EXISTS TO ADVANCE.
007000     05  REC-ACTIVE           PIC X(1).
007050         88  REC-IS-ACTIVE        VALUE 'Y'.
007100     05  FILLER               PIC X(9).
007150*        PADS THE RECORD OUT TO AN EVEN SEVENTY BYTES, THIS
007160*        SHOP'S USUAL ROUND FIGURE FOR A SMALL FIXED-LENGTH
007170*        MASTER RECORD.
007200*
007300 WORKING-STORAGE SECTION.
007400*
007450 77  WS-TEMPLATE-CTR         PIC 9(6)    COMP      VALUE ZERO.
007460*    COUNTS EVERY TEMPLATE RECORD READ, ACTIVE OR NOT - NOT THE
007470*    SAME FIGURE AS WS-GENERATED-CTR, WHICH ONLY COUNTS STEPS
007480*    ACTUALLY TAKEN.
007500 01  WORK-AREA.
007600     05  MORE-RECS           PIC XXX              VALUE 'YES'.
007650         88  NO-MORE-RECS        VALUE 'NO'.
007700     05  WS-AS-OF-DATE       PIC 9(8)              VALUE ZERO.
007710*        LOADED ONCE FROM ASOFCTL AND NEVER CHANGED AGAIN FOR
007720*        THE REST OF THE RUN - EVERY TEMPLATE IS ADVANCED
007730*        AGAINST THIS SAME CUTOFF.
007900     05  WS-DAY-LOOP-IDX     PIC 99      COMP      VALUE ZERO.
008100*        LOOP COUNTER FOR 2120-ADD-DAYS - COUNTS UP TO WS-DAYS-
008110*        TO-ADD, ONE CALENDAR DAY PER ITERATION.
008200     05  WS-MONTHS-TO-ADD    PIC 99      COMP      VALUE ZERO.
008300*
008310 01  WS-DAY-CALC-PAIR.
008320     05  WS-CUR-MAX-DAY      PIC 99      COMP      VALUE ZERO.
008330     05  WS-DAYS-TO-ADD      PIC 99      COMP      VALUE ZERO.
008340 01  WS-DAY-CALC-ALT REDEFINES WS-DAY-CALC-PAIR
008350                    PIC 9(4)   COMP.
008355*    NOT REFERENCED DIRECTLY - SAME CHECKPOINT-CONVENIENCE
008358*    PATTERN USED ON SIMILAR COUNTER PAIRS THROUGHOUT THE SUITE.
008360*
008400 01  WS-GEN-CTR-PAIR.
008500     05  WS-GENERATED-CTR    PIC 9(6)    COMP      VALUE ZERO.
008600     05  WS-DEACT-CTR        PIC 9(6)    COMP      VALUE ZERO.
008700 01  WS-GEN-CTR-ALT REDEFINES WS-GEN-CTR-PAIR
008800                    PIC 9(12)  COMP.
008900*
009000 01  WS-MONTH-MATH-WORK.
009010*    SCRATCH FOR THE MONTH-ARITHMETIC DONE IN 2130-ADD-MONTHS -
009020*    THIS SHOP'S COMPILER HAS NO INTEGER-DIVIDE-WITH-REMAINDER
009030*    FUNCTION, SO THE REMAINDER IS TAKEN BY HAND BELOW.
009100     05  WS-TOTAL-MONTHS     PIC 9(4)    COMP      VALUE ZERO.
009200     05  WS-YEAR-ADD         PIC 9(4)    COMP      VALUE ZERO.
009300     05  WS-NEW-MONTH        PIC 99      COMP      VALUE ZERO.
009400*
009500 01  WS-NEXT-DATE-WORK.
009510*    THE TEMPLATE'S NEXT-OCCURRENCE DATE, BROKEN OUT TO YEAR/
009520*    MONTH/DAY WHILE IT IS BEING STEPPED FORWARD - REASSEMBLED
009530*    VIA THE REDEFINES BELOW AND MOVED BACK TO REC-NEXT-
009540*    OCCURRENCE ONCE 2110-STEP-OCCURRENCE IS DONE.
009600     05  WS-NEXT-YEAR        PIC 9(4).
009700     05  WS-NEXT-MONTH       PIC 99.
009800     05  WS-NEXT-DAY         PIC 99.
009900 01  WS-NEXT-DATE-NUM REDEFINES WS-NEXT-DATE-WORK PIC 9(8).
010000*
010100 01  WS-LEAP-WORK.
010110*    SAME DIVIDE-MULTIPLY-SUBTRACT GREGORIAN LEAP TEST USED
010120*    ELSEWHERE IN THE SUITE - RECOMPUTED HERE ON EVERY DAY OR
010130*    MONTH STEP SINCE THE YEAR CAN CHANGE MID-TEMPLATE.
010200     05  WS-REM4             PIC 9(4)              VALUE ZERO.
010300     05  WS-REM100           PIC 9(4)              VALUE ZERO.
010400     05  WS-REM400           PIC 9(4)              VALUE ZERO.
010500     05  WS-LEAP-SW          PIC X(1)              VALUE 'N'.
010550         88  YEAR-IS-LEAP        VALUE 'Y'.
010600*
010700 01  WS-DAYS-TABLE-AREA.
010800     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 99    VALUE ZERO.
010810*        LOADED ONCE AT 1000-INIT - FEBRUARY'S ENTRY OF 28 IS
010820*        OVERRIDDEN TO 29 IN-LINE WHEREVER YEAR-IS-LEAP, NOT
010830*        CHANGED IN THE TABLE ITSELF.
010900*
011000 01  COMPANY-TITLE.
011010*    DISPLAYED ONCE AT 3000-CLOSING AHEAD OF THE RUN COUNTS.
011100     05  FILLER              PIC X(30)  VALUE
011200         'LEDGERA RECURRING EXPANSION'.
011300     05  FILLER              PIC X(102) VALUE SPACES.
011400*
011500 PROCEDURE DIVISION.
011510*    0000 IS THE DRIVER, 1000 IS ONE-TIME SETUP, 2000 IS THE PER-
011520*    TEMPLATE ADVANCE LOGIC, 9000 IS THE SHARED READ, 3000 IS
011530*    END-OF-RUN HOUSEKEEPING.
011600*
011700 0000-LDGANL05.
011710*    DRIVER.  ADVANCE ONE TEMPLATE RECORD AT A TIME UNTIL THE
011720*    TEMPLATE FILE IS EXHAUSTED.
011800*
011900     PERFORM 1000-INIT.
012000     PERFORM 2000-MAINLINE
012100         UNTIL NO-MORE-RECS.
012200     PERFORM 3000-CLOSING.
012300     STOP RUN.
012400*
012500 1000-INIT.
012510*    LOAD THE AS-OF DATE FROM ITS OWN SMALL CONTROL FILE, LOAD
012520*    THE FIXED DAYS-PER-MONTH TABLE, THEN OPEN RECURTPL AND
012530*    PRIME THE FIRST READ.
012600*
012700     OPEN INPUT ASOFCTL.
012800     READ ASOFCTL.
012900     MOVE CTL-AS-OF-DATE TO WS-AS-OF-DATE.
013000     CLOSE ASOFCTL.
013100*
013200     MOVE 31 TO WS-DAYS-IN-MONTH (1).
013300     MOVE 28 TO WS-DAYS-IN-MONTH (2).
013400     MOVE 31 TO WS-DAYS-IN-MONTH (3).
013500     MOVE 30 TO WS-DAYS-IN-MONTH (4).
013600     MOVE 31 TO WS-DAYS-IN-MONTH (5).
013700     MOVE 30 TO WS-DAYS-IN-MONTH (6).
013800     MOVE 31 TO WS-DAYS-IN-MONTH (7).
013900     MOVE 31 TO WS-DAYS-IN-MONTH (8).
014000     MOVE 30 TO WS-DAYS-IN-MONTH (9).
014100     MOVE 31 TO WS-DAYS-IN-MONTH (10).
014200     MOVE 30 TO WS-DAYS-IN-MONTH (11).
014300     MOVE 31 TO WS-DAYS-IN-MONTH (12).
014400*
014500     OPEN I-O RECURTPL.
014600     PERFORM 9000-READ.
014700*
014800 2000-MAINLINE.
014810*    COUNT THE TEMPLATE, ADVANCE IT IF IT IS ACTIVE, REWRITE IT
014820*    BACK TO RECURTPL EITHER WAY, AND MOVE ON.  AN INACTIVE
014830*    TEMPLATE IS STILL REWRITTEN - UNCHANGED - SO THAT RECURTPL
014840*    IS REWRITTEN RECORD-FOR-RECORD EVERY RUN.
014900*
015000     ADD 1 TO WS-TEMPLATE-CTR.
015100*
015200     IF REC-IS-ACTIVE
015300         PERFORM 2100-EXPAND-TEMPLATE
015400             UNTIL NOT REC-IS-ACTIVE
015500                OR REC-NEXT-OCCURRENCE > WS-AS-OF-DATE
015600                OR (REC-END-DATE NOT = 0 AND
015700                    REC-NEXT-OCCURRENCE > REC-END-DATE)
015800     END-IF.
015900*
016000     REWRITE RECURTPL-REC.
016100     PERFORM 9000-READ.
016200*
016300 2100-EXPAND-TEMPLATE.
016310*    STEP THE TEMPLATE'S NEXT-OCCURRENCE DATE FORWARD ONE
016320*    FREQUENCY INTERVAL, THEN DEACTIVATE IT IF THAT STEP CARRIED
016330*    IT PAST ITS OWN END DATE - CALLED REPEATEDLY BY THE LOOP IN
016340*    2000-MAINLINE UNTIL THE NEXT OCCURRENCE IS CURRENT (PAST THE
016350*    AS-OF DATE) OR THE TEMPLATE HAS JUST DEACTIVATED.
016400*
016500     ADD 1 TO WS-GENERATED-CTR.
016600     PERFORM 2110-STEP-OCCURRENCE.
016700*
016800     IF REC-END-DATE NOT = 0 AND
016900        REC-NEXT-OCCURRENCE > REC-END-DATE
017000         MOVE 'N' TO REC-ACTIVE
017100         ADD 1 TO WS-DEACT-CTR
017200     END-IF.
017300*
017400 2110-STEP-OCCURRENCE.
017410*    BREAK THE CURRENT NEXT-OCCURRENCE DATE OUT TO YEAR/MONTH/
017420*    DAY, STEP IT BY WHICHEVER AMOUNT THE TEMPLATE'S FREQUENCY
017430*    CALLS FOR, THEN REASSEMBLE IT BACK INTO REC-NEXT-OCCURRENCE.
017440*    DAILY/WEEKLY/BIWEEKLY STEP BY A FIXED NUMBER OF DAYS;
017450*    MONTHLY/QUARTERLY/YEARLY STEP BY A FIXED NUMBER OF MONTHS.
017500*
017600     MOVE REC-NEXT-OCCURRENCE TO WS-NEXT-DATE-NUM.
017700*
017800     EVALUATE REC-FREQ
017900         WHEN 'D'
018000             MOVE 1  TO WS-DAYS-TO-ADD
018100             PERFORM 2120-ADD-DAYS
018200         WHEN 'W'
018300             MOVE 7  TO WS-DAYS-TO-ADD
018400             PERFORM 2120-ADD-DAYS
018500         WHEN 'B'
018600             MOVE 14 TO WS-DAYS-TO-ADD
018700             PERFORM 2120-ADD-DAYS
018800         WHEN 'M'
018900             MOVE 1  TO WS-MONTHS-TO-ADD
019000             PERFORM 2130-ADD-MONTHS
019100         WHEN 'Q'
019200             MOVE 3  TO WS-MONTHS-TO-ADD
019300             PERFORM 2130-ADD-MONTHS
019400         WHEN 'Y'
019500             MOVE 12 TO WS-MONTHS-TO-ADD
019600             PERFORM 2130-ADD-MONTHS
019700     END-EVALUATE.
019800*
019900     MOVE WS-NEXT-DATE-NUM TO REC-NEXT-OCCURRENCE.
019910*        THE EVALUATE ABOVE HAS NO WHEN OTHER - AN UNRECOGNIZED
019920*        REC-FREQ VALUE LEAVES THE DATE UNSTEPPED, WHICH WOULD
019930*        LOOP 2000-MAINLINE'S PERFORM UNTIL FOREVER.  THE RULE
019940*        TABLE FEEDING THIS FILE HAS NEVER ALLOWED ANYTHING
019950*        OUTSIDE THE SIX CODES LISTED ABOVE.
020000*
020100 2120-ADD-DAYS.
020110*    STEP THE WORKING DATE FORWARD ONE CALENDAR DAY AT A TIME,
020120*    WS-DAYS-TO-ADD TIMES - A DELIBERATELY SIMPLE APPROACH THAT
020130*    NEVER HAS TO KNOW HOW MANY DAYS ARE IN ANY PARTICULAR MONTH
020140*    UP FRONT, ONLY ONE MONTH AT A TIME AS IT CROSSES INTO IT.
020200*
020300     PERFORM 2121-ADD-ONE-DAY
020400         VARYING WS-DAY-LOOP-IDX FROM 1 BY 1
020500             UNTIL WS-DAY-LOOP-IDX > WS-DAYS-TO-ADD.
020600*
020700 2121-ADD-ONE-DAY.
020710*    ADD ONE DAY TO THE WORKING DATE, ROLLING OVER INTO THE NEXT
020720*    MONTH (AND, IF NEEDED, THE NEXT YEAR) WHEN THE CURRENT
020730*    MONTH'S LAST DAY IS PASSED.
020800*
020900     PERFORM 2125-CALC-LEAP-YEAR.
021000*
021100     MOVE WS-DAYS-IN-MONTH (WS-NEXT-MONTH) TO WS-CUR-MAX-DAY.
021200     IF WS-NEXT-MONTH = 2 AND YEAR-IS-LEAP
021300         MOVE 29 TO WS-CUR-MAX-DAY
021400     END-IF.
021500*
021600     ADD 1 TO WS-NEXT-DAY.
021700*
021800     IF WS-NEXT-DAY > WS-CUR-MAX-DAY
021900         MOVE 1 TO WS-NEXT-DAY
022000         ADD 1 TO WS-NEXT-MONTH
022100         IF WS-NEXT-MONTH > 12
022200             MOVE 1 TO WS-NEXT-MONTH
022300             ADD 1 TO WS-NEXT-YEAR
022400         END-IF
022500     END-IF.
022600*
022700 2125-CALC-LEAP-YEAR.
022710*    STANDARD GREGORIAN LEAP TEST AGAINST WS-NEXT-YEAR - SEE
022720*    LDGANL01'S SAME-NAMED PARAGRAPH FOR THE FULL RULE WRITE-UP.
022730*    A YEAR NOT DIVISIBLE BY 4 IS NEVER A LEAP YEAR, SO THAT CASE
022740*    EXITS EARLY RATHER THAN FALLING THROUGH THE 100/400 TEST.
022800*
022900     COMPUTE WS-REM4   = WS-NEXT-YEAR - (WS-NEXT-YEAR / 4 * 4).
023000     COMPUTE WS-REM100 = WS-NEXT-YEAR - (WS-NEXT-YEAR / 100 * 100).
023100     COMPUTE WS-REM400 = WS-NEXT-YEAR - (WS-NEXT-YEAR / 400 * 400).
023200*
023300     MOVE 'N' TO WS-LEAP-SW.
023310     IF WS-REM4 NOT = 0
023320         GO TO 2125-EXIT
023330     END-IF.
023340*
023400     IF WS-REM100 NOT = 0 OR WS-REM400 = 0
023500         MOVE 'Y' TO WS-LEAP-SW
023600     END-IF.
023700*
023750 2125-EXIT.
023760*    REACHED EITHER BY THE GO TO ABOVE ON A NON-LEAP CENTURY RULE,
023770*    OR BY FALLING OFF THE BOTTOM WITH WS-LEAP-SW ALREADY SET.
023780     EXIT.
023900*
024000 2130-ADD-MONTHS.
024010*    ADD WS-MONTHS-TO-ADD MONTHS TO THE WORKING DATE IN ONE STEP
024020*    (NOT ONE MONTH AT A TIME LIKE 2120-ADD-DAYS), CARRYING INTO
024030*    THE YEAR AS NEEDED, THEN CLAMP THE DAY DOWN TO THE NEW
024040*    MONTH'S LAST VALID DAY IF IT WOULD OTHERWISE OVERRUN (A
024050*    TEMPLATE DATED THE 31ST ROLLING INTO APRIL, FOR EXAMPLE).
024100*
024200     COMPUTE WS-TOTAL-MONTHS = WS-NEXT-MONTH + WS-MONTHS-TO-ADD.
024300     COMPUTE WS-YEAR-ADD = (WS-TOTAL-MONTHS - 1) / 12.
024400     COMPUTE WS-NEW-MONTH = WS-TOTAL-MONTHS - (WS-YEAR-ADD * 12).
024500*
024600     IF WS-NEW-MONTH = 0
024700         MOVE 12 TO WS-NEW-MONTH
024800     END-IF.
024900*
025000     ADD WS-YEAR-ADD TO WS-NEXT-YEAR.
025100     MOVE WS-NEW-MONTH TO WS-NEXT-MONTH.
025200*
025300     PERFORM 2125-CALC-LEAP-YEAR.
025400     MOVE WS-DAYS-IN-MONTH (WS-NEXT-MONTH) TO WS-CUR-MAX-DAY.
025500     IF WS-NEXT-MONTH = 2 AND YEAR-IS-LEAP
025600         MOVE 29 TO WS-CUR-MAX-DAY
025700     END-IF.
025800*
025900     IF WS-NEXT-DAY > WS-CUR-MAX-DAY
026000         MOVE WS-CUR-MAX-DAY TO WS-NEXT-DAY
026100     END-IF.
026200*
026300 9000-READ.
026310*    NEXT TEMPLATE RECORD, OR SIGNAL END OF FILE.
026400*
026500     READ RECURTPL
026600         AT END MOVE 'NO' TO MORE-RECS
026700     END-READ.
026800*
026900 3000-CLOSING.
026910*    FINAL RUN FIGURES TO THE CONSOLE - HOW MANY TEMPLATES WERE
026920*    SEEN, HOW MANY OCCURRENCE STEPS WERE ACTUALLY TAKEN ACROSS
026930*    ALL OF THEM, AND HOW MANY TEMPLATES DEACTIVATED THIS RUN.
026940*    NO STOP RUN HERE - 0000-LDGANL05 ISSUES IT AFTER THIS
026950*    PARAGRAPH RETURNS.
027000*
027100     DISPLAY COMPANY-TITLE.
027200     DISPLAY 'TEMPLATES PROCESSED  - ' WS-TEMPLATE-CTR.
027300     DISPLAY 'OCCURRENCES GENERATED- ' WS-GENERATED-CTR.
027400     DISPLAY 'TEMPLATES DEACTIVATED- ' WS-DEACT-CTR.
027500*
027600     CLOSE RECURTPL.
027610*
027620*    NO CTL-AS-OF-DATE REWRITE HERE - THAT CONTROL FILE IS
027630*    MAINTAINED BY WHATEVER UPSTREAM STEP SETS THE RUN DATE, NOT
027640*    BY THIS PROGRAM.
